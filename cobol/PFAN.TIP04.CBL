000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PFAN-TIP04.
000300 AUTHOR.        DST. MODIFIED BY SHREENI, KJOLLY, RBANDA.
000400 INSTALLATION.  WEALTH MANAGEMENT SYSTEMS - PORTFOLIO ANALYTICS.
000500 DATE-WRITTEN.  02/20/1989.
000600 DATE-COMPILED.
000700 SECURITY.      DST INTERNAL USE ONLY.
000800***************************************************************
000900*  TIP04 - HOLDING RECORD LAYOUT.                              *
001000*  ONE OPEN POSITION COMPUTED BY PFAN-HOLDINGS-ENGINE, EITHER   *
001100*  AGGREGATED ACROSS ALL BROKERS FOR A CLIENT/SYMBOL OR BROKEN  *
001200*  DOWN BY BROKER WHEN HB-BROKER-VARIANT IS SET.                *
001300*---------------------------------------------------------------
001400*  CHANGE LOG.                                                 *
001500*  DATE       BY     TKT#      DESCRIPTION                     *
001600*  --------   -----  --------  ------------------------------- *
001700*  02/20/89   SHR    DST-0101  ORIGINAL LAYOUT - AGGREGATED     *
001800*                              POSITION ONLY.                   *
001900*  01/14/90   RJB    DST-0136  ADDED AVG-COST AND LAST-PRICE.   *
002000*  06/30/91   RJB    DST-0192  ADDED BROKER-VARIANT FOR THE     *
002100*                              HOLDINGS-BY-BROKER REPORT.       *
002200*  11/05/93   KLJ    DST-0246  ADDED CURRENCY (FIRST TRADE).     *
002300*  05/03/01   KJO    DST-0415  ADDED ALLOC-PCT - SECOND PASS     *
002400*                              COMPUTES IT AFTER ALL GROUPS ARE  *
002500*                              BUILT.                            *
002600*  07/19/04   KJO    DST-0471  ADDED PNL-COMPONENT AND           *
002700*                              IDENTITY-KEY REDEFINES BELOW.     *
002800***************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT HOLDING-RECORD ASSIGN TO "PFANHOLD"
003600         ORGANIZATION IS SEQUENTIAL.
003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD  HOLDING-RECORD
004000     LABEL RECORD IS STANDARD
004100     RECORD CONTAINS 138 CHARACTERS.
004200 01  HOLDING-RECORD.
004300*    --- PRIMARY CANONICAL VIEW -----------------------------
004400     05  HB-CLIENT-ID               PIC X(08).
004500     05  HB-SYMBOL                  PIC X(10).
004600     05  HB-BROKER                  PIC X(20).
004700*          WHEN HB-BROKER IS NON-BLANK THIS IS THE            *
004800*          HOLDINGS-BY-BROKER VARIANT OF THE RECORD.          *
004900     05  HB-CURRENCY                PIC X(03).
005000     05  HB-NET-QTY                 PIC S9(07)V99.
005100     05  HB-AVG-COST                PIC S9(07)V99.
005200     05  HB-LAST-PRICE              PIC S9(07)V99.
005300     05  HB-PNL-AMOUNTS.
005400         10  HB-CURRENT-VALUE       PIC S9(09)V99.
005500         10  HB-TOTAL-INVESTED      PIC S9(09)V99.
005600         10  HB-UNREALIZED-PNL      PIC S9(09)V99.
005700     05  HB-PNL-PCT                 PIC S9(05)V99.
005800     05  HB-ALLOC-PCT               PIC S9(03)V9(4).
005810     05  HB-PRICE-AMOUNTS.
005820         10  HB-AVG-COST-SAVE       PIC S9(07)V99.
005830         10  HB-LAST-PRICE-SAVE     PIC S9(07)V99.
005840     05  FILLER                     PIC X(05).
005850*    --- ALTERNATE PRICE-COMPONENT VIEW --------------------------
005860*    2130-LAST-PRICE PASSES BOTH QUOTED-PRICE FIELDS THROUGH     *
005870*    ONE ROUNDING LOOP INSTEAD OF TWO SEPARATE COMPUTE STMTS.    *
005880     05  HB-PRICE-COMPONENT-TABLE REDEFINES HB-PRICE-AMOUNTS.
005890         10  HB-PRICE-COMPONENT     PIC S9(07)V99
005895                                     OCCURS 2 TIMES.
005900*    --- ALTERNATE IDENTITY-KEY VIEW ----------------------------
006000*    3110-ALLOCATE-PCT BUILDS A SINGLE COMPARE KEY OUT OF        *
006100*    CLIENT/SYMBOL/BROKER WHEN MATCHING A HOLDING BACK TO ITS    *
006200*    CLIENT TOTAL IN THE SECOND PASS.                            *
006300     05  HB-IDENTITY-KEY REDEFINES HB-CLIENT-ID.
006400         10  HB-KEY-CLIENT-ID       PIC X(08).
006500*    --- ALTERNATE PNL-COMPONENT VIEW ---------------------------
006600*    2140-CURRENT-VALUE RECASTS CURRENT-VALUE/TOTAL-INVESTED/    *
006700*    UNREALIZED-PNL AS A THREE-ENTRY TABLE SO THE SAME PARAGRAPH *
006800*    CAN ROUND ALL THREE WITH ONE PERFORM VARYING.               *
006900     05  HB-PNL-COMPONENT-TABLE REDEFINES HB-PNL-AMOUNTS.
007000         10  HB-PNL-COMPONENT       PIC S9(09)V99
007100                                     OCCURS 3 TIMES.
007200 WORKING-STORAGE SECTION.
007300 01  WS-TIP04-COUNTERS.
007400     05  WS-TIP04-HOLDINGS-BUILT    PIC S9(07)  COMP VALUE ZERO.
007500     05  FILLER                     PIC X(04).
007600 PROCEDURE DIVISION.
007700 0000-TIP04-LAYOUT.
007800*    THIS MODULE DOCUMENTS THE HOLDING RECORD LAYOUT ONLY;
007900*    NO RECORDS ARE READ OR WRITTEN HERE.
008000     STOP RUN.

