000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PFAN0030.
000300 AUTHOR.        KJOLLY.
000400 INSTALLATION.  WEALTH MANAGEMENT SYSTEMS - PORTFOLIO ANALYTICS.
000500 DATE-WRITTEN.  09/04/2001.
000600 DATE-COMPILED.
000700 SECURITY.      DST INTERNAL USE ONLY.
000800***************************************************************
000900*  PFAN0030 - PER-STOCK AND PER-CLIENT AGGREGATOR.              *
001000*  THIRD STEP OF THE NIGHTLY RUN.  SORTS BOTH CANONICAL         *
001100*  STREAMS BY CLIENT/SYMBOL, CONTROL-BREAKS EACH INTO A         *
001200*  TOTALS WORK FILE, MERGES THE TWO TOTALS FILES INTO THE       *
001300*  TIP05 STOCK-SUMMARY FILE, THEN CONTROL-BREAKS THAT OUTPUT    *
001400*  AND THE TRADE TOTALS AGAIN BY CLIENT ALONE TO BUILD THE      *
001500*  CLIENT OVERVIEW RECORD (STOCK/TRADE COUNTS, TOP 5 PROFIT     *
001600*  AND LOSS STOCKS) CONSUMED BY THE REPORT WRITER.              *
001610*                                                               *
001620*  FOUR PASSES, EACH ONE READING THE PRIOR PASS'S OUTPUT - THIS *
001630*  PROGRAM NEVER HOLDS MORE THAN ONE CLIENT/SYMBOL GROUP IN      *
001640*  MEMORY AT A TIME (EXCEPT THE TOP-5 TABLES, WHICH ARE SMALL    *
001650*  AND FIXED-SIZE).  THAT IS WHY THE SORT/MERGE SHAPE WAS       *
001660*  CHOSEN OVER AN IN-MEMORY TABLE APPROACH - THE BOOK CAN GROW   *
001670*  PAST WHAT WOULD FIT IN WORKING-STORAGE FOR A BUSY CLIENT.     *
001700*---------------------------------------------------------------
001800*  CHANGE LOG.                                                 *
001900*  DATE       BY     TKT#      DESCRIPTION                     *
002000*  --------   -----  --------  ------------------------------- *
002100*  09/04/01   KJO    DST-0426  ORIGINAL PROGRAM - STOCK SUMMARY *
002200*                              FROM THE TRADE BOOK ONLY.        *
002300*  11/11/02   KJO    DST-0450  MERGED IN THE CAPITAL GAINS      *
002400*                              TOTALS (STCG/LTCG/LOT COUNT).    *
002500*  07/19/04   KJO    DST-0476  ADDED THE CLIENT OVERVIEW PASS   *
002600*                              AND THE TOP-5 PROFIT/LOSS TABLES.*
002610*  11/14/11   RBN    DST-0481  WIDENED CG-ACCOUNT BACK TO 16      *
002620*                              BYTES TO MATCH TIP02/PFAN0010 -    *
002630*                              THIS PROGRAM WAS READING EVERY    *
002640*                              CAP GAINS FIELD AFTER ACCOUNT TWO *
002650*                              BYTES OUT OF ALIGNMENT.  ALSO      *
002660*                              ADDED QTY-NUMERIC-IND TO BOTH      *
002670*                              CANONICAL FDS FOR CONSISTENCY      *
002680*                              WITH TIP01/TIP02.                  *
002682*  11/14/11   RBN    DST-0483  REMOVED THE DEAD SYMBOL-EXCHANGE- *
002683*                              PFX REDEFINES FROM THE STOCK      *
002684*                              SUMMARY RECORD - SEE TIP05 CHANGE *
002685*                              LOG, DST-0483.                    *
002686*  11/14/11   RBN    DST-0485  ADDED SS-AVG-PRICE-CHECK-AREA -    *
002687*                              A REDEFINES OVER THE SAME TWO     *
002688*                              FIELDS 3120-CHECK-AVG-PRICE USES   *
002689*                              TO RECOMPUTE THE WEIGHTED AVERAGE  *
002690*                              BUY PRICE INDEPENDENTLY AND FLAG   *
002691*                              A CONSOLE WARNING IF IT DRIFTS      *
002692*                              FROM WHAT 3100 ALREADY STORED.     *
002693*                              COMMENT SWEEP ELSEWHERE, NO LOGIC  *
002694*                              CHANGE.                            *
002695***************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003310*    TWO CANONICAL INPUTS, TWO SORT WORK FILES, TWO CONTROL-
003320*    BREAK TOTALS FILES, AND THE TWO OUTPUTS THE REPORT WRITER
003330*    CONSUMES (STOCK SUMMARY, CLIENT OVERVIEW).
003400     SELECT TRADE-BOOK-RECORD ASSIGN TO "PFANTRDB"
003500         ORGANIZATION IS SEQUENTIAL.
003600     SELECT CAPITAL-GAINS-RECORD ASSIGN TO "PFANCGRB"
003700         ORGANIZATION IS SEQUENTIAL.
003800     SELECT TRADE-SORTED-FILE ASSIGN TO "PFANTSRT"
003900         ORGANIZATION IS SEQUENTIAL.
004000     SELECT CG-SORTED-FILE ASSIGN TO "PFANGSRT"
004100         ORGANIZATION IS SEQUENTIAL.
004200     SELECT TRADE-TOTALS-FILE ASSIGN TO "PFANTTOT"
004300         ORGANIZATION IS SEQUENTIAL.
004400     SELECT CG-TOTALS-FILE ASSIGN TO "PFANGTOT"
004500         ORGANIZATION IS SEQUENTIAL.
004600     SELECT STOCK-SUMMARY-RECORD ASSIGN TO "PFANSTSM"
004700         ORGANIZATION IS SEQUENTIAL.
004800     SELECT CLIENT-OVERVIEW-RECORD ASSIGN TO "PFANCOVR"
004900         ORGANIZATION IS SEQUENTIAL.
005000 DATA DIVISION.
005100 FILE SECTION.
005110*    --- CANONICAL TRADE, RESTATED FROM TIP01 -----------------
005200 FD  TRADE-BOOK-RECORD
005300     LABEL RECORD IS STANDARD
005400     RECORD CONTAINS 130 CHARACTERS.
005500 01  TRADE-BOOK-RECORD.
005600     05  TB-CLIENT-ID               PIC X(08).
005700     05  TB-BROKER                  PIC X(20).
005800     05  TB-ACCOUNT                 PIC X(16).
005900     05  TB-TRADE-DATE              PIC 9(08).
006000     05  TB-ISIN                    PIC X(12).
006100     05  TB-SYMBOL                  PIC X(10).
006200     05  TB-ACTION-CDE              PIC X(04).
006300     05  TB-QTY                     PIC S9(07)V99.
006400     05  TB-PRICE                   PIC S9(07)V99.
006500     05  TB-TRADE-VALUE             PIC S9(09)V99.
006600     05  TB-TOTAL-CHARGES           PIC S9(07)V99.
006700     05  TB-EXCHANGE                PIC X(08).
006800     05  TB-CURRENCY                PIC X(03).
006820     05  TB-QTY-NUMERIC-IND         PIC X(01).
006830         88  TB-QTY-WAS-NUMERIC         VALUE 'Y'.
006840         88  TB-QTY-WAS-NON-NUMERIC     VALUE 'N'.
006900     05  FILLER                     PIC X(02).
006910*    --- CANONICAL CAP GAINS, RESTATED FROM TIP02 -------------
007000 FD  CAPITAL-GAINS-RECORD
007100     LABEL RECORD IS STANDARD
007200     RECORD CONTAINS 164 CHARACTERS.
007300 01  CAPITAL-GAINS-RECORD.
007400     05  CG-CLIENT-ID               PIC X(08).
007500     05  CG-BROKER                  PIC X(20).
007600     05  CG-ACCOUNT                 PIC X(16).
007700     05  CG-SYMBOL                  PIC X(10).
007800     05  CG-ISIN                    PIC X(12).
007900     05  CG-QTY                     PIC S9(07)V99.
008000     05  CG-SALE-DATE               PIC 9(08).
008100     05  CG-SALE-RATE               PIC S9(07)V99.
008200     05  CG-SALE-VALUE              PIC S9(09)V99.
008300     05  CG-SALE-EXPENSES           PIC S9(07)V99.
008400     05  CG-PURCHASE-DATE           PIC 9(08).
008500     05  CG-PURCHASE-RATE           PIC S9(07)V99.
008600     05  CG-PURCHASE-VALUE          PIC S9(09)V99.
008700     05  CG-PURCHASE-EXPENSES       PIC S9(07)V99.
008800     05  CG-PNL                     PIC S9(09)V99.
008900     05  CG-SECTION                 PIC X(02).
008920     05  CG-QTY-NUMERIC-IND         PIC X(01).
008930         88  CG-QTY-WAS-NUMERIC         VALUE 'Y'.
008940         88  CG-QTY-WAS-NON-NUMERIC     VALUE 'N'.
008950     05  FILLER                     PIC X(01).
008960*    --- SORT WORK FILES -----------------------------------------
008970*    SD RECORDS CARRY ONLY THE FIELDS THE SORT KEY AND THE
008980*    DOWNSTREAM CONTROL BREAK ACTUALLY NEED - TRADE SIDE KEEPS
008990*    THE WHOLE ROW (1030-ACCUM-TRADE-ROW NEEDS MOST OF IT), CAP
008991*    GAINS SIDE KEEPS ONLY CLIENT/SYMBOL/PNL/SECTION.
009000 SD  TRADE-SORT-FILE.
009100 01  TRADE-SORT-RECORD.
009200     05  TSR-CLIENT-ID              PIC X(08).
009300     05  TSR-BROKER                 PIC X(20).
009400     05  TSR-ACCOUNT                PIC X(16).
009500     05  TSR-TRADE-DATE             PIC 9(08).
009600     05  TSR-ISIN                   PIC X(12).
009700     05  TSR-SYMBOL                 PIC X(10).
009800     05  TSR-ACTION-CDE             PIC X(04).
009900     05  TSR-QTY                    PIC S9(07)V99.
010000     05  TSR-PRICE                  PIC S9(07)V99.
010100     05  TSR-TRADE-VALUE            PIC S9(09)V99.
010200     05  TSR-TOTAL-CHARGES          PIC S9(07)V99.
010300     05  TSR-EXCHANGE               PIC X(08).
010400     05  TSR-CURRENCY               PIC X(03).
010500     05  FILLER                     PIC X(03).
010600 SD  CG-SORT-FILE.
010700 01  CG-SORT-RECORD.
010800     05  GSR-CLIENT-ID              PIC X(08).
010900     05  GSR-SYMBOL                 PIC X(10).
011000     05  GSR-PNL                    PIC S9(09)V99.
011100     05  GSR-SECTION                PIC X(02).
011200     05  FILLER                     PIC X(132).
011300 FD  TRADE-SORTED-FILE
011400     LABEL RECORD IS STANDARD
011500     RECORD CONTAINS 130 CHARACTERS.
011600 01  TRADE-SORTED-RECORD.
011700     05  TF-CLIENT-ID               PIC X(08).
011800     05  TF-BROKER                  PIC X(20).
011900     05  TF-ACCOUNT                 PIC X(16).
012000     05  TF-TRADE-DATE              PIC 9(08).
012100     05  TF-ISIN                    PIC X(12).
012200     05  TF-SYMBOL                  PIC X(10).
012300     05  TF-ACTION-CDE              PIC X(04).
012400     05  TF-QTY                     PIC S9(07)V99.
012500     05  TF-PRICE                   PIC S9(07)V99.
012600     05  TF-TRADE-VALUE             PIC S9(09)V99.
012700     05  TF-TOTAL-CHARGES           PIC S9(07)V99.
012800     05  TF-EXCHANGE                PIC X(08).
012900     05  TF-CURRENCY                PIC X(03).
013000     05  FILLER                     PIC X(03).
013100 FD  CG-SORTED-FILE
013200     LABEL RECORD IS STANDARD
013300     RECORD CONTAINS 152 CHARACTERS.
013400 01  CG-SORTED-RECORD.
013500     05  GF-CLIENT-ID               PIC X(08).
013600     05  GF-SYMBOL                  PIC X(10).
013700     05  GF-PNL                     PIC S9(09)V99.
013800     05  GF-SECTION                 PIC X(02).
013900     05  FILLER                     PIC X(121).
014000 FD  TRADE-TOTALS-FILE
014010*    --- ONE ROW PER CLIENT/SYMBOL, TRADE SIDE -----------------
014020*    BUILT BY PASS 1 (2000-BUILD-TRADE-TOTALS), CONSUMED BY
014030*    PASS 3 (STOCK SUMMARY MERGE) AND PASS 4 (CLIENT OVERVIEW).
014100     LABEL RECORD IS STANDARD
014200     RECORD CONTAINS 61 CHARACTERS.
014300 01  TRADE-TOTALS-RECORD.
014400     05  TT-CLIENT-ID               PIC X(08).
014500     05  TT-SYMBOL                  PIC X(10).
014600     05  TT-BUY-QTY                 PIC S9(09)V99.
014700     05  TT-BUY-VALUE               PIC S9(11)V99.
014800     05  TT-TRADE-COUNT             PIC 9(05).
014900     05  TT-BUY-COUNT               PIC 9(05).
015000     05  TT-SELL-COUNT              PIC 9(05).
015100     05  FILLER                     PIC X(04).
015200 FD  CG-TOTALS-FILE
015210*    --- ONE ROW PER CLIENT/SYMBOL, CAP GAINS SIDE --------------
015220*    BUILT BY PASS 2, CONSUMED BY PASS 3 ONLY - THE CLIENT
015230*    OVERVIEW PASS GETS ITS PNL/STCG/LTCG TOTALS FROM THE
015240*    ALREADY-MERGED STOCK SUMMARY INSTEAD OF RE-READING THIS.
015300     LABEL RECORD IS STANDARD
015400     RECORD CONTAINS 60 CHARACTERS.
015500 01  CG-TOTALS-RECORD.
015600     05  GT-CLIENT-ID               PIC X(08).
015700     05  GT-SYMBOL                  PIC X(10).
015800     05  GT-TOTAL-PNL               PIC S9(09)V99.
015900     05  GT-STCG                    PIC S9(09)V99.
016000     05  GT-LTCG                    PIC S9(09)V99.
016100     05  GT-LOT-COUNT               PIC 9(05).
016200     05  FILLER                     PIC X(04).
016210*    --- TIP05 STOCK SUMMARY, RESTATED ---------------------------
016220*    THE MATCH-MERGE OUTPUT OF PASS 3 - ONE ROW PER CLIENT/SYMBOL
016230*    CARRYING BOTH TRADE-SIDE AND CAP-GAINS-SIDE TOTALS.
016300 FD  STOCK-SUMMARY-RECORD
016400     LABEL RECORD IS STANDARD
016500     RECORD CONTAINS 89 CHARACTERS.
016600 01  STOCK-SUMMARY-RECORD.
016700     05  SS-CLIENT-ID               PIC X(08).
016800     05  SS-SYMBOL                  PIC X(10).
016900     05  SS-TOTAL-BUY-QTY           PIC S9(09)V99.
017000     05  SS-TOTAL-BUY-VALUE         PIC S9(11)V99.
017100     05  SS-WEIGHTED-AVG-BUY-PRICE  PIC S9(07)V99.
017200     05  SS-PNL-TOTALS.
017300         10  SS-TOTAL-PNL           PIC S9(09)V99.
017400         10  SS-STCG                PIC S9(09)V99.
017500         10  SS-LTCG                PIC S9(09)V99.
017600     05  SS-NUM-TRANSACTIONS        PIC 9(05).
017700*    --- ALTERNATE RANK-WORK VIEW --------------------------------
017710*    5300/5400-INSERT-TOP5-* BORROW THIS GROUP'S STORAGE AS A
017720*    3-ENTRY TABLE WHILE THIS RECORD IS HELD AS THE CURRENT
017730*    ROW - ONLY VALID BETWEEN A READ AND THE NEXT READ.
017800     05  SS-RANK-WORK-TABLE REDEFINES SS-PNL-TOTALS.
017900         10  SS-RANK-ENTRY          PIC S9(09)V99
018000                                     OCCURS 3 TIMES.
018010*    --- ALTERNATE IDENTITY-KEY VIEW ------------------------------
018020*    5020-DETERMINE-LOW-CLIENT COMPARES THIS VIEW ACROSS THE TWO
018030*    MERGE STREAMS RATHER THAN COMPARING SS-CLIENT-ID DIRECTLY -
018040*    A HOLDOVER FROM WHEN THIS FIELD WAS PART OF A LARGER GROUP.
018100     05  SS-IDENTITY-KEY REDEFINES SS-CLIENT-ID.
018200         10  SS-KEY-CLIENT-ID       PIC X(08).
018210*    --- ALTERNATE AVG-PRICE CHECK VIEW ---------------------------
018220*    11/14/11 RBN DST-0485.  3120-CHECK-AVG-PRICE RECOMPUTES THE
018230*    WEIGHTED AVERAGE BUY PRICE INDEPENDENTLY FROM THIS VIEW AND
018240*    COMPARES IT TO WHAT 3100-FILL-FROM-TRADE-TOTALS ALREADY
018250*    STORED IN SS-WEIGHTED-AVG-BUY-PRICE - A ROUNDING-DRIFT
018260*    SANITY CHECK, NOT A SOURCE OF TRUTH IN ITS OWN RIGHT.
018270     05  SS-AVG-PRICE-CHECK-AREA REDEFINES SS-TOTAL-BUY-QTY.
018280         10  SS-APC-QTY             PIC S9(09)V99.
018290         10  SS-APC-VALUE           PIC S9(11)V99.
018300     05  FILLER                     PIC X(06).
018710*    --- TIP06 CLIENT OVERVIEW, RESTATED --------------------------
018720*    BUILT BY PASS 4 - ONE ROW PER CLIENT, CONSUMED BY THE REPORT
018730*    WRITER'S CLIENT-LEVEL SECTIONS AND THE TOP-5 TABLES.
018800 FD  CLIENT-OVERVIEW-RECORD
018900     LABEL RECORD IS STANDARD
019000     RECORD CONTAINS 278 CHARACTERS.
019100 01  CLIENT-OVERVIEW-RECORD.
019200     05  CO-CLIENT-ID               PIC X(08).
019300     05  CO-DISTINCT-STOCKS         PIC 9(05).
019400     05  CO-TOTAL-TRADES            PIC 9(05).
019500     05  CO-BUY-TRADE-COUNT         PIC 9(05).
019600     05  CO-SELL-TRADE-COUNT        PIC 9(05).
019700     05  CO-TOTAL-REALIZED-PNL      PIC S9(09)V99.
019800     05  CO-TOTAL-STCG              PIC S9(09)V99.
019900     05  CO-TOTAL-LTCG              PIC S9(09)V99.
020000     05  CO-TOP5-PROFIT OCCURS 5 TIMES.
020100         10  CO-TP-SYMBOL           PIC X(10).
020200         10  CO-TP-PNL              PIC S9(09)V99.
020300     05  CO-TOP5-LOSS OCCURS 5 TIMES.
020400         10  CO-TL-SYMBOL           PIC X(10).
020500         10  CO-TL-PNL              PIC S9(09)V99.
020600     05  FILLER                     PIC X(07).
020700 WORKING-STORAGE SECTION.
020710*    STANDALONE RUN-TIME AVG-PRICE MISMATCH COUNTER - 77-LEVEL,
020720*    OLD-SHOP STYLE.  NEVER RESET TO A FILE, JUST A CONSOLE-DUMP
020730*    NUMBER SO OPERATIONS CAN SEE "DID 3120 FIND ANYTHING TONIGHT."
020740 77  WS-AVG-PRICE-MISMATCHES    PIC S9(05) COMP VALUE ZERO.
020800 01  WS-SWITCHES.
020900     05  WS-MORE-TRADE-SRT          PIC X(03) VALUE 'YES'.
021000         88  WS-NO-MORE-TRADE-SRT       VALUE 'NO '.
021100     05  WS-MORE-CG-SRT             PIC X(03) VALUE 'YES'.
021200         88  WS-NO-MORE-CG-SRT          VALUE 'NO '.
021300     05  WS-MORE-TRADE-TOT          PIC X(03) VALUE 'YES'.
021400         88  WS-NO-MORE-TRADE-TOT       VALUE 'NO '.
021500     05  WS-MORE-GT-TOT             PIC X(03) VALUE 'YES'.
021600         88  WS-NO-MORE-GT-TOT          VALUE 'NO '.
021700     05  WS-MORE-STOCK-SUM          PIC X(03) VALUE 'YES'.
021800         88  WS-NO-MORE-STOCK-SUM       VALUE 'NO '.
021900     05  WS-FIRST-TRADE-ROW         PIC X(03) VALUE 'YES'.
022000     05  WS-FIRST-CG-ROW            PIC X(03) VALUE 'YES'.
022100     05  WS-FIRST-CLIENT-ROW        PIC X(03) VALUE 'YES'.
022110     05  FILLER                     PIC X(01).
022200 01  WS-TRADE-BREAK-WORK.
022210*    ACCUMULATORS FOR ONE CLIENT/SYMBOL GROUP ON THE TRADE SIDE -
022220*    RESET AT EVERY CONTROL BREAK BY 2020-START-TRADE-GROUP.
022300     05  WS-TB-PREV-CLIENT          PIC X(08).
022400     05  WS-TB-PREV-SYMBOL          PIC X(10).
022500     05  WS-TB-QTY-ACCUM            PIC S9(09)V99 VALUE ZERO.
022600     05  WS-TB-VALUE-ACCUM          PIC S9(11)V99 VALUE ZERO.
022700     05  WS-TB-TRADE-CT             PIC S9(05) COMP VALUE ZERO.
022800     05  WS-TB-BUY-CT               PIC S9(05) COMP VALUE ZERO.
022900     05  WS-TB-SELL-CT              PIC S9(05) COMP VALUE ZERO.
023000     05  FILLER                     PIC X(04).
023100 01  WS-CG-BREAK-WORK.
023110*    MIRROR OF THE TRADE BREAK WORK AREA, CAP GAINS SIDE.
023200     05  WS-GB-PREV-CLIENT          PIC X(08).
023300     05  WS-GB-PREV-SYMBOL          PIC X(10).
023400     05  WS-GB-PNL-ACCUM            PIC S9(09)V99 VALUE ZERO.
023500     05  WS-GB-STCG-ACCUM           PIC S9(09)V99 VALUE ZERO.
023600     05  WS-GB-LTCG-ACCUM           PIC S9(09)V99 VALUE ZERO.
023700     05  WS-GB-LOT-CT               PIC S9(05) COMP VALUE ZERO.
023800     05  FILLER                     PIC X(04).
023900 01  WS-MERGE-WORK.
023910*    WS-MRG-ROUND-WORK IS THE SCRATCH CELL 2030-ACCUM-TRADE-ROW
023920*    USES TO ROUND EACH LINE'S QTY*PRICE BEFORE ADDING IT INTO
023930*    THE GROUP ACCUMULATOR - ROUNDING EVERY LINE RATHER THAN
023940*    ONLY THE FINAL TOTAL MATCHES HOW THE DESK RECONCILES AGAINST
023950*    THE BROKER'S OWN LINE-BY-LINE STATEMENT.
024000     05  WS-MRG-ROUND-WORK          PIC S9(11)V99 VALUE ZERO.
024100     05  WS-LOW-CLIENT-ID           PIC X(08).
024200     05  FILLER                     PIC X(04).
024300 01  WS-CLIENT-OVERVIEW-WORK.
024310*    ACCUMULATORS FOR ONE CLIENT'S OVERVIEW ROW, RESET AT EVERY
024320*    CONTROL BREAK BY 5030-START-CLIENT-GROUP.
024400     05  WS-CO-CURRENT-CLIENT       PIC X(08).
024500     05  WS-CO-DISTINCT-STOCKS      PIC S9(05) COMP VALUE ZERO.
024600     05  WS-CO-TOTAL-TRADES         PIC S9(05) COMP VALUE ZERO.
024700     05  WS-CO-BUY-COUNT            PIC S9(05) COMP VALUE ZERO.
024800     05  WS-CO-SELL-COUNT           PIC S9(05) COMP VALUE ZERO.
024900     05  WS-CO-REALIZED-PNL         PIC S9(09)V99 VALUE ZERO.
025000     05  WS-CO-STCG                 PIC S9(09)V99 VALUE ZERO.
025100     05  WS-CO-LTCG                 PIC S9(09)V99 VALUE ZERO.
025200     05  FILLER                     PIC X(04).
025300*    --- TOP-5 PROFIT/LOSS WORK TABLES -----------------------------
025400*    5300/5400 KEEP EACH TABLE RANKED AS STOCKS ARE ENCOUNTERED    *
025500*    RATHER THAN SORTING THE WHOLE CLIENT'S STOCK LIST AT THE     *
025600*    BREAK - THE CLIENT OVERVIEW ONLY EVER NEEDS FIVE OF EACH.    *
025700 01  WS-TOP5-WORK-TABLES.
025800     05  WS-T5P-ENTRY OCCURS 5 TIMES INDEXED BY WS-T5P-IDX.
025900         10  WS-T5P-SYMBOL          PIC X(10).
026000         10  WS-T5P-PNL             PIC S9(09)V99.
026100     05  WS-T5P-FILLED              PIC S9(02) COMP VALUE ZERO.
026200     05  WS-T5P-SWAP-AREA           PIC X(21).
026300     05  WS-T5L-ENTRY OCCURS 5 TIMES INDEXED BY WS-T5L-IDX.
026400         10  WS-T5L-SYMBOL          PIC X(10).
026500         10  WS-T5L-PNL             PIC S9(09)V99.
026600     05  WS-T5L-FILLED              PIC S9(02) COMP VALUE ZERO.
026700     05  WS-T5L-SWAP-AREA           PIC X(21).
026800     05  FILLER                     PIC X(06).
026810 01  WS-AVG-CHECK-WORK.
026820*    3120-CHECK-AVG-PRICE'S OWN RECOMPUTED VALUE - KEPT SEPARATE
026830*    FROM SS-WEIGHTED-AVG-BUY-PRICE SO A MISMATCH CAN BE COMPARED
026840*    WITHOUT OVERWRITING THE RECORD'S ALREADY-STORED FIGURE.
026850     05  WS-AC-RECOMPUTED-AVG       PIC S9(07)V99 VALUE ZERO.
026860     05  FILLER                     PIC X(04).
026900 PROCEDURE DIVISION.
026910***************************************************************
026920*  0000-PFAN0030-MAIN - JOB-STEP CONTROLLER.                   *
026930*  SORT, CONTROL-BREAK EACH STREAM, MATCH-MERGE THE TWO TOTALS   *
026940*  FILES INTO THE STOCK SUMMARY, THEN CONTROL-BREAK THE STOCK    *
026950*  SUMMARY (PLUS THE TRADE TOTALS) INTO THE CLIENT OVERVIEW.     *
026960***************************************************************
027000 0000-PFAN0030-MAIN.
027100     PERFORM 1000-SORT-TRADES.
027200     PERFORM 1100-SORT-CAP-GAINS.
027300     PERFORM 2000-BUILD-TRADE-TOTALS THRU 2000-EXIT.
027400     PERFORM 2100-BUILD-CG-TOTALS THRU 2100-EXIT.
027500     PERFORM 3000-MERGE-STOCK-SUMMARY THRU 3000-EXIT.
027600     PERFORM 5000-BUILD-CLIENT-OVERVIEW THRU 5000-EXIT.
027700     STOP RUN.

027710 1000-SORT-TRADES.
027720*    STANDARD SORT VERB, NO INPUT/OUTPUT PROCEDURE - NEITHER
027730*    STREAM NEEDS FILTERING OR TRANSFORMATION ON THE WAY THROUGH.
027800     SORT TRADE-SORT-FILE
027900         ON ASCENDING KEY TSR-CLIENT-ID TSR-SYMBOL
028000         USING TRADE-BOOK-RECORD
028100         GIVING TRADE-SORTED-FILE.

028110 1100-SORT-CAP-GAINS.
028200     SORT CG-SORT-FILE
028300         ON ASCENDING KEY GSR-CLIENT-ID GSR-SYMBOL
028400         USING CAPITAL-GAINS-RECORD
028500         GIVING CG-SORTED-FILE.

028600*    --- PASS 1 : TRADE BOOK CONTROL BREAK INTO TOTALS -----------
028700 2000-BUILD-TRADE-TOTALS.
028710*    STANDARD CONTROL-BREAK SHAPE - WRITE THE PRIOR GROUP'S
028720*    TOTALS WHEN THE KEY CHANGES, THEN START ACCUMULATING THE
028730*    NEW GROUP.  THE FINAL GROUP NEEDS AN EXPLICIT WRITE AFTER
028740*    THE LOOP ENDS SINCE THERE IS NO "NEXT KEY CHANGE" TO TRIGGER
028750*    IT.
028800     OPEN INPUT TRADE-SORTED-FILE.
028900     OPEN OUTPUT TRADE-TOTALS-FILE.
029000     MOVE 'YES' TO WS-FIRST-TRADE-ROW.
029100     PERFORM 9010-READ-TRADE-SORTED.
029200     PERFORM 2010-TRADE-BREAK-LOOP
029300         UNTIL WS-NO-MORE-TRADE-SRT.
029400     IF WS-FIRST-TRADE-ROW NOT = 'YES'
029500         PERFORM 2090-WRITE-TRADE-TOTALS
029600     END-IF.
029700     CLOSE TRADE-SORTED-FILE TRADE-TOTALS-FILE.
029800 2000-EXIT.
029900     EXIT.

030000 2010-TRADE-BREAK-LOOP.
030100     IF WS-FIRST-TRADE-ROW = 'YES'
030200         PERFORM 2020-START-TRADE-GROUP
030300     ELSE
030400         IF TF-CLIENT-ID NOT = WS-TB-PREV-CLIENT OR
030500            TF-SYMBOL NOT = WS-TB-PREV-SYMBOL
030600             PERFORM 2090-WRITE-TRADE-TOTALS
030700             PERFORM 2020-START-TRADE-GROUP
030800         END-IF
030900     END-IF.
031000     PERFORM 2030-ACCUM-TRADE-ROW.
031100     PERFORM 9010-READ-TRADE-SORTED.

031200 2020-START-TRADE-GROUP.
031300     MOVE 'NO ' TO WS-FIRST-TRADE-ROW.
031400     MOVE TF-CLIENT-ID TO WS-TB-PREV-CLIENT.
031500     MOVE TF-SYMBOL TO WS-TB-PREV-SYMBOL.
031600     MOVE ZERO TO WS-TB-QTY-ACCUM WS-TB-VALUE-ACCUM
031700         WS-TB-TRADE-CT WS-TB-BUY-CT WS-TB-SELL-CT.

031800 2030-ACCUM-TRADE-ROW.
031810*    ONLY BUY ROWS ACCUMULATE QTY/VALUE FOR THE WEIGHTED AVERAGE
031820*    PRICE - A SELL DOES NOT CHANGE WHAT THE CLIENT PAID FOR THE
031830*    SHARES STILL HELD, IT ONLY SHOWS UP IN THE SELL-COUNT AND,
031840*    SEPARATELY, IN THE CAP GAINS STREAM'S PNL.
031900     ADD 1 TO WS-TB-TRADE-CT.
032000     IF TF-ACTION-CDE = 'BUY '
032100         ADD 1 TO WS-TB-BUY-CT
032200         ADD TF-QTY TO WS-TB-QTY-ACCUM
032300         COMPUTE WS-MRG-ROUND-WORK ROUNDED = TF-QTY * TF-PRICE
032400         ADD WS-MRG-ROUND-WORK TO WS-TB-VALUE-ACCUM
032500     ELSE
032600         IF TF-ACTION-CDE = 'SELL'
032700             ADD 1 TO WS-TB-SELL-CT
032800         END-IF
032900     END-IF.

033000 2090-WRITE-TRADE-TOTALS.
033100     MOVE WS-TB-PREV-CLIENT TO TT-CLIENT-ID.
033200     MOVE WS-TB-PREV-SYMBOL TO TT-SYMBOL.
033300     MOVE WS-TB-QTY-ACCUM TO TT-BUY-QTY.
033400     MOVE WS-TB-VALUE-ACCUM TO TT-BUY-VALUE.
033500     MOVE WS-TB-TRADE-CT TO TT-TRADE-COUNT.
033600     MOVE WS-TB-BUY-CT TO TT-BUY-COUNT.
033700     MOVE WS-TB-SELL-CT TO TT-SELL-COUNT.
033800     WRITE TRADE-TOTALS-RECORD.

033900*    --- PASS 2 : CAPITAL GAINS CONTROL BREAK INTO TOTALS --------
034000 2100-BUILD-CG-TOTALS.
034010*    MIRROR OF 2000-BUILD-TRADE-TOTALS, CAP GAINS SIDE.
034100     OPEN INPUT CG-SORTED-FILE.
034200     OPEN OUTPUT CG-TOTALS-FILE.
034300     MOVE 'YES' TO WS-FIRST-CG-ROW.
034400     PERFORM 9020-READ-CG-SORTED.
034500     PERFORM 2110-CG-BREAK-LOOP
034600         UNTIL WS-NO-MORE-CG-SRT.
034700     IF WS-FIRST-CG-ROW NOT = 'YES'
034800         PERFORM 2190-WRITE-CG-TOTALS
034900     END-IF.
035000     CLOSE CG-SORTED-FILE CG-TOTALS-FILE.
035100 2100-EXIT.
035200     EXIT.

035300 2110-CG-BREAK-LOOP.
035400     IF WS-FIRST-CG-ROW = 'YES'
035500         PERFORM 2120-START-CG-GROUP
035600     ELSE
035700         IF GF-CLIENT-ID NOT = WS-GB-PREV-CLIENT OR
035800            GF-SYMBOL NOT = WS-GB-PREV-SYMBOL
035900             PERFORM 2190-WRITE-CG-TOTALS
036000             PERFORM 2120-START-CG-GROUP
036100         END-IF
036200     END-IF.
036300     PERFORM 2130-ACCUM-CG-ROW.
036400     PERFORM 9020-READ-CG-SORTED.

036500 2120-START-CG-GROUP.
036600     MOVE 'NO ' TO WS-FIRST-CG-ROW.
036700     MOVE GF-CLIENT-ID TO WS-GB-PREV-CLIENT.
036800     MOVE GF-SYMBOL TO WS-GB-PREV-SYMBOL.
036900     MOVE ZERO TO WS-GB-PNL-ACCUM WS-GB-STCG-ACCUM
037000         WS-GB-LTCG-ACCUM WS-GB-LOT-CT.

037100 2130-ACCUM-CG-ROW.
037110*    STCG/LTCG ARE MUTUALLY EXCLUSIVE PER LOT - SECTION IS
037120*    ALREADY NORMALIZED TO 'ST'/'LT' BY THE TIME IT GETS HERE, SO
037130*    A ROW THAT MATCHES NEITHER SIMPLY CONTRIBUTES TO THE TOTAL
037140*    PNL BUT NOT TO EITHER BUCKET (SHOULDN'T HAPPEN PAST
037150*    PFAN0020'S SECTION CHECK, BUT THIS PARAGRAPH DOESN'T ASSUME
037160*    THAT CHECK RAN).
037200     ADD 1 TO WS-GB-LOT-CT.
037300     ADD GF-PNL TO WS-GB-PNL-ACCUM.
037400     IF GF-SECTION = 'ST'
037500         ADD GF-PNL TO WS-GB-STCG-ACCUM
037600     ELSE
037700         IF GF-SECTION = 'LT'
037800             ADD GF-PNL TO WS-GB-LTCG-ACCUM
037900         END-IF
038000     END-IF.

038100 2190-WRITE-CG-TOTALS.
038200     MOVE WS-GB-PREV-CLIENT TO GT-CLIENT-ID.
038300     MOVE WS-GB-PREV-SYMBOL TO GT-SYMBOL.
038400     MOVE WS-GB-PNL-ACCUM TO GT-TOTAL-PNL.
038500     MOVE WS-GB-STCG-ACCUM TO GT-STCG.
038600     MOVE WS-GB-LTCG-ACCUM TO GT-LTCG.
038700     MOVE WS-GB-LOT-CT TO GT-LOT-COUNT.
038800     WRITE CG-TOTALS-RECORD.

038900*    --- PASS 3 : MATCH-MERGE THE TWO TOTALS FILES ----------------
039000 3000-MERGE-STOCK-SUMMARY.
039010*    BOTH TOTALS FILES ARE ALREADY IN CLIENT/SYMBOL ORDER (THEY
039020*    WERE BUILT FROM SORTED INPUT) SO A STRAIGHT MATCH-MERGE
039030*    WORKS WITHOUT A SEPARATE SORT STEP HERE.
039100     OPEN INPUT TRADE-TOTALS-FILE CG-TOTALS-FILE.
039200     OPEN OUTPUT STOCK-SUMMARY-RECORD.
039300     PERFORM 9030-READ-TRADE-TOTALS.
039400     PERFORM 9040-READ-CG-TOTALS.
039500     PERFORM 3010-MERGE-LOOP
039600         UNTIL WS-NO-MORE-TRADE-TOT AND WS-NO-MORE-GT-TOT.
039700     CLOSE TRADE-TOTALS-FILE CG-TOTALS-FILE STOCK-SUMMARY-RECORD.
039800 3000-EXIT.
039900     EXIT.

040000 3010-MERGE-LOOP.
040010*    A STOCK A CLIENT STILL HOLDS BUT HAS NEVER SOLD APPEARS ON
040020*    THE TRADE SIDE ONLY; A STOCK FULLY SOLD BEFORE THE CURRENT
040030*    WINDOW (NO OPEN BUYS LEFT IN THE BOOK) CAN APPEAR ON THE CAP
040040*    GAINS SIDE ONLY - THE EVALUATE BELOW HANDLES BOTH CASES PLUS
040050*    THE NORMAL CASE WHERE A SYMBOL APPEARS ON BOTH SIDES.
040200     EVALUATE TRUE
040300         WHEN WS-NO-MORE-TRADE-TOT
040400             PERFORM 3030-EMIT-CG-ONLY
040500             PERFORM 9040-READ-CG-TOTALS
040600         WHEN WS-NO-MORE-GT-TOT
040700             PERFORM 3020-EMIT-TRADE-ONLY
040800             PERFORM 9030-READ-TRADE-TOTALS
040900         WHEN TT-CLIENT-ID = GT-CLIENT-ID AND
041000              TT-SYMBOL = GT-SYMBOL
041100             PERFORM 3040-EMIT-BOTH
041200             PERFORM 9030-READ-TRADE-TOTALS
041300             PERFORM 9040-READ-CG-TOTALS
041400         WHEN TT-CLIENT-ID < GT-CLIENT-ID OR
041500             (TT-CLIENT-ID = GT-CLIENT-ID AND
041600              TT-SYMBOL < GT-SYMBOL)
041700             PERFORM 3020-EMIT-TRADE-ONLY
041800             PERFORM 9030-READ-TRADE-TOTALS
041900         WHEN OTHER
042000             PERFORM 3030-EMIT-CG-ONLY
042100             PERFORM 9040-READ-CG-TOTALS
042200     END-EVALUATE.

042300 3020-EMIT-TRADE-ONLY.
042310*    NO CAP GAINS ROW FOR THIS SYMBOL - PNL/STCG/LTCG/LOT-COUNT
042320*    ARE ALL ZERO, NOT OMITTED; THE REPORT WRITER EXPECTS EVERY
042330*    STOCK SUMMARY ROW TO CARRY ALL FIELDS.
042400     MOVE TT-CLIENT-ID TO SS-CLIENT-ID.
042500     MOVE TT-SYMBOL TO SS-SYMBOL.
042600     PERFORM 3100-FILL-FROM-TRADE-TOTALS.
042700     MOVE ZERO TO SS-TOTAL-PNL SS-STCG SS-LTCG.
042800     MOVE ZERO TO SS-NUM-TRANSACTIONS.
042900     WRITE STOCK-SUMMARY-RECORD.

043000 3030-EMIT-CG-ONLY.
043010*    NO OPEN TRADE TOTALS FOR THIS SYMBOL - BUY QTY/VALUE/AVG
043020*    PRICE ARE ALL ZERO RATHER THAN CARRYING FORWARD A STALE
043030*    WEIGHTED AVERAGE FROM A POSITION THAT NO LONGER EXISTS.
043100     MOVE GT-CLIENT-ID TO SS-CLIENT-ID.
043200     MOVE GT-SYMBOL TO SS-SYMBOL.
043300     MOVE ZERO TO SS-TOTAL-BUY-QTY SS-TOTAL-BUY-VALUE
043400         SS-WEIGHTED-AVG-BUY-PRICE.
043500     PERFORM 3110-FILL-FROM-CG-TOTALS.
043600     WRITE STOCK-SUMMARY-RECORD.

043700 3040-EMIT-BOTH.
043710*    THE NORMAL CASE - A STOCK WITH BOTH AN OPEN POSITION AND
043720*    REALIZED GAINS/LOSSES IN THE WINDOW BEING PROCESSED.
043800     MOVE TT-CLIENT-ID TO SS-CLIENT-ID.
043900     MOVE TT-SYMBOL TO SS-SYMBOL.
044000     PERFORM 3100-FILL-FROM-TRADE-TOTALS.
044100     PERFORM 3110-FILL-FROM-CG-TOTALS.
044200     WRITE STOCK-SUMMARY-RECORD.

044300 3100-FILL-FROM-TRADE-TOTALS.
044310*    WEIGHTED AVERAGE BUY PRICE = TOTAL BUY VALUE / TOTAL BUY
044320*    QTY - A TRUE ZERO QTY (NO BUYS AT ALL) SKIPS THE DIVIDE
044330*    RATHER THAN LETTING IT ABEND ON A DIVIDE-BY-ZERO.
044400     MOVE TT-BUY-QTY TO SS-TOTAL-BUY-QTY.
044500     MOVE TT-BUY-VALUE TO SS-TOTAL-BUY-VALUE.
044600     IF TT-BUY-QTY = ZERO
044700         MOVE ZERO TO SS-WEIGHTED-AVG-BUY-PRICE
044800     ELSE
044900         COMPUTE SS-WEIGHTED-AVG-BUY-PRICE ROUNDED =
045000             TT-BUY-VALUE / TT-BUY-QTY
045100     END-IF.
045110     PERFORM 3120-CHECK-AVG-PRICE.

045120 3120-CHECK-AVG-PRICE.
045130*    11/14/11 RBN DST-0485.  INDEPENDENT RECOMPUTATION OF THE
045140*    WEIGHTED AVERAGE USING THE SS-AVG-PRICE-CHECK-AREA REDEFINES
045150*    VIEW RATHER THAN TT-BUY-VALUE/TT-BUY-QTY DIRECTLY - CATCHES
045160*    A FUTURE BUG WHERE SOMETHING MOVES INTO SS-TOTAL-BUY-QTY/
045170*    SS-TOTAL-BUY-VALUE WITHOUT GOING THROUGH THIS PARAGRAPH
045180*    FIRST.  A MISMATCH ONLY LOGS A CONSOLE WARNING - IT DOES NOT
045190*    CORRECT THE STORED FIGURE OR STOP THE RUN.
045200     IF SS-APC-QTY NOT = ZERO
045210         COMPUTE WS-AC-RECOMPUTED-AVG ROUNDED =
045220             SS-APC-VALUE / SS-APC-QTY
045230         IF WS-AC-RECOMPUTED-AVG NOT = SS-WEIGHTED-AVG-BUY-PRICE
045240             ADD 1 TO WS-AVG-PRICE-MISMATCHES
045250             DISPLAY 'PFAN0030 AVG PRICE MISMATCH - CLIENT '
045260                 SS-CLIENT-ID ' SYMBOL ' SS-SYMBOL
045270                 UPON CONSOLE
045280         END-IF
045290     END-IF.

045300 3110-FILL-FROM-CG-TOTALS.
045400     MOVE GT-TOTAL-PNL TO SS-TOTAL-PNL.
045500     MOVE GT-STCG TO SS-STCG.
045600     MOVE GT-LTCG TO SS-LTCG.
045700     MOVE GT-LOT-COUNT TO SS-NUM-TRANSACTIONS.

045800*    --- PASS 4 : CLIENT-LEVEL OVERVIEW MERGE-JOIN ----------------
045900 5000-BUILD-CLIENT-OVERVIEW.
045910*    A SECOND MERGE-JOIN, THIS TIME BY CLIENT ALONE, ACROSS THE
045920*    TRADE TOTALS (FOR TRADE/BUY/SELL COUNTS) AND THE JUST-BUILT
045930*    STOCK SUMMARY (FOR DISTINCT-STOCK COUNT, PNL, AND THE TOP-5
045940*    TABLES).  BOTH STREAMS ARE ALREADY IN CLIENT ORDER.
046000     OPEN INPUT TRADE-TOTALS-FILE STOCK-SUMMARY-RECORD.
046100     OPEN OUTPUT CLIENT-OVERVIEW-RECORD.
046200     MOVE 'YES' TO WS-FIRST-CLIENT-ROW.
046300     PERFORM 9030-READ-TRADE-TOTALS.
046400     PERFORM 9050-READ-STOCK-SUMMARY.
046500     PERFORM 5010-CLIENT-MERGE-LOOP
046600         UNTIL WS-NO-MORE-TRADE-TOT AND WS-NO-MORE-STOCK-SUM.
046700     IF WS-FIRST-CLIENT-ROW NOT = 'YES'
046800         PERFORM 5090-WRITE-CLIENT-OVERVIEW
046900     END-IF.
047000     CLOSE TRADE-TOTALS-FILE STOCK-SUMMARY-RECORD
047100           CLIENT-OVERVIEW-RECORD.
047200 5000-EXIT.
047300     EXIT.

047400 5010-CLIENT-MERGE-LOOP.
047410*    5020 PICKS THE LOWER OF THE TWO STREAMS' CURRENT CLIENT ID
047420*    (OR THE ONLY ONE STILL ACTIVE) SO NEITHER STREAM HAS TO BE
047430*    EXHAUSTED BEFORE THE OTHER CAN CONTRIBUTE TO A CLIENT ROW.
047500     PERFORM 5020-DETERMINE-LOW-CLIENT.
047600     IF WS-FIRST-CLIENT-ROW = 'YES'
047700         PERFORM 5030-START-CLIENT-GROUP
047800     ELSE
047900         IF WS-CO-CURRENT-CLIENT NOT = WS-LOW-CLIENT-ID
048000             PERFORM 5090-WRITE-CLIENT-OVERVIEW
048100             PERFORM 5030-START-CLIENT-GROUP
048200         END-IF
048300     END-IF.
048400     IF NOT WS-NO-MORE-TRADE-TOT
048500         IF TT-CLIENT-ID = WS-LOW-CLIENT-ID
048600             ADD TT-TRADE-COUNT TO WS-CO-TOTAL-TRADES
048700             ADD TT-BUY-COUNT TO WS-CO-BUY-COUNT
048800             ADD TT-SELL-COUNT TO WS-CO-SELL-COUNT
048900             PERFORM 9030-READ-TRADE-TOTALS
049000         END-IF
049100     END-IF.
049200     IF NOT WS-NO-MORE-STOCK-SUM
049300         IF SS-CLIENT-ID = WS-LOW-CLIENT-ID
049400             ADD 1 TO WS-CO-DISTINCT-STOCKS
049500             ADD SS-TOTAL-PNL TO WS-CO-REALIZED-PNL
049600             ADD SS-STCG TO WS-CO-STCG
049700             ADD SS-LTCG TO WS-CO-LTCG
049800             PERFORM 5300-INSERT-TOP5-PROFIT
049900             PERFORM 5400-INSERT-TOP5-LOSS
050000             PERFORM 9050-READ-STOCK-SUMMARY
050100         END-IF
050200     END-IF.

050300 5020-DETERMINE-LOW-CLIENT.
050400     IF WS-NO-MORE-TRADE-TOT AND WS-NO-MORE-STOCK-SUM
050500         MOVE SPACES TO WS-LOW-CLIENT-ID
050600     ELSE
050700         IF WS-NO-MORE-TRADE-TOT
050800             MOVE SS-CLIENT-ID TO WS-LOW-CLIENT-ID
050900         ELSE
051000             IF WS-NO-MORE-STOCK-SUM
051100                 MOVE TT-CLIENT-ID TO WS-LOW-CLIENT-ID
051200             ELSE
051300                 IF TT-CLIENT-ID < SS-CLIENT-ID
051400                     MOVE TT-CLIENT-ID TO WS-LOW-CLIENT-ID
051500                 ELSE
051600                     MOVE SS-CLIENT-ID TO WS-LOW-CLIENT-ID
051700                 END-IF
051800             END-IF
051900         END-IF
052000     END-IF.

052100 5030-START-CLIENT-GROUP.
052200     MOVE 'NO ' TO WS-FIRST-CLIENT-ROW.
052300     MOVE WS-LOW-CLIENT-ID TO WS-CO-CURRENT-CLIENT.
052400     MOVE ZERO TO WS-CO-DISTINCT-STOCKS WS-CO-TOTAL-TRADES
052500         WS-CO-BUY-COUNT WS-CO-SELL-COUNT WS-CO-REALIZED-PNL
052600         WS-CO-STCG WS-CO-LTCG.
052700     MOVE ZERO TO WS-T5P-FILLED WS-T5L-FILLED.

052800 5090-WRITE-CLIENT-OVERVIEW.
052900     MOVE WS-CO-CURRENT-CLIENT TO CO-CLIENT-ID.
053000     MOVE WS-CO-DISTINCT-STOCKS TO CO-DISTINCT-STOCKS.
053100     MOVE WS-CO-TOTAL-TRADES TO CO-TOTAL-TRADES.
053200     MOVE WS-CO-BUY-COUNT TO CO-BUY-TRADE-COUNT.
053300     MOVE WS-CO-SELL-COUNT TO CO-SELL-TRADE-COUNT.
053400     MOVE WS-CO-REALIZED-PNL TO CO-TOTAL-REALIZED-PNL.
053500     MOVE WS-CO-STCG TO CO-TOTAL-STCG.
053600     MOVE WS-CO-LTCG TO CO-TOTAL-LTCG.
053700     PERFORM 5500-MOVE-TOP5-TO-RECORD.
053800     WRITE CLIENT-OVERVIEW-RECORD.

053900*    --- TOP-5 PROFIT / LOSS RANKING -------------------------------
053910*    AN INSERTION SORT OF ONE, BOUNDED TO FIVE SLOTS - CHEAPER
053920*    THAN RE-SORTING THE WHOLE CLIENT'S STOCK LIST AT EVERY
053930*    BREAK SINCE ONLY THE TOP/BOTTOM FIVE ARE EVER REPORTED.
054000 5300-INSERT-TOP5-PROFIT.
054100     IF WS-T5P-FILLED < 5
054200         ADD 1 TO WS-T5P-FILLED
054300         SET WS-T5P-IDX TO WS-T5P-FILLED
054400         MOVE SS-SYMBOL TO WS-T5P-SYMBOL(WS-T5P-IDX)
054500         MOVE SS-TOTAL-PNL TO WS-T5P-PNL(WS-T5P-IDX)
054600         PERFORM 5310-BUBBLE-PROFIT-UP
054700     ELSE
054800         IF SS-TOTAL-PNL > WS-T5P-PNL(5)
054900             MOVE SS-SYMBOL TO WS-T5P-SYMBOL(5)
055000             MOVE SS-TOTAL-PNL TO WS-T5P-PNL(5)
055100             SET WS-T5P-IDX TO 5
055200             PERFORM 5310-BUBBLE-PROFIT-UP
055300         END-IF
055400     END-IF.

055500 5310-BUBBLE-PROFIT-UP.
055600     PERFORM 5320-SWAP-PROFIT-IF-NEEDED
055700         UNTIL WS-T5P-IDX = 1.

055800 5320-SWAP-PROFIT-IF-NEEDED.
055900     IF WS-T5P-PNL(WS-T5P-IDX) > WS-T5P-PNL(WS-T5P-IDX - 1)
056000         PERFORM 5330-SWAP-PROFIT-ENTRIES
056100         SET WS-T5P-IDX DOWN BY 1
056200     ELSE
056300         SET WS-T5P-IDX TO 1
056400     END-IF.

056500 5330-SWAP-PROFIT-ENTRIES.
056600     MOVE WS-T5P-ENTRY(WS-T5P-IDX) TO WS-T5P-SWAP-AREA.
056700     MOVE WS-T5P-ENTRY(WS-T5P-IDX - 1) TO WS-T5P-ENTRY(WS-T5P-IDX).
056800     MOVE WS-T5P-SWAP-AREA TO WS-T5P-ENTRY(WS-T5P-IDX - 1).

056900 5400-INSERT-TOP5-LOSS.
056910*    MIRROR OF 5300-INSERT-TOP5-PROFIT - SAME INSERTION SORT,
056920*    RANKED ASCENDING INSTEAD OF DESCENDING SO SLOT 5 HOLDS THE
056930*    LEAST-NEGATIVE OF THE FIVE WORST STOCKS SEEN SO FAR.
057000     IF WS-T5L-FILLED < 5
057100         ADD 1 TO WS-T5L-FILLED
057200         SET WS-T5L-IDX TO WS-T5L-FILLED
057300         MOVE SS-SYMBOL TO WS-T5L-SYMBOL(WS-T5L-IDX)
057400         MOVE SS-TOTAL-PNL TO WS-T5L-PNL(WS-T5L-IDX)
057500         PERFORM 5410-BUBBLE-LOSS-UP
057600     ELSE
057700         IF SS-TOTAL-PNL < WS-T5L-PNL(5)
057800             MOVE SS-SYMBOL TO WS-T5L-SYMBOL(5)
057900             MOVE SS-TOTAL-PNL TO WS-T5L-PNL(5)
058000             SET WS-T5L-IDX TO 5
058100             PERFORM 5410-BUBBLE-LOSS-UP
058200         END-IF
058300     END-IF.

058400 5410-BUBBLE-LOSS-UP.
058500     PERFORM 5420-SWAP-LOSS-IF-NEEDED
058600         UNTIL WS-T5L-IDX = 1.

058700 5420-SWAP-LOSS-IF-NEEDED.
058800     IF WS-T5L-PNL(WS-T5L-IDX) < WS-T5L-PNL(WS-T5L-IDX - 1)
058900         PERFORM 5430-SWAP-LOSS-ENTRIES
059000         SET WS-T5L-IDX DOWN BY 1
059100     ELSE
059200         SET WS-T5L-IDX TO 1
059300     END-IF.

059400 5430-SWAP-LOSS-ENTRIES.
059500     MOVE WS-T5L-ENTRY(WS-T5L-IDX) TO WS-T5L-SWAP-AREA.
059600     MOVE WS-T5L-ENTRY(WS-T5L-IDX - 1) TO WS-T5L-ENTRY(WS-T5L-IDX).
059700     MOVE WS-T5L-SWAP-AREA TO WS-T5L-ENTRY(WS-T5L-IDX - 1).

059800 5500-MOVE-TOP5-TO-RECORD.
059810*    COPIES THE WORKING-STORAGE RANK TABLES INTO THE RECORD'S
059820*    OWN OCCURS 5 GROUPS AT WRITE TIME, NOT AS EACH SLOT IS
059830*    FILLED - THE RANK TABLES GET RESHUFFLED TOO OFTEN DURING
059840*    THE BUILD TO COPY EAGERLY.
059900     PERFORM 5510-MOVE-ONE-PROFIT-SLOT
060000         VARYING WS-T5P-IDX FROM 1 BY 1 UNTIL WS-T5P-IDX > 5.
060100     PERFORM 5520-MOVE-ONE-LOSS-SLOT
060200         VARYING WS-T5L-IDX FROM 1 BY 1 UNTIL WS-T5L-IDX > 5.

060300 5510-MOVE-ONE-PROFIT-SLOT.
060400     MOVE WS-T5P-SYMBOL(WS-T5P-IDX) TO CO-TP-SYMBOL(WS-T5P-IDX).
060500     MOVE WS-T5P-PNL(WS-T5P-IDX) TO CO-TP-PNL(WS-T5P-IDX).

060600 5520-MOVE-ONE-LOSS-SLOT.
060700     MOVE WS-T5L-SYMBOL(WS-T5L-IDX) TO CO-TL-SYMBOL(WS-T5L-IDX).
060800     MOVE WS-T5L-PNL(WS-T5L-IDX) TO CO-TL-PNL(WS-T5L-IDX).

060900*    --- I/O PARAGRAPHS ------------------------------------------
061000 9010-READ-TRADE-SORTED.
061100     READ TRADE-SORTED-FILE
061200         AT END
061300             MOVE 'NO ' TO WS-MORE-TRADE-SRT
061400     END-READ.

061500 9020-READ-CG-SORTED.
061600     READ CG-SORTED-FILE
061700         AT END
061800             MOVE 'NO ' TO WS-MORE-CG-SRT
061900     END-READ.

062000 9030-READ-TRADE-TOTALS.
062100     READ TRADE-TOTALS-FILE
062200         AT END
062300             MOVE 'NO ' TO WS-MORE-TRADE-TOT
062400     END-READ.

062500 9040-READ-CG-TOTALS.
062600     READ CG-TOTALS-FILE
062700         AT END
062800             MOVE 'NO ' TO WS-MORE-GT-TOT
062900     END-READ.

063000 9050-READ-STOCK-SUMMARY.
063100     READ STOCK-SUMMARY-RECORD
063200         AT END
063300             MOVE 'NO ' TO WS-MORE-STOCK-SUM
063400     END-READ.
