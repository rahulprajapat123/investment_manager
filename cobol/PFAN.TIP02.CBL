000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PFAN-TIP02.
000300 AUTHOR.        DST. MODIFIED BY SHREENI, KJOLLY, RBANDA.
000400 INSTALLATION.  WEALTH MANAGEMENT SYSTEMS - PORTFOLIO ANALYTICS.
000500 DATE-WRITTEN.  03/11/1987.
000600 DATE-COMPILED.
000700 SECURITY.      DST INTERNAL USE ONLY.
000800***************************************************************
000900*  TIP02 - CAPITAL GAINS RECORD LAYOUT.                       *
001000*  CANONICAL REPRESENTATION OF ONE CLOSED SALE LOT AND ITS     *
001100*  MATCHED PURCHASE.  BUILT BY PFAN-NORMALIZER FROM THE RAW    *
001200*  BROKER CAPITAL-GAINS REGISTER EXTRACT.                      *
001300*---------------------------------------------------------------
001400*  CHANGE LOG.                                                 *
001500*  DATE       BY     TKT#      DESCRIPTION                     *
001600*  --------   -----  --------  ------------------------------- *
001700*  03/11/87   SHR    DST-0042  ORIGINAL LAYOUT.                *
001800*  09/02/88   SHR    DST-0078  ADDED ACCOUNT, BROKER.           *
001900*  01/14/90   RJB    DST-0134  WIDENED SALE/PURCHASE VALUE TO   *
002000*                              CARRY BLOCK-TRADE LOTS.          *
002100*  11/05/93   KLJ    DST-0245  ADDED ISIN.                      *
002200*  02/09/98   RJB    DST-0356  Y2K REMEDIATION - FOUR-DIGIT     *
002300*                              CENTURY ON SALE/PURCHASE DATES.  *
002400*  05/03/01   KJO    DST-0413  ADDED SALE/PURCHASE DATE BROKEN- *
002500*                              DOWN REDEFINES FOR CALENDAR      *
002600*                              VALIDATION.                      *
002700*  07/19/04   KJO    DST-0469  ADDED PNL-COMPONENT REDEFINES SO *
002800*                              5400-PNL-CHECK CAN WALK THE FOUR *
002900*                              CONTRIBUTING MONEY FIELDS.       *
002905*  08/02/04   RBN    DST-0481  CG-ACCOUNT WAS TRIMMED TO 14      *
002910*                              BYTES IN A PRIOR PASS BUT THE     *
002915*                              NORMALIZER NEVER FOLLOWED SUIT -  *
002920*                              WIDENED BACK TO 16 AND MOVED THE  *
002925*                              PAD BYTES TO A TRUE TRAILING      *
002930*                              FILLER.  SEE DST-0481 TICKET.     *
002935*  11/14/11   RBN    DST-0482  VE-ERR-INVALID-NUMERIC (TIP03)    *
002940*                              HAD NO WAY TO TELL A BLANK/ZERO   *
002945*                              QTY FROM ONE THAT CAME IN AS TEXT *
002950*                              - ADDED CG-QTY-NUMERIC-IND SO THE *
002955*                              VALIDATOR CAN TELL THEM APART.    *
003000***************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT CAPITAL-GAINS-RECORD ASSIGN TO "PFANCGRB"
003800         ORGANIZATION IS SEQUENTIAL.
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  CAPITAL-GAINS-RECORD
004200     LABEL RECORD IS STANDARD
004300     RECORD CONTAINS 164 CHARACTERS.
004400 01  CAPITAL-GAINS-RECORD.
004500*    --- PRIMARY CANONICAL VIEW -----------------------------
004600     05  CG-CLIENT-ID               PIC X(08).
004700     05  CG-BROKER                  PIC X(20).
004800     05  CG-ACCOUNT                 PIC X(16).
004900     05  CG-SYMBOL                  PIC X(10).
005000     05  CG-ISIN                    PIC X(12).
005100     05  CG-QTY                     PIC S9(07)V99.
005200     05  CG-SALE-DATE               PIC 9(08).
005300     05  CG-SALE-RATE               PIC S9(07)V99.
005400     05  CG-SALE-VALUE              PIC S9(09)V99.
005500     05  CG-SALE-EXPENSES           PIC S9(07)V99.
005600     05  CG-PURCHASE-DATE           PIC 9(08).
005700     05  CG-PURCHASE-RATE           PIC S9(07)V99.
005800     05  CG-PURCHASE-VALUE          PIC S9(09)V99.
005900     05  CG-PURCHASE-EXPENSES       PIC S9(07)V99.
006000     05  CG-PNL                     PIC S9(09)V99.
006100     05  CG-SECTION                 PIC X(02).
006200         88  CG-SECTION-SHORT-TERM      VALUE 'ST'.
006300         88  CG-SECTION-LONG-TERM       VALUE 'LT'.
006310     05  CG-QTY-NUMERIC-IND         PIC X(01).
006320         88  CG-QTY-WAS-NUMERIC         VALUE 'Y'.
006330         88  CG-QTY-WAS-NON-NUMERIC     VALUE 'N'.
006350     05  FILLER                     PIC X(01).
006400*    --- ALTERNATE SALE-DATE BROKEN-DOWN VIEW -----------------
006500     05  CG-SALE-DATE-BROKEN-DOWN REDEFINES CG-SALE-DATE.
006600         10  CG-SALDTE-CC           PIC 9(02).
006700         10  CG-SALDTE-YY           PIC 9(02).
006800         10  CG-SALDTE-MM           PIC 9(02).
006900         10  CG-SALDTE-DD           PIC 9(02).
007000*    --- ALTERNATE PURCHASE-DATE BROKEN-DOWN VIEW -------------
007100     05  CG-PUR-DATE-BROKEN-DOWN REDEFINES CG-PURCHASE-DATE.
007200         10  CG-PURDTE-CC           PIC 9(02).
007300         10  CG-PURDTE-YY           PIC 9(02).
007400         10  CG-PURDTE-MM           PIC 9(02).
007500         10  CG-PURDTE-DD           PIC 9(02).
007600*    --- ALTERNATE PNL-COMPONENT VIEW -------------------------
007700*    5400-PNL-CHECK RECASTS SALE-VALUE/SALE-EXPENSES/         *
007800*    PURCHASE-VALUE/PURCHASE-EXPENSES AS A FOUR-ENTRY TABLE    *
007900*    WHEN IT FOOTS THE EXPECTED PNL.                           *
008000     05  CG-PNL-COMPONENT-TABLE REDEFINES CG-PNL.
008100         10  CG-PNL-COMPONENT       PIC S9(07)V9999.
008200 WORKING-STORAGE SECTION.
008300 01  WS-TIP02-COUNTERS.
008400     05  WS-TIP02-RECS-READ         PIC S9(07)  COMP VALUE ZERO.
008500     05  WS-TIP02-RECS-WRITTEN      PIC S9(07)  COMP VALUE ZERO.
008600     05  FILLER                     PIC X(04).
008700 PROCEDURE DIVISION.
008800 0000-TIP02-LAYOUT.
008900*    THIS MODULE DOCUMENTS THE CANONICAL CAPITAL-GAINS LAYOUT
009000*    ONLY; NO RECORDS ARE READ OR WRITTEN HERE.
009100     STOP RUN.


