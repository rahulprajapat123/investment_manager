000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PFAN0050.
000300 AUTHOR.        KJOLLY.
000400 INSTALLATION.  WEALTH MANAGEMENT SYSTEMS - PORTFOLIO ANALYTICS.
000500 DATE-WRITTEN.  11/14/2001.
000600 DATE-COMPILED.
000700 SECURITY.      DST INTERNAL USE ONLY.
000800***************************************************************
000900*  PFAN0050 - CLIENT PORTFOLIO SUMMARY AND RISK ASSESSOR.       *
001000*  FIFTH STEP OF THE NIGHTLY RUN.  SUMMARIZES EACH CLIENT'S     *
001100*  AGGREGATED HOLDINGS AND REALIZED GAINS, BUILDS THE PER-      *
001200*  BROKER PLATFORM BREAKDOWN FROM THE TRADE BOOK, THEN APPLIES  *
001300*  THE CONCENTRATION-RISK / DIVERSIFICATION RULE TABLE.         *
001310*                                                               *
001320*  FOUR INDEPENDENT PASSES (REALIZED PNL, PLATFORM BREAKDOWN,   *
001330*  HOLDINGS TOTALS) FEED A FINAL MERGE THAT BUILDS ONE ROW PER  *
001340*  CLIENT - THE SAME SHAPE PFAN0030 USES FOR ITS CLIENT         *
001350*  OVERVIEW, CHOSEN FOR THE SAME REASON: NONE OF THE THREE      *
001360*  FEEDER PASSES NEEDS TO KNOW ANYTHING ABOUT THE OTHER TWO,    *
001370*  SO EACH CAN BE TESTED AND REWORKED ON ITS OWN.               *
001400*---------------------------------------------------------------
001500*  CHANGE LOG.                                                 *
001600*  DATE       BY     TKT#      DESCRIPTION                     *
001700*  --------   -----  --------  ------------------------------- *
001800*  11/14/01   KJO    DST-0435  ORIGINAL PROGRAM - SUMMARY        *
001900*                              TOTALS ONLY.                     *
002000*  08/05/03   KJO    DST-0460  ADDED THE PLATFORM BREAKDOWN      *
002100*                              (DISTINCT SYMBOLS/TRADES PER      *
002200*                              BROKER).                          *
002300*  07/19/04   RBN    DST-0478  ADDED THE RISK ASSESSMENT RULE    *
002400*                              TABLE AND RECOMMENDATION LINES.   *
002410*  11/14/11   RBN    DST-0484  CG-ACCOUNT WAS 14 BYTES HERE WHILE*
002420*                              THE NORMALIZER WROTE IT AT 16 -   *
002430*                              WIDENED CG-ACCOUNT, CG-SORT-RECORD*
002440*                              AND CG-SORTED-RECORD TO MATCH AND *
002450*                              ADDED CG-QTY-NUMERIC-IND/         *
002460*                              TB-QTY-NUMERIC-IND FOR LAYOUT     *
002470*                              CONSISTENCY WITH THE OTHER PASSES.*
002480*  11/14/11   RBN    DST-0484  4000-MERGE-PORTFOLIO-SUMMARY USED *
002490*                              TO DRIVE THE CLIENT LOOP OFF      *
002500*                              CLIENT-BROKER-COUNT-FILE (TRADES) *
002510*                              ALONE, SO A CLIENT WITH CAP GAINS *
002520*                              LOTS BUT NO TRADES NEVER GOT A    *
002530*                              PORTFOLIO SUMMARY ROW.  ADDED     *
002540*                              4005-PICK-LOW-CLIENT TO MERGE THE *
002550*                              SORTED UNION OF BOTH STREAMS.     *
002560*                              SEE DST-0484 TICKET.               *
002570*  11/14/11   RBN    DST-0485  COMMENT SWEEP - NO LOGIC CHANGE.   *
002580*                              ADDED A STANDALONE 77-LEVEL AND    *
002590*                              WROTE UP WHY EACH PASS IS BROKEN    *
002600*                              OUT SEPARATELY AND WHAT THE RISK    *
002610*                              RULE TABLE'S BREAKPOINTS MEAN.      *
002620***************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003210*    EIGHT FILES - TWO CANONICAL INPUTS, FOUR PASS-SPECIFIC WORK
003220*    FILES, AND THE TWO FINAL OUTPUTS (PORTFOLIO SUMMARY IS THE
003230*    ONLY ONE THE REPORT WRITER ACTUALLY READS).
003300     SELECT CAPITAL-GAINS-RECORD ASSIGN TO "PFANCGRB"
003400         ORGANIZATION IS SEQUENTIAL.
003500     SELECT TRADE-BOOK-RECORD ASSIGN TO "PFANTRDB"
003600         ORGANIZATION IS SEQUENTIAL.
003700     SELECT HOLDING-RECORD ASSIGN TO "PFANHOLD"
003800         ORGANIZATION IS SEQUENTIAL.
003900     SELECT CG-SORTED-FILE ASSIGN TO "PFANCGSC"
004000         ORGANIZATION IS SEQUENTIAL.
004100     SELECT TRADE-SORTED-CB ASSIGN TO "PFANTSCB"
004200         ORGANIZATION IS SEQUENTIAL.
004300     SELECT REALIZED-PNL-FILE ASSIGN TO "PFANRPNL"
004400         ORGANIZATION IS SEQUENTIAL.
004500     SELECT PLATFORM-BREAKDOWN-RECORD ASSIGN TO "PFANPLAT"
004600         ORGANIZATION IS SEQUENTIAL.
004700     SELECT CLIENT-BROKER-COUNT-FILE ASSIGN TO "PFANBCNT"
004800         ORGANIZATION IS SEQUENTIAL.
004900     SELECT HOLDINGS-TOTALS-FILE ASSIGN TO "PFANHTOT"
005000         ORGANIZATION IS SEQUENTIAL.
005100     SELECT PORTFOLIO-SUMMARY-RECORD ASSIGN TO "PFANPSUM"
005200         ORGANIZATION IS SEQUENTIAL.
005300 DATA DIVISION.
005400 FILE SECTION.
005410*    --- CANONICAL CAP GAINS, RESTATED FROM TIP02 -----------------
005500 FD  CAPITAL-GAINS-RECORD
005600     LABEL RECORD IS STANDARD
005700     RECORD CONTAINS 164 CHARACTERS.
005800 01  CAPITAL-GAINS-RECORD.
005900     05  CG-CLIENT-ID               PIC X(08).
006000     05  CG-BROKER                  PIC X(20).
006100     05  CG-ACCOUNT                 PIC X(16).
006200     05  CG-SYMBOL                  PIC X(10).
006300     05  CG-ISIN                    PIC X(12).
006400     05  CG-QTY                     PIC S9(07)V99.
006500     05  CG-SALE-DATE               PIC 9(08).
006600     05  CG-SALE-RATE               PIC S9(07)V99.
006700     05  CG-SALE-VALUE              PIC S9(09)V99.
006800     05  CG-SALE-EXPENSES           PIC S9(07)V99.
006900     05  CG-PURCHASE-DATE           PIC 9(08).
007000     05  CG-PURCHASE-RATE           PIC S9(07)V99.
007100     05  CG-PURCHASE-VALUE          PIC S9(09)V99.
007200     05  CG-PURCHASE-EXPENSES       PIC S9(07)V99.
007300     05  CG-PNL                     PIC S9(09)V99.
007400     05  CG-SECTION                 PIC X(02).
007420     05  CG-QTY-NUMERIC-IND         PIC X(01).
007430         88  CG-QTY-WAS-NUMERIC         VALUE 'Y'.
007440         88  CG-QTY-WAS-NON-NUMERIC     VALUE 'N'.
007450     05  FILLER                     PIC X(01).
007460*    --- CANONICAL TRADE, RESTATED FROM TIP01 ----------------------
007500 FD  TRADE-BOOK-RECORD
007600     LABEL RECORD IS STANDARD
007700     RECORD CONTAINS 130 CHARACTERS.
007800 01  TRADE-BOOK-RECORD.
007900     05  TB-CLIENT-ID               PIC X(08).
008000     05  TB-BROKER                  PIC X(20).
008100     05  TB-ACCOUNT                 PIC X(16).
008200     05  TB-TRADE-DATE              PIC 9(08).
008300     05  TB-ISIN                    PIC X(12).
008400     05  TB-SYMBOL                  PIC X(10).
008500     05  TB-ACTION-CDE              PIC X(04).
008600     05  TB-QTY                     PIC S9(07)V99.
008700     05  TB-PRICE                   PIC S9(07)V99.
008800     05  TB-TRADE-VALUE             PIC S9(09)V99.
008900     05  TB-TOTAL-CHARGES           PIC S9(07)V99.
009000     05  TB-EXCHANGE                PIC X(08).
009100     05  TB-CURRENCY                PIC X(03).
009120     05  TB-QTY-NUMERIC-IND         PIC X(01).
009130         88  TB-QTY-WAS-NUMERIC         VALUE 'Y'.
009140         88  TB-QTY-WAS-NON-NUMERIC     VALUE 'N'.
009200     05  FILLER                     PIC X(02).
009210*    --- AGGREGATED HOLDINGS, RESTATED FROM PFAN0040'S OUTPUT ------
009220*    THIS PROGRAM ONLY EVER READS THE BROKER-BLANK (AGGREGATED)
009230*    ROWS - 9030/9031 BELOW SKIP PAST ANY BY-BROKER ROWS THAT
009240*    SHARE THE SAME FILE.
009300 FD  HOLDING-RECORD
009400     LABEL RECORD IS STANDARD
009500     RECORD CONTAINS 138 CHARACTERS.
009600 01  HOLDING-RECORD.
009700     05  HB-CLIENT-ID               PIC X(08).
009800     05  HB-SYMBOL                  PIC X(10).
009900     05  HB-BROKER                  PIC X(20).
010000     05  HB-CURRENCY                PIC X(03).
010100     05  HB-NET-QTY                 PIC S9(07)V99.
010200     05  HB-AVG-COST                PIC S9(07)V99.
010300     05  HB-LAST-PRICE              PIC S9(07)V99.
010400     05  HB-CURRENT-VALUE           PIC S9(09)V99.
010500     05  HB-TOTAL-INVESTED          PIC S9(09)V99.
010600     05  HB-UNREALIZED-PNL          PIC S9(09)V99.
010700     05  HB-PNL-PCT                 PIC S9(05)V99.
010800     05  HB-ALLOC-PCT               PIC S9(03)V9(4).
010900     05  HB-AVG-COST-SAVE           PIC S9(07)V99.
011000     05  HB-LAST-PRICE-SAVE         PIC S9(07)V99.
011100     05  FILLER                     PIC X(05).
011110*    --- SORT WORK FILES --------------------------------------------
011200 SD  CG-SORT-FILE.
011300 01  CG-SORT-RECORD.
011400     05  CGX-CLIENT-ID              PIC X(08).
011500     05  FILLER                     PIC X(156).
011600 FD  CG-SORTED-FILE
011700     LABEL RECORD IS STANDARD
011800     RECORD CONTAINS 164 CHARACTERS.
011900 01  CG-SORTED-RECORD.
012000     05  CGS-CLIENT-ID              PIC X(08).
012100     05  CGS-BROKER                 PIC X(20).
012200     05  CGS-ACCOUNT                PIC X(16).
012300     05  CGS-SYMBOL                 PIC X(10).
012400     05  CGS-ISIN                   PIC X(12).
012500     05  CGS-QTY                    PIC S9(07)V99.
012600     05  CGS-SALE-DATE              PIC 9(08).
012700     05  CGS-SALE-RATE              PIC S9(07)V99.
012800     05  CGS-SALE-VALUE             PIC S9(09)V99.
012900     05  CGS-SALE-EXPENSES          PIC S9(07)V99.
013000     05  CGS-PURCHASE-DATE          PIC 9(08).
013100     05  CGS-PURCHASE-RATE          PIC S9(07)V99.
013200     05  CGS-PURCHASE-VALUE         PIC S9(09)V99.
013300     05  CGS-PURCHASE-EXPENSES      PIC S9(07)V99.
013400     05  CGS-PNL                    PIC S9(09)V99.
013500     05  CGS-SECTION                PIC X(02).
013520     05  CGS-QTY-NUMERIC-IND        PIC X(01).
013550     05  FILLER                     PIC X(01).
013600 SD  TRADE-SORT-CB-FILE.
013700 01  TRADE-SORT-CB-RECORD.
013800     05  TCX-CLIENT-ID              PIC X(08).
013900     05  TCX-BROKER                 PIC X(20).
014000     05  TCX-SYMBOL                 PIC X(10).
014100     05  FILLER                     PIC X(92).
014200 FD  TRADE-SORTED-CB
014300     LABEL RECORD IS STANDARD
014400     RECORD CONTAINS 130 CHARACTERS.
014500 01  TRADE-SORTED-CB-RECORD.
014600     05  TC-CLIENT-ID               PIC X(08).
014700     05  TC-BROKER                  PIC X(20).
014800     05  TC-ACCOUNT                 PIC X(16).
014900     05  TC-TRADE-DATE              PIC 9(08).
015000     05  TC-ISIN                    PIC X(12).
015100     05  TC-SYMBOL                  PIC X(10).
015200     05  TC-ACTION-CDE              PIC X(04).
015300     05  TC-QTY                     PIC S9(07)V99.
015400     05  TC-PRICE                   PIC S9(07)V99.
015500     05  TC-TRADE-VALUE             PIC S9(09)V99.
015600     05  TC-TOTAL-CHARGES           PIC S9(07)V99.
015700     05  TC-EXCHANGE                PIC X(08).
015800     05  TC-CURRENCY                PIC X(03).
015900     05  FILLER                     PIC X(03).
016000*    --- PASS A OUTPUT : ONE ROW PER CLIENT, REALIZED PNL ONLY -----
016100 FD  REALIZED-PNL-FILE
016200     LABEL RECORD IS STANDARD
016300     RECORD CONTAINS 23 CHARACTERS.
016400 01  REALIZED-PNL-RECORD.
016500     05  RP-CLIENT-ID               PIC X(08).
016600     05  RP-REALIZED-PNL            PIC S9(09)V99.
016700     05  FILLER                     PIC X(04).
016710*    --- PASS B OUTPUT : ONE ROW PER CLIENT/BROKER -------------------
016800 FD  PLATFORM-BREAKDOWN-RECORD
016900     LABEL RECORD IS STANDARD
017000     RECORD CONTAINS 42 CHARACTERS.
017100 01  PLATFORM-BREAKDOWN-RECORD.
017200     05  PB-CLIENT-ID               PIC X(08).
017300     05  PB-BROKER                  PIC X(20).
017400     05  PB-DISTINCT-SYMBOLS        PIC 9(05).
017500     05  PB-TRADE-COUNT             PIC 9(05).
017600     05  FILLER                     PIC X(04).
017610*    --- PASS B OUTPUT : ONE ROW PER CLIENT, BROKER COUNT ONLY -----
017700 FD  CLIENT-BROKER-COUNT-FILE
017800     LABEL RECORD IS STANDARD
017900     RECORD CONTAINS 17 CHARACTERS.
018000 01  CLIENT-BROKER-COUNT-RECORD.
018100     05  BC-CLIENT-ID               PIC X(08).
018200     05  BC-BROKER-COUNT            PIC 9(05).
018300     05  FILLER                     PIC X(04).
018310*    --- PASS C OUTPUT : ONE ROW PER CLIENT, HOLDINGS TOTALS -------
018400 FD  HOLDINGS-TOTALS-FILE
018500     LABEL RECORD IS STANDARD
018600     RECORD CONTAINS 58 CHARACTERS.
018700 01  HOLDINGS-TOTALS-RECORD.
018800     05  HT-CLIENT-ID               PIC X(08).
018900     05  HT-HOLDINGS-COUNT          PIC 9(05).
019000     05  HT-LOSS-COUNT              PIC 9(05).
019100     05  HT-TOTAL-CV                PIC S9(09)V99.
019200     05  HT-TOTAL-TI                PIC S9(09)V99.
019300     05  HT-TOTAL-UP                PIC S9(09)V99.
019400     05  HT-BASE-CURRENCY           PIC X(03).
019500     05  FILLER                     PIC X(04).
019610*    --- PASS D OUTPUT : THE FINAL PORTFOLIO SUMMARY ---------------
019620*    THE REPORT WRITER'S CLIENT SUMMARY PAGE AND RISK PANEL COME
019630*    STRAIGHT FROM THIS RECORD - PS-FIXED-ZEROES HOLDS FIELDS THIS
019640*    SHOP HAS NEVER WIRED UP A SOURCE FOR (DIVIDENDS/INTEREST/
019650*    FEES/TAXES) BUT THE REPORT LAYOUT RESERVES COLUMNS FOR, SO
019660*    THEY ARE CARRIED AS ZERO RATHER THAN DROPPED FROM THE RECORD.
019700 FD  PORTFOLIO-SUMMARY-RECORD
019800     LABEL RECORD IS STANDARD
019900     RECORD CONTAINS 320 CHARACTERS.
020000 01  PORTFOLIO-SUMMARY-RECORD.
020010*    --- PRIMARY CANONICAL VIEW -------------------------------------
020100     05  PS-CLIENT-ID               PIC X(08).
020200     05  PS-TOTAL-CURRENT-VALUE     PIC S9(09)V99.
020300     05  PS-TOTAL-INVESTED          PIC S9(09)V99.
020400     05  PS-RETURN-AMOUNTS.
020500         10  PS-UNREALIZED-PNL      PIC S9(09)V99.
020600         10  PS-REALIZED-PNL        PIC S9(09)V99.
020700         10  PS-NET-TOTAL-RETURN    PIC S9(09)V99.
020800     05  PS-UNREALIZED-PNL-PCT      PIC S9(05)V99.
020900     05  PS-NET-RETURN-PCT          PIC S9(05)V99.
021000     05  PS-FIXED-ZEROES.
021100         10  PS-DIVIDENDS           PIC S9(07)V99.
021200         10  PS-INTEREST            PIC S9(07)V99.
021300         10  PS-FEES                PIC S9(07)V99.
021400         10  PS-TAXES               PIC S9(07)V99.
021500     05  PS-HOLDINGS-COUNT          PIC 9(05).
021600     05  PS-PLATFORM-COUNT          PIC 9(05).
021700     05  PS-ASSET-CLASS-COUNT       PIC 9(02).
021800     05  PS-BASE-CURRENCY           PIC X(03).
021900     05  PS-COST-BASIS-METHOD       PIC X(04).
022000     05  PS-OPEN-POSITIONS          PIC 9(05).
022100     05  PS-LOSS-POSITIONS          PIC 9(05).
022200     05  PS-CONCENTRATION-RISK      PIC X(08).
022300     05  PS-DIVERSIFICATION-SCORE   PIC 9(03).
022400     05  PS-DIVERSIFICATION-STATUS  PIC X(30).
022500     05  PS-RECOMMEND-1-PRIORITY    PIC X(06).
022600     05  PS-RECOMMEND-1-TEXT        PIC X(60).
022700     05  PS-RECOMMEND-2-PRIORITY    PIC X(06).
022800     05  PS-RECOMMEND-2-TEXT        PIC X(60).
022900*    --- ALTERNATE IDENTITY-KEY VIEW ---------------------------------
023000     05  PS-IDENTITY-KEY REDEFINES PS-CLIENT-ID.
023100         10  PS-KEY-CLIENT-ID       PIC X(08).
023200*    --- ALTERNATE RETURN-COMPONENT VIEW ------------------------------
023300*    4900-APPEND-P-COUNT AND 4820-APPEND-L-COUNT TREAT              *
023400*    UNREALIZED/REALIZED/NET AS ONE RANKABLE TABLE WHEN A           *
023500*    FUTURE REPORT-WRITER PASS NEEDS TO WALK ALL THREE.             *
023600     05  PS-RETURN-COMPONENTS REDEFINES PS-RETURN-AMOUNTS.
023700         10  PS-RETURN-ENTRY        PIC S9(09)V99
023800                                     OCCURS 3 TIMES.
023810*    --- ALTERNATE FIXED-ZERO-TABLE VIEW ------------------------------
023820*    LETS A FUTURE PASS ZERO ALL FOUR NEVER-WIRED-UP FIELDS WITH A
023830*    SINGLE VARYING LOOP INSTEAD OF NAMING EACH ONE, IF A FIFTH
023840*    "FIXED ZERO" COLUMN IS EVER ADDED TO THE REPORT LAYOUT.
023900     05  PS-FIXED-ZERO-TABLE REDEFINES PS-FIXED-ZEROES.
024000         10  PS-FIXED-ZERO-ENTRY    PIC S9(07)V99
024100                                     OCCURS 4 TIMES.
024200     05  FILLER                     PIC X(05).
024300 WORKING-STORAGE SECTION.
024310*    STANDALONE RUN-WIDE RECOMMENDATION COUNTER - 77-LEVEL, OLD-
024320*    SHOP STYLE.  4800-ASSESS-RISK BUMPS THIS EVERY TIME IT
024330*    ATTACHES A PRIORITY-1 OR PRIORITY-2 RECOMMENDATION TO A
024340*    CLIENT'S ROW, SO OPERATIONS CAN SEE AT A GLANCE HOW MANY OF
024350*    TONIGHT'S CLIENTS CAME OUT WITH SOMETHING TO ACT ON.
024360 77  WS-CLIENTS-FLAGGED         PIC S9(07) COMP VALUE ZERO.
024400 01  WS-SWITCHES.
024500     05  WS-MORE-CG-SORTED          PIC X(03) VALUE 'YES'.
024600         88  WS-NO-MORE-CG-SORTED       VALUE 'NO '.
024700     05  WS-MORE-TRADE-CB           PIC X(03) VALUE 'YES'.
024800         88  WS-NO-MORE-TRADE-CB        VALUE 'NO '.
024900     05  WS-MORE-HOLDING            PIC X(03) VALUE 'YES'.
025000         88  WS-NO-MORE-HOLDING         VALUE 'NO '.
025100     05  WS-MORE-BCNT                PIC X(03) VALUE 'YES'.
025200         88  WS-NO-MORE-BCNT            VALUE 'NO '.
025300     05  WS-MORE-HTOT                PIC X(03) VALUE 'YES'.
025400         88  WS-NO-MORE-HTOT            VALUE 'NO '.
025500     05  WS-MORE-RPNL                PIC X(03) VALUE 'YES'.
025600         88  WS-NO-MORE-RPNL            VALUE 'NO '.
025700     05  WS-FOUND-AGG-ROW           PIC X(03) VALUE 'NO '.
025800     05  WS-FIRST-CG-ROW            PIC X(03) VALUE 'YES'.
025900     05  WS-FIRST-CB-ROW            PIC X(03) VALUE 'YES'.
026000     05  WS-FIRST-BROKER-ROW        PIC X(03) VALUE 'YES'.
026100     05  WS-FIRST-HOLDING-ROW       PIC X(03) VALUE 'YES'.
026110     05  FILLER                     PIC X(01).
026200 01  WS-CG-BREAK-WORK.
026300     05  WS-CG-PREV-CLIENT          PIC X(08).
026400     05  WS-CG-PNL-ACCUM            PIC S9(09)V99 VALUE ZERO.
026410     05  FILLER                     PIC X(01).
026500 01  WS-CB-BREAK-WORK.
026510*    TWO-LEVEL BREAK WORK - CLIENT IS THE OUTER LEVEL, BROKER THE
026520*    INNER LEVEL, WITH A RUNNING DISTINCT-SYMBOL COUNT NESTED
026530*    INSIDE THE BROKER LEVEL.
026600     05  WS-CB-PREV-CLIENT          PIC X(08).
026700     05  WS-CB-PREV-BROKER          PIC X(20).
026800     05  WS-CB-PREV-SYMBOL          PIC X(10).
026900     05  WS-CB-SYM-COUNT            PIC S9(05) COMP VALUE ZERO.
027000     05  WS-CB-TRD-COUNT            PIC S9(05) COMP VALUE ZERO.
027100     05  WS-CB-BROKER-COUNT         PIC S9(05) COMP VALUE ZERO.
027110     05  FILLER                     PIC X(01).
027200 01  WS-HOLD-BREAK-WORK.
027300     05  WS-HD-PREV-CLIENT          PIC X(08).
027400     05  WS-HD-HOLDINGS-COUNT       PIC S9(05) COMP VALUE ZERO.
027500     05  WS-HD-LOSS-COUNT           PIC S9(05) COMP VALUE ZERO.
027600     05  WS-HD-TOTAL-CV             PIC S9(09)V99 VALUE ZERO.
027700     05  WS-HD-TOTAL-TI             PIC S9(09)V99 VALUE ZERO.
027800     05  WS-HD-TOTAL-UP             PIC S9(09)V99 VALUE ZERO.
027810     05  FILLER                     PIC X(01).
027900 01  WS-CURRENCY-TALLY-TABLE.
027910*    A 5-SLOT LINEAR-SEARCH FREQUENCY TABLE - A CLIENT HOLDING
027920*    STOCK IN MORE THAN FIVE DISTINCT CURRENCIES IS NOT EXPECTED
027930*    AT THIS SHOP, SO THE SIXTH AND LATER CURRENCIES SEEN IN A
027940*    CLIENT'S HOLDINGS ARE SIMPLY NOT TALLIED (3040-TALLY-
027950*    CURRENCY'S "IF WS-CUR-FILLED < 5" GUARD) RATHER THAN GROWING
027960*    THE TABLE - BASE CURRENCY STILL DEFAULTS TO USD IN THAT CASE.
028000     05  WS-CUR-ENTRY OCCURS 5 TIMES INDEXED BY WS-CUR-IDX.
028100         10  WS-CUR-CODE            PIC X(03).
028200         10  WS-CUR-COUNT           PIC S9(05) COMP.
028300     05  WS-CUR-FILLED              PIC S9(02) COMP VALUE ZERO.
028400     05  WS-CUR-WINNER-IDX          PIC S9(02) COMP VALUE ZERO.
028500     05  WS-CUR-MATCH-IDX           PIC S9(02) COMP VALUE ZERO.
028510     05  FILLER                     PIC X(01).
028600 01  WS-MERGE-WORK.
028610*    ACCUMULATORS FOR THE PASS D MERGE-JOIN - RESET AT EVERY
028620*    CLIENT BY 4010-SUMMARY-MERGE-LOOP BEFORE THE THREE PULL
028630*    PARAGRAPHS FILL THEM IN FROM WHICHEVER STREAMS MATCH.
028700     05  WS-LOW-CLIENT              PIC X(08).
028800     05  WS-LOOKUP-REALIZED         PIC S9(09)V99 VALUE ZERO.
028900     05  WS-LOOKUP-HOLDINGS-CT      PIC S9(05) COMP VALUE ZERO.
029000     05  WS-LOOKUP-LOSS-CT          PIC S9(05) COMP VALUE ZERO.
029100     05  WS-LOOKUP-TOTAL-CV         PIC S9(09)V99 VALUE ZERO.
029200     05  WS-LOOKUP-TOTAL-TI         PIC S9(09)V99 VALUE ZERO.
029300     05  WS-LOOKUP-TOTAL-UP         PIC S9(09)V99 VALUE ZERO.
029400     05  WS-LOOKUP-CURRENCY         PIC X(03) VALUE 'USD'.
029405     05  WS-LOOKUP-BROKER-COUNT     PIC S9(05) COMP VALUE ZERO.
029410     05  FILLER                     PIC X(01).
029500 01  WS-RISK-COUNT-EDIT             PIC Z9.
029600 PROCEDURE DIVISION.
029610***************************************************************
029620*  0000-PFAN0050-MAIN - JOB-STEP CONTROLLER.                    *
029630*  THREE INDEPENDENT FEEDER PASSES (A, B, C) BUILD PER-CLIENT    *
029640*  WORK FILES; PASS D MERGES ALL THREE AND APPLIES THE RISK       *
029650*  RULE TABLE TO PRODUCE ONE PORTFOLIO SUMMARY ROW PER CLIENT.    *
029660***************************************************************
029700 0000-PFAN0050-MAIN.
029800     PERFORM 1000-SORT-CG-BY-CLIENT.
029900     PERFORM 1100-BUILD-REALIZED-PNL THRU 1100-EXIT.
030000     PERFORM 2000-SORT-TRADES-BY-CB.
030100     PERFORM 2100-BUILD-PLATFORM-BREAKDOWN THRU 2100-EXIT.
030200     PERFORM 3000-BUILD-HOLDINGS-TOTALS THRU 3000-EXIT.
030300     PERFORM 4000-MERGE-PORTFOLIO-SUMMARY THRU 4000-EXIT.
030400     STOP RUN.

030500 1000-SORT-CG-BY-CLIENT.
030600     SORT CG-SORT-FILE
030700         ON ASCENDING KEY CGX-CLIENT-ID
030800         USING CAPITAL-GAINS-RECORD
030900         GIVING CG-SORTED-FILE.

031000 2000-SORT-TRADES-BY-CB.
031100     SORT TRADE-SORT-CB-FILE
031200         ON ASCENDING KEY TCX-CLIENT-ID TCX-BROKER TCX-SYMBOL
031300         USING TRADE-BOOK-RECORD
031400         GIVING TRADE-SORTED-CB.

031500*    --- PASS A : REALIZED P&L PER CLIENT ---------------------------
031510*    A SINGLE-LEVEL CONTROL BREAK SUMMING CG-PNL ACROSS EVERY LOT
031520*    FOR A CLIENT, REGARDLESS OF STCG/LTCG SECTION - THE SECTION
031530*    SPLIT IS THE STOCK SUMMARY'S JOB, NOT THIS PASS'S.
031600 1100-BUILD-REALIZED-PNL.
031700     OPEN INPUT CG-SORTED-FILE.
031800     OPEN OUTPUT REALIZED-PNL-FILE.
031900     MOVE 'YES' TO WS-FIRST-CG-ROW.
032000     PERFORM 9010-READ-CG-SORTED.
032100     PERFORM 1110-CG-BREAK-LOOP
032200         UNTIL WS-NO-MORE-CG-SORTED.
032300     IF WS-FIRST-CG-ROW NOT = 'YES'
032400         PERFORM 1190-WRITE-REALIZED-PNL
032500     END-IF.
032600     CLOSE CG-SORTED-FILE REALIZED-PNL-FILE.
032700 1100-EXIT.
032800     EXIT.

032900 1110-CG-BREAK-LOOP.
033000     IF WS-FIRST-CG-ROW = 'YES'
033100         PERFORM 1120-START-CG-CLIENT
033200     ELSE
033300         IF CGS-CLIENT-ID NOT = WS-CG-PREV-CLIENT
033400             PERFORM 1190-WRITE-REALIZED-PNL
033500             PERFORM 1120-START-CG-CLIENT
033600         END-IF
033700     END-IF.
033800     ADD CGS-PNL TO WS-CG-PNL-ACCUM.
033900     PERFORM 9010-READ-CG-SORTED.

034000 1120-START-CG-CLIENT.
034100     MOVE 'NO ' TO WS-FIRST-CG-ROW.
034200     MOVE CGS-CLIENT-ID TO WS-CG-PREV-CLIENT.
034300     MOVE ZERO TO WS-CG-PNL-ACCUM.

034400 1190-WRITE-REALIZED-PNL.
034500     MOVE WS-CG-PREV-CLIENT TO RP-CLIENT-ID.
034600     MOVE WS-CG-PNL-ACCUM TO RP-REALIZED-PNL.
034700     WRITE REALIZED-PNL-RECORD.

034800*    --- PASS B : PLATFORM BREAKDOWN AND BROKER COUNT ---------------
034810*    THREE-LEVEL BREAK - CLIENT, THEN BROKER, THEN SYMBOL WITHIN
034820*    BROKER.  2150-CLOSE-BROKER-GROUP WRITES ONE PLATFORM-
034830*    BREAKDOWN ROW PER CLIENT/BROKER; 2160-CLOSE-CLIENT-GROUP
034840*    WRITES ONE BROKER-COUNT ROW PER CLIENT WHEN THE CLIENT
034850*    CHANGES, SINCE THE BROKER COUNT IS ONLY KNOWN ONCE EVERY
034860*    BROKER FOR THAT CLIENT HAS BEEN SEEN.
034900 2100-BUILD-PLATFORM-BREAKDOWN.
035000     OPEN INPUT TRADE-SORTED-CB.
035100     OPEN OUTPUT PLATFORM-BREAKDOWN-RECORD CLIENT-BROKER-COUNT-FILE.
035200     MOVE 'YES' TO WS-FIRST-CB-ROW.
035300     PERFORM 9020-READ-TRADE-CB.
035400     PERFORM 2110-CB-BREAK-LOOP
035500         UNTIL WS-NO-MORE-TRADE-CB.
035600     IF WS-FIRST-CB-ROW NOT = 'YES'
035700         PERFORM 2150-CLOSE-BROKER-GROUP
035800         PERFORM 2160-CLOSE-CLIENT-GROUP
035900     END-IF.
036000     CLOSE TRADE-SORTED-CB PLATFORM-BREAKDOWN-RECORD
036100           CLIENT-BROKER-COUNT-FILE.
036200 2100-EXIT.
036300     EXIT.

036400 2110-CB-BREAK-LOOP.
036500     IF WS-FIRST-CB-ROW = 'YES'
036600         PERFORM 2120-START-CLIENT-AND-BROKER
036700     ELSE
036800         IF TC-CLIENT-ID NOT = WS-CB-PREV-CLIENT
036900             PERFORM 2150-CLOSE-BROKER-GROUP
037000             PERFORM 2160-CLOSE-CLIENT-GROUP
037100             PERFORM 2120-START-CLIENT-AND-BROKER
037200         ELSE
037300             IF TC-BROKER NOT = WS-CB-PREV-BROKER
037400                 PERFORM 2150-CLOSE-BROKER-GROUP
037500                 PERFORM 2130-START-BROKER-GROUP
037600             ELSE
037700                 IF TC-SYMBOL NOT = WS-CB-PREV-SYMBOL
037800                     ADD 1 TO WS-CB-SYM-COUNT
037900                     MOVE TC-SYMBOL TO WS-CB-PREV-SYMBOL
038000                 END-IF
038100             END-IF
038200         END-IF
038300     END-IF.
038400     ADD 1 TO WS-CB-TRD-COUNT.
038500     PERFORM 9020-READ-TRADE-CB.

038600 2120-START-CLIENT-AND-BROKER.
038700     MOVE 'NO ' TO WS-FIRST-CB-ROW.
038800     MOVE TC-CLIENT-ID TO WS-CB-PREV-CLIENT.
038900     MOVE ZERO TO WS-CB-BROKER-COUNT.
039000     PERFORM 2130-START-BROKER-GROUP.

039100 2130-START-BROKER-GROUP.
039200     MOVE TC-BROKER TO WS-CB-PREV-BROKER.
039300     MOVE SPACES TO WS-CB-PREV-SYMBOL.
039400     MOVE ZERO TO WS-CB-SYM-COUNT WS-CB-TRD-COUNT.
039500     ADD 1 TO WS-CB-SYM-COUNT.
039600     MOVE TC-SYMBOL TO WS-CB-PREV-SYMBOL.
039700     ADD 1 TO WS-CB-BROKER-COUNT.

039800 2150-CLOSE-BROKER-GROUP.
039900     MOVE WS-CB-PREV-CLIENT TO PB-CLIENT-ID.
040000     MOVE WS-CB-PREV-BROKER TO PB-BROKER.
040100     MOVE WS-CB-SYM-COUNT TO PB-DISTINCT-SYMBOLS.
040200     MOVE WS-CB-TRD-COUNT TO PB-TRADE-COUNT.
040300     WRITE PLATFORM-BREAKDOWN-RECORD.

040400 2160-CLOSE-CLIENT-GROUP.
040500     MOVE WS-CB-PREV-CLIENT TO BC-CLIENT-ID.
040600     MOVE WS-CB-BROKER-COUNT TO BC-BROKER-COUNT.
040700     WRITE CLIENT-BROKER-COUNT-RECORD.

040800*    --- PASS C : AGGREGATED HOLDINGS TOTALS PER CLIENT -------------
040810*    SUMS NET CURRENT VALUE/INVESTED/UNREALIZED PNL ACROSS A
040820*    CLIENT'S AGGREGATED HOLDING ROWS (NEVER THE BY-BROKER ROWS -
040830*    SEE 9030/9031) AND TALLIES WHICH CURRENCY APPEARS MOST OFTEN
040840*    TO PICK A BASE CURRENCY FOR THE CLIENT'S SUMMARY LINE.
040900 3000-BUILD-HOLDINGS-TOTALS.
041000     OPEN INPUT HOLDING-RECORD.
041100     OPEN OUTPUT HOLDINGS-TOTALS-FILE.
041200     MOVE 'YES' TO WS-FIRST-HOLDING-ROW.
041300     MOVE 'YES' TO WS-MORE-HOLDING.
041400     PERFORM 9030-READ-AGG-HOLDING.
041500     PERFORM 3010-HOLDING-BREAK-LOOP
041600         UNTIL WS-NO-MORE-HOLDING.
041700     IF WS-FIRST-HOLDING-ROW NOT = 'YES'
041800         PERFORM 3090-WRITE-HOLDINGS-TOTALS
041900     END-IF.
042000     CLOSE HOLDING-RECORD HOLDINGS-TOTALS-FILE.
042100 3000-EXIT.
042200     EXIT.

042300 3010-HOLDING-BREAK-LOOP.
042400     IF WS-FIRST-HOLDING-ROW = 'YES'
042500         PERFORM 3020-START-HOLDING-CLIENT
042600     ELSE
042700         IF HB-CLIENT-ID NOT = WS-HD-PREV-CLIENT
042800             PERFORM 3090-WRITE-HOLDINGS-TOTALS
042900             PERFORM 3020-START-HOLDING-CLIENT
043000         END-IF
043100     END-IF.
043200     PERFORM 3030-ACCUM-HOLDING-ROW.
043300     PERFORM 9030-READ-AGG-HOLDING.

043400 3020-START-HOLDING-CLIENT.
043500     MOVE 'NO ' TO WS-FIRST-HOLDING-ROW.
043600     MOVE HB-CLIENT-ID TO WS-HD-PREV-CLIENT.
043700     MOVE ZERO TO WS-HD-HOLDINGS-COUNT WS-HD-LOSS-COUNT
043800         WS-HD-TOTAL-CV WS-HD-TOTAL-TI WS-HD-TOTAL-UP.
043900     MOVE ZERO TO WS-CUR-FILLED.

044000 3030-ACCUM-HOLDING-ROW.
044100     ADD 1 TO WS-HD-HOLDINGS-COUNT.
044200     ADD HB-CURRENT-VALUE TO WS-HD-TOTAL-CV.
044300     ADD HB-TOTAL-INVESTED TO WS-HD-TOTAL-TI.
044400     ADD HB-UNREALIZED-PNL TO WS-HD-TOTAL-UP.
044500     IF HB-UNREALIZED-PNL < ZERO
044600         ADD 1 TO WS-HD-LOSS-COUNT
044700     END-IF.
044800     PERFORM 3040-TALLY-CURRENCY.

044900*    --- CURRENCY FREQUENCY TALLY (5-SLOT LINEAR TABLE) -------------
045000 3040-TALLY-CURRENCY.
045100     MOVE ZERO TO WS-CUR-MATCH-IDX.
045200     PERFORM 3041-SEARCH-CURRENCY-SLOT
045300         VARYING WS-CUR-IDX FROM 1 BY 1
045400         UNTIL WS-CUR-IDX > WS-CUR-FILLED.
045500     IF WS-CUR-MATCH-IDX > ZERO
045600         ADD 1 TO WS-CUR-COUNT(WS-CUR-MATCH-IDX)
045700     ELSE
045800         IF WS-CUR-FILLED < 5
045900             ADD 1 TO WS-CUR-FILLED
046000             SET WS-CUR-IDX TO WS-CUR-FILLED
046100             MOVE HB-CURRENCY TO WS-CUR-CODE(WS-CUR-IDX)
046200             MOVE 1 TO WS-CUR-COUNT(WS-CUR-IDX)
046300         END-IF
046400     END-IF.

046500 3041-SEARCH-CURRENCY-SLOT.
046600     IF WS-CUR-CODE(WS-CUR-IDX) = HB-CURRENCY
046700         MOVE WS-CUR-IDX TO WS-CUR-MATCH-IDX
046800     END-IF.

046900 3090-WRITE-HOLDINGS-TOTALS.
047000     PERFORM 3095-PICK-DOMINANT-CURRENCY.
047100     MOVE WS-HD-PREV-CLIENT TO HT-CLIENT-ID.
047200     MOVE WS-HD-HOLDINGS-COUNT TO HT-HOLDINGS-COUNT.
047300     MOVE WS-HD-LOSS-COUNT TO HT-LOSS-COUNT.
047400     MOVE WS-HD-TOTAL-CV TO HT-TOTAL-CV.
047500     MOVE WS-HD-TOTAL-TI TO HT-TOTAL-TI.
047600     MOVE WS-HD-TOTAL-UP TO HT-TOTAL-UP.
047700     WRITE HOLDINGS-TOTALS-RECORD.

047800 3095-PICK-DOMINANT-CURRENCY.
047810*    A CLIENT WITH NO HOLDINGS AT ALL (WS-CUR-FILLED = 0) GETS
047820*    THE SHOP'S STANDING DEFAULT OF USD RATHER THAN AN EMPTY
047830*    FIELD - THE "LOOP OVER SLOTS 2-N, KEEP THE HIGHEST COUNT"
047840*    SHAPE BELOW ONLY RUNS WHEN AT LEAST ONE SLOT IS FILLED.
047900     MOVE 'USD' TO HT-BASE-CURRENCY.
048000     MOVE ZERO TO WS-CUR-WINNER-IDX.
048100     IF WS-CUR-FILLED > ZERO
048200         SET WS-CUR-WINNER-IDX TO 1
048300         PERFORM 3096-FIND-WINNER-CURRENCY
048400             VARYING WS-CUR-IDX FROM 2 BY 1
048500             UNTIL WS-CUR-IDX > WS-CUR-FILLED
048600         MOVE WS-CUR-CODE(WS-CUR-WINNER-IDX) TO HT-BASE-CURRENCY
048700     END-IF.

048800 3096-FIND-WINNER-CURRENCY.
048900     IF WS-CUR-COUNT(WS-CUR-IDX) > WS-CUR-COUNT(WS-CUR-WINNER-IDX)
049000         SET WS-CUR-WINNER-IDX TO WS-CUR-IDX
049100     END-IF.

049200*    --- PASS D : FINAL MERGE AND RISK ASSESSMENT --------------------
049300 4000-MERGE-PORTFOLIO-SUMMARY.
049310*    11/14/11 RBN DST-0484 - THE CLIENT LOOP BELOW USED TO BE
049320*    DRIVEN OFF CLIENT-BROKER-COUNT-FILE ALONE, SO A CLIENT WITH
049330*    CAPITAL-GAINS LOTS BUT NO TRADES NEVER GOT A ROW.  IT NOW
049340*    WALKS THE SORTED UNION OF CLIENT-BROKER-COUNT-FILE (TRADE
049350*    SIDE) AND REALIZED-PNL-FILE (CAP GAINS SIDE) - SEE
049360*    4005-PICK-LOW-CLIENT.  SEE DST-0484 TICKET.
049400     OPEN INPUT CLIENT-BROKER-COUNT-FILE HOLDINGS-TOTALS-FILE
049500         REALIZED-PNL-FILE.
049600     OPEN OUTPUT PORTFOLIO-SUMMARY-RECORD.
049700     PERFORM 9040-READ-BROKER-COUNT.
049800     PERFORM 9050-READ-HOLDINGS-TOTALS.
049900     PERFORM 9060-READ-REALIZED-PNL.
050000     PERFORM 4010-SUMMARY-MERGE-LOOP
050100         UNTIL WS-NO-MORE-BCNT AND WS-NO-MORE-RPNL.
050200     CLOSE CLIENT-BROKER-COUNT-FILE HOLDINGS-TOTALS-FILE
050300           REALIZED-PNL-FILE PORTFOLIO-SUMMARY-RECORD.
050400 4000-EXIT.
050500     EXIT.

050600 4010-SUMMARY-MERGE-LOOP.
050610*    HOLDINGS-TOTALS-FILE IS CONSUMED WITH A 9020-STYLE INNER
050620*    PERFORM SINCE A CLIENT CAN HAVE AT MOST ONE ROW THERE BUT
050630*    THE LOOP GUARDS AGAINST A FUTURE CHANGE THAT MADE IT MANY
050640*    ROWS PER CLIENT; REALIZED-PNL-FILE IS GUARANTEED ONE ROW
050650*    PER CLIENT (PASS A'S OWN CONTROL BREAK) SO ITS PULL IS
050660*    GUARDED THE SAME WAY FOR SYMMETRY RATHER THAN NECESSITY.
050662     PERFORM 4005-PICK-LOW-CLIENT.
050664     MOVE ZERO TO WS-LOOKUP-TOTAL-CV WS-LOOKUP-TOTAL-TI
050666         WS-LOOKUP-TOTAL-UP WS-LOOKUP-HOLDINGS-CT
050668         WS-LOOKUP-LOSS-CT WS-LOOKUP-BROKER-COUNT.
050670     MOVE 'USD' TO WS-LOOKUP-CURRENCY.
050672     PERFORM 4020-PULL-HOLDINGS-TOTALS
050674         UNTIL WS-NO-MORE-HTOT OR HT-CLIENT-ID NOT = WS-LOW-CLIENT.
050676     MOVE ZERO TO WS-LOOKUP-REALIZED.
050678     IF NOT WS-NO-MORE-RPNL AND RP-CLIENT-ID = WS-LOW-CLIENT
050680         PERFORM 4030-PULL-REALIZED-PNL
050682             UNTIL WS-NO-MORE-RPNL OR RP-CLIENT-ID NOT = WS-LOW-CLIENT
050684     END-IF.
050686     IF NOT WS-NO-MORE-BCNT AND BC-CLIENT-ID = WS-LOW-CLIENT
050688         MOVE BC-BROKER-COUNT TO WS-LOOKUP-BROKER-COUNT
050690         PERFORM 9040-READ-BROKER-COUNT
050692     END-IF.
050694     PERFORM 4100-BUILD-SUMMARY-RECORD.
050696     WRITE PORTFOLIO-SUMMARY-RECORD.

051610 4005-PICK-LOW-CLIENT.
051620*    PICKS THE LOWER OF THE TWO STREAMS' CURRENT CLIENT ID SO A
051630*    CLIENT PRESENT IN ONLY ONE STREAM STILL GETS A SUMMARY ROW.
051640     IF WS-NO-MORE-BCNT
051650         MOVE RP-CLIENT-ID TO WS-LOW-CLIENT
051660     ELSE
051670         IF WS-NO-MORE-RPNL
051680             MOVE BC-CLIENT-ID TO WS-LOW-CLIENT
051690         ELSE
051700             IF BC-CLIENT-ID <= RP-CLIENT-ID
051710                 MOVE BC-CLIENT-ID TO WS-LOW-CLIENT
051720             ELSE
051730                 MOVE RP-CLIENT-ID TO WS-LOW-CLIENT
051740             END-IF
051750         END-IF
051760     END-IF.

051800 4020-PULL-HOLDINGS-TOTALS.
051900     IF HT-CLIENT-ID = WS-LOW-CLIENT
052000         MOVE HT-HOLDINGS-COUNT TO WS-LOOKUP-HOLDINGS-CT
052100         MOVE HT-LOSS-COUNT TO WS-LOOKUP-LOSS-CT
052200         MOVE HT-TOTAL-CV TO WS-LOOKUP-TOTAL-CV
052300         MOVE HT-TOTAL-TI TO WS-LOOKUP-TOTAL-TI
052400         MOVE HT-TOTAL-UP TO WS-LOOKUP-TOTAL-UP
052500         MOVE HT-BASE-CURRENCY TO WS-LOOKUP-CURRENCY
052600     END-IF.
052700     PERFORM 9050-READ-HOLDINGS-TOTALS.

052800 4030-PULL-REALIZED-PNL.
052900     IF RP-CLIENT-ID = WS-LOW-CLIENT
053000         MOVE RP-REALIZED-PNL TO WS-LOOKUP-REALIZED
053100     END-IF.
053200     PERFORM 9060-READ-REALIZED-PNL.

053300 4100-BUILD-SUMMARY-RECORD.
053310*    PS-DIVIDENDS/INTEREST/FEES/TAXES ARE ZEROED RATHER THAN
053320*    LEFT UNINITIALIZED - SEE THE BANNER OVER PORTFOLIO-SUMMARY-
053330*    RECORD'S FD FOR WHY THOSE FOUR FIELDS EXIST AT ALL.
053400     MOVE WS-LOW-CLIENT TO PS-CLIENT-ID.
053500     MOVE WS-LOOKUP-TOTAL-CV TO PS-TOTAL-CURRENT-VALUE.
053600     MOVE WS-LOOKUP-TOTAL-TI TO PS-TOTAL-INVESTED.
053700     MOVE WS-LOOKUP-TOTAL-UP TO PS-UNREALIZED-PNL.
053800     MOVE WS-LOOKUP-REALIZED TO PS-REALIZED-PNL.
053900     COMPUTE PS-NET-TOTAL-RETURN =
054000         WS-LOOKUP-TOTAL-UP + WS-LOOKUP-REALIZED.
054100     IF WS-LOOKUP-TOTAL-TI = ZERO
054200         MOVE ZERO TO PS-UNREALIZED-PNL-PCT
054300         MOVE ZERO TO PS-NET-RETURN-PCT
054400     ELSE
054500         COMPUTE PS-UNREALIZED-PNL-PCT ROUNDED =
054600             (WS-LOOKUP-TOTAL-UP / WS-LOOKUP-TOTAL-TI) * 100
054700         COMPUTE PS-NET-RETURN-PCT ROUNDED =
054800             (PS-NET-TOTAL-RETURN / WS-LOOKUP-TOTAL-TI) * 100
054900     END-IF.
055000     MOVE ZERO TO PS-DIVIDENDS PS-INTEREST PS-FEES PS-TAXES.
055100     MOVE WS-LOOKUP-HOLDINGS-CT TO PS-HOLDINGS-COUNT.
055200     MOVE WS-LOOKUP-BROKER-COUNT TO PS-PLATFORM-COUNT.
055300     MOVE 1 TO PS-ASSET-CLASS-COUNT.
055400     MOVE WS-LOOKUP-CURRENCY TO PS-BASE-CURRENCY.
055500     MOVE 'FIFO' TO PS-COST-BASIS-METHOD.
055600     MOVE WS-LOOKUP-HOLDINGS-CT TO PS-OPEN-POSITIONS.
055700     MOVE WS-LOOKUP-LOSS-CT TO PS-LOSS-POSITIONS.
055800     PERFORM 4800-ASSESS-RISK.

055900*    --- RISK ASSESSMENT RULE TABLE -----------------------------
055910*    THE THREE BREAKPOINTS (3, 5, 10 HOLDINGS) ARE DST-0478'S
055920*    OWN JUDGMENT CALL, NOT A REGULATORY FIGURE - UNDER 3
055930*    HOLDINGS IS "HIGH" CONCENTRATION RISK, 3-4 IS "MEDIUM", 5
055940*    OR MORE IS "LOW".  THE DIVERSIFICATION SCORE REUSES THE
055950*    SAME BREAKPOINTS SO THE TWO NUMBERS ON THE REPORT NEVER
055960*    DISAGREE WITH EACH OTHER ABOUT WHETHER A CLIENT IS WELL
055970*    DIVERSIFIED.
056000 4800-ASSESS-RISK.
056100     EVALUATE TRUE
056200         WHEN WS-LOOKUP-HOLDINGS-CT < 3
056300             MOVE 'High    ' TO PS-CONCENTRATION-RISK
056400         WHEN WS-LOOKUP-HOLDINGS-CT < 5
056500             MOVE 'Medium  ' TO PS-CONCENTRATION-RISK
056600         WHEN OTHER
056700             MOVE 'Low     ' TO PS-CONCENTRATION-RISK
056800     END-EVALUATE.
056900     EVALUATE TRUE
057000         WHEN WS-LOOKUP-HOLDINGS-CT >= 10
057100             MOVE 90 TO PS-DIVERSIFICATION-SCORE
057200         WHEN WS-LOOKUP-HOLDINGS-CT >= 5
057300             MOVE 70 TO PS-DIVERSIFICATION-SCORE
057400         WHEN WS-LOOKUP-HOLDINGS-CT >= 3
057500             MOVE 50 TO PS-DIVERSIFICATION-SCORE
057600         WHEN OTHER
057700             MOVE 30 TO PS-DIVERSIFICATION-SCORE
057800     END-EVALUATE.
057900     IF WS-LOOKUP-HOLDINGS-CT >= 5
058000         MOVE 'Well Diversified' TO PS-DIVERSIFICATION-STATUS
058100     ELSE
058200         MOVE 'Consider More Diversification'
058300             TO PS-DIVERSIFICATION-STATUS
058400     END-IF.
058500     MOVE SPACES TO PS-RECOMMEND-1-PRIORITY PS-RECOMMEND-1-TEXT
058600         PS-RECOMMEND-2-PRIORITY PS-RECOMMEND-2-TEXT.
058610*    TWO INDEPENDENT TRIGGERS, NOT MUTUALLY EXCLUSIVE - A CLIENT
058620*    CAN BE BOTH UNDER-DIVERSIFIED AND SITTING ON LOSSES, IN
058630*    WHICH CASE BOTH RECOMMENDATION SLOTS ARE FILLED.
058700     IF WS-LOOKUP-HOLDINGS-CT < 5
058800         MOVE 'High  ' TO PS-RECOMMEND-1-PRIORITY
058900         PERFORM 4810-APPEND-P-COUNT
058910         ADD 1 TO WS-CLIENTS-FLAGGED
059000     END-IF.
059100     IF WS-LOOKUP-LOSS-CT > ZERO
059200         MOVE 'Medium' TO PS-RECOMMEND-2-PRIORITY
059300         PERFORM 4820-APPEND-L-COUNT
059310         ADD 1 TO WS-CLIENTS-FLAGGED
059400     END-IF.

059500 4810-APPEND-P-COUNT.
059600     MOVE WS-LOOKUP-HOLDINGS-CT TO WS-RISK-COUNT-EDIT.
059700     STRING 'Increase Diversification (currently holding only '
059800                DELIMITED BY SIZE
059900            WS-RISK-COUNT-EDIT DELIMITED BY SIZE
060000            ' positions)' DELIMITED BY SIZE
060100         INTO PS-RECOMMEND-1-TEXT.

060200 4820-APPEND-L-COUNT.
060300     MOVE WS-LOOKUP-LOSS-CT TO WS-RISK-COUNT-EDIT.
060400     STRING 'Review Underperforming Assets ('
060500                DELIMITED BY SIZE
060600            WS-RISK-COUNT-EDIT DELIMITED BY SIZE
060700            ' positions showing losses)' DELIMITED BY SIZE
060800         INTO PS-RECOMMEND-2-TEXT.

060900*    --- I/O PARAGRAPHS -----------------------------------------
061000 9010-READ-CG-SORTED.
061100     READ CG-SORTED-FILE
061200         AT END
061300             MOVE 'NO ' TO WS-MORE-CG-SORTED
061400     END-READ.

061500 9020-READ-TRADE-CB.
061600     READ TRADE-SORTED-CB
061700         AT END
061800             MOVE 'NO ' TO WS-MORE-TRADE-CB
061900     END-READ.

062000 9030-READ-AGG-HOLDING.
062010*    PFANHOLD CARRIES BOTH VARIANTS FROM PFAN0040 - THIS PROGRAM
062020*    ONLY WANTS THE AGGREGATED (BROKER-BLANK) ROWS, SO EVERY READ
062030*    LOOPS PAST BY-BROKER ROWS VIA 9031 UNTIL AN AGGREGATED ROW
062040*    IS FOUND OR THE FILE RUNS OUT.
062100     MOVE 'NO ' TO WS-FOUND-AGG-ROW.
062200     PERFORM 9031-SKIP-BROKER-VARIANT
062300         UNTIL WS-FOUND-AGG-ROW = 'YES' OR WS-NO-MORE-HOLDING.

062400 9031-SKIP-BROKER-VARIANT.
062500     READ HOLDING-RECORD
062600         AT END
062700             MOVE 'NO ' TO WS-MORE-HOLDING
062800         NOT AT END
062900             IF HB-BROKER = SPACES
063000                 MOVE 'YES' TO WS-FOUND-AGG-ROW
063100             END-IF
063200     END-READ.

063300 9040-READ-BROKER-COUNT.
063400     READ CLIENT-BROKER-COUNT-FILE
063500         AT END
063600             MOVE 'NO ' TO WS-MORE-BCNT
063700     END-READ.

063800 9050-READ-HOLDINGS-TOTALS.
063900     READ HOLDINGS-TOTALS-FILE
064000         AT END
064100             MOVE 'NO ' TO WS-MORE-HTOT
064200     END-READ.

064300 9060-READ-REALIZED-PNL.
064400     READ REALIZED-PNL-FILE
064500         AT END
064600             MOVE 'NO ' TO WS-MORE-RPNL
064700     END-READ.
