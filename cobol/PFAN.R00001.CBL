000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PFAN-R00001.
000300 AUTHOR.        DST. MODIFIED BY SHREENI, KJOLLY, RBANDA.
000400 INSTALLATION.  WEALTH MANAGEMENT SYSTEMS - PORTFOLIO ANALYTICS.
000500 DATE-WRITTEN.  09/18/1990.
000600 DATE-COMPILED.
000700 SECURITY.      DST INTERNAL USE ONLY.
000800***************************************************************
000900*  R00001 - CLIENT REPORT PRINT LINE LAYOUT.                   *
001000*  ONE 132-COLUMN PRINT LINE SHARED BY EVERY SECTION OF THE     *
001100*  PFAN-REPORT-WRITER CLIENT REPORT.  THE LINE IS READ BACK AS  *
001200*  WHICHEVER REDEFINED AREA MATCHES THE SECTION BEING PRINTED.  *
001300*---------------------------------------------------------------
001400*  CHANGE LOG.                                                 *
001500*  DATE       BY     TKT#      DESCRIPTION                     *
001600*  --------   -----  --------  ------------------------------- *
001700*  09/18/90   RJB    DST-0160  ORIGINAL LAYOUT - SUMMARY AND    *
001800*                              HOLDING LINES ONLY.              *
001900*  06/30/91   RJB    DST-0194  ADDED HOLDINGS-BY-BROKER LINE.   *
002000*  11/05/93   KLJ    DST-0248  ADDED ALLOCATION LINE.            *
002100*  05/03/01   KJO    DST-0416  ADDED STOCK-SUMMARY AND RISK      *
002200*                              LINES FOR THE EXPANDED REPORT.    *
002300*  07/19/04   KJO    DST-0473  ADDED THE VALIDATION ERROR LINE   *
002400*                              AND THE TOTALS LINE.              *
002500***************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT CLIENT-REPORT-LINE ASSIGN TO "PFANRPT"
003300         ORGANIZATION IS LINE SEQUENTIAL.
003400 DATA DIVISION.
003500 FILE SECTION.
003600 FD  CLIENT-REPORT-LINE
003700     LABEL RECORD IS OMITTED
003800     RECORD CONTAINS 132 CHARACTERS
003900     LINAGE IS 60 WITH FOOTING AT 55.
004000 01  CLIENT-REPORT-LINE                PIC X(132).
004100 01  CR-HEADING-AREA REDEFINES CLIENT-REPORT-LINE.
004200     05  CR-HDG-TITLE               PIC X(40).
004300     05  CR-HDG-CLIENT-ID           PIC X(08).
004400     05  CR-HDG-SECTION-NM          PIC X(30).
004500     05  CR-HDG-PAGE-LIT            PIC X(06).
004600     05  CR-HDG-PAGE-NBR            PIC ZZ9.
004700     05  FILLER                     PIC X(45).
004800 01  CR-SUMMARY-LINE-AREA REDEFINES CLIENT-REPORT-LINE.
004900     05  CR-SUM-LABEL               PIC X(40).
005000     05  CR-SUM-AMOUNT              PIC Z,ZZZ,ZZZ,ZZ9.99-.
005100     05  CR-SUM-PCT                 PIC ZZ9.99-.
005200     05  FILLER                     PIC X(68).
005300 01  CR-HOLDING-LINE-AREA REDEFINES CLIENT-REPORT-LINE.
005400     05  CR-HLD-SYMBOL              PIC X(10).
005500     05  CR-HLD-ASSET-CLASS         PIC X(08).
005600     05  CR-HLD-PLATFORM            PIC X(15).
005700     05  CR-HLD-CURRENCY            PIC X(03).
005800     05  CR-HLD-QTY                 PIC ZZZ,ZZ9.99-.
005900     05  CR-HLD-AVG-COST            PIC ZZZ,ZZ9.99-.
006000     05  CR-HLD-CUR-PRICE           PIC ZZZ,ZZ9.99-.
006100     05  CR-HLD-CUR-VALUE           PIC Z,ZZZ,ZZ9.99-.
006200     05  CR-HLD-INVESTED            PIC Z,ZZZ,ZZ9.99-.
006300     05  CR-HLD-UNREAL-PNL          PIC Z,ZZZ,ZZ9.99-.
006400     05  CR-HLD-PNL-PCT             PIC ZZZ9.99-.
006500     05  CR-HLD-ALLOC-PCT           PIC ZZ9.9999-.
006600     05  FILLER                     PIC X(07).
006700 01  CR-BROKER-LINE-AREA REDEFINES CLIENT-REPORT-LINE.
006800     05  CR-BRK-SYMBOL              PIC X(10).
006900     05  CR-BRK-BROKER              PIC X(20).
007000     05  CR-BRK-CURRENCY            PIC X(03).
007100     05  CR-BRK-QTY                 PIC Z,ZZZ,ZZ9.99-.
007200     05  CR-BRK-AVG-COST            PIC ZZZ,ZZ9.99-.
007300     05  CR-BRK-CUR-VALUE           PIC Z,ZZZ,ZZZ,ZZ9.99-.
007400     05  CR-BRK-UNREAL-PNL          PIC Z,ZZZ,ZZZ,ZZ9.99-.
007500     05  FILLER                     PIC X(41).
007600 01  CR-ALLOCATION-LINE-AREA REDEFINES CLIENT-REPORT-LINE.
007700     05  CR-ALC-BREAKDOWN-NM        PIC X(30).
007800     05  CR-ALC-NAME                PIC X(20).
007900     05  CR-ALC-PCT                 PIC ZZ9.9999-.
008000     05  CR-ALC-VALUE               PIC Z,ZZZ,ZZZ,ZZ9.99-.
008100     05  FILLER                     PIC X(56).
008200 01  CR-STOCK-SUMMARY-LINE-AREA REDEFINES CLIENT-REPORT-LINE.
008300     05  CR-STS-SYMBOL              PIC X(10).
008400     05  CR-STS-BUY-QTY             PIC Z,ZZZ,ZZ9.99-.
008500     05  CR-STS-BUY-VALUE           PIC Z,ZZZ,ZZZ,ZZ9.99-.
008600     05  CR-STS-AVG-PRICE           PIC ZZZ,ZZ9.99-.
008700     05  CR-STS-TOTAL-PNL           PIC Z,ZZZ,ZZZ,ZZ9.99-.
008800     05  CR-STS-STCG                PIC Z,ZZZ,ZZZ,ZZ9.99-.
008900     05  CR-STS-LTCG                PIC Z,ZZZ,ZZZ,ZZ9.99-.
009000     05  CR-STS-NUM-TRANS           PIC ZZ,ZZ9.
009100     05  FILLER                     PIC X(24).
009200 01  CR-RISK-LINE-AREA REDEFINES CLIENT-REPORT-LINE.
009300     05  CR-RSK-LABEL               PIC X(40).
009400     05  CR-RSK-TEXT                PIC X(60).
009500     05  CR-RSK-PRIORITY            PIC X(08).
009600     05  FILLER                     PIC X(24).
009700 01  CR-ERROR-LINE-AREA REDEFINES CLIENT-REPORT-LINE.
009800     05  CR-ERR-TABLE-NAME          PIC X(13).
009900     05  CR-ERR-ROW-INDEX           PIC ZZZ,ZZ9.
010000     05  CR-ERR-COLUMN-NAME         PIC X(15).
010100     05  CR-ERR-ERROR-TYPE          PIC X(16).
010200     05  CR-ERR-MESSAGE             PIC X(60).
010300     05  FILLER                     PIC X(21).
010400 01  CR-TOTALS-LINE-AREA REDEFINES CLIENT-REPORT-LINE.
010500     05  CR-TOT-LABEL               PIC X(30).
010600     05  CR-TOT-CUR-VALUE           PIC Z,ZZZ,ZZZ,ZZ9.99-.
010700     05  CR-TOT-INVESTED            PIC Z,ZZZ,ZZZ,ZZ9.99-.
010800     05  CR-TOT-UNREAL-PNL          PIC Z,ZZZ,ZZZ,ZZ9.99-.
010900     05  FILLER                     PIC X(51).
011000 WORKING-STORAGE SECTION.
011100 01  WS-R00001-COUNTERS.
011200     05  WS-R00001-LINES-WRITTEN    PIC S9(07)  COMP VALUE ZERO.
011300     05  FILLER                     PIC X(04).
011400 PROCEDURE DIVISION.
011500 0000-R00001-LAYOUT.
011600*    THIS MODULE DOCUMENTS THE CLIENT REPORT PRINT LINE LAYOUT
011700*    ONLY; NO RECORDS ARE READ OR WRITTEN HERE.
011800     STOP RUN.

