000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PFAN0060.
000300 AUTHOR.        KJOLLY.
000400 INSTALLATION.  WEALTH MANAGEMENT SYSTEMS - PORTFOLIO ANALYTICS.
000500 DATE-WRITTEN.  12/03/2001.
000600 DATE-COMPILED.
000700 SECURITY.      DST INTERNAL USE ONLY.
000800***************************************************************
000900*  PFAN0060 - CLIENT REPORT WRITER.                             *
001000*  LAST STEP OF THE NIGHTLY RUN.  PRINTS ONE MULTI-SECTION       *
001100*  132-COLUMN REPORT PER CLIENT FROM THE OUTPUTS OF EVERY        *
001200*  EARLIER STEP, THEN A SEPARATE VALIDATION ERROR LISTING.       *
001210*                                                                *
001220*  EVERY OTHER PASS IN THE JOB WRITES FLAT SEQUENTIAL FILES      *
001230*  KEYED ON CLIENT ID (AND SOMETIMES A SECOND KEY) - THIS         *
001240*  PROGRAM'S JOB IS TO DRIVE ALL OF THOSE FILES FORWARD IN        *
001250*  LOCK-STEP BY CLIENT AND LAY THE RESULT OUT ON THE PRINTED      *
001260*  PAGE.  NOTHING HERE COMPUTES A NEW BUSINESS FIGURE; IT ONLY    *
001270*  FORMATS WHAT THE EARLIER PASSES ALREADY COMPUTED.              *
001300*---------------------------------------------------------------
001400*  CHANGE LOG.                                                 *
001500*  DATE       BY     TKT#      DESCRIPTION                     *
001600*  --------   -----  --------  ------------------------------- *
001700*  12/03/01   KJO    DST-0440  ORIGINAL PROGRAM - SUMMARY AND    *
001800*                              HOLDINGS SECTIONS ONLY.           *
001900*  09/11/03   KJO    DST-0465  ADDED THE ALLOCATION BREAKDOWNS    *
002000*                              AND THE PER-STOCK SUMMARY SECTION.*
002100*  07/19/04   RBN    DST-0479  ADDED THE RISK ASSESSMENT AND      *
002200*                              VALIDATION ERROR LISTING SECTIONS.*
002210*  11/14/11   RBN    DST-0485  CR-BROKER-LINE-AREA WAS MISSING     *
002220*                              FIVE OF THE TWELVE HOLDINGS-DETAIL  *
002230*                              COLUMNS THAT SECTION 2 CARRIES      *
002240*                              (ASSET CLASS, CURRENT PRICE, TOTAL  *
002250*                              INVESTED, P/L %, ALLOC %) EVEN       *
002260*                              THOUGH BRK-HOLDING-RECORD ALREADY   *
002270*                              HAS ALL OF THEM - WIDENED THE LINE  *
002280*                              AREA AND 4100-BROKER-LOOP TO MATCH  *
002290*                              SECTION 2 COLUMN-FOR-COLUMN.  SEE    *
002300*                              DST-0485 TICKET.                    *
002310*  11/14/11   RBN    DST-0485  COMMENT SWEEP - NO LOGIC CHANGE.     *
002320*                              ADDED A STANDALONE 77-LEVEL PAGE     *
002330*                              COUNTER AND WROTE UP WHY EACH        *
002340*                              SECTION IS DRIVEN THE WAY IT IS.     *
002350*  11/14/11   RBN    DST-0486  7000-PRINT-RISK-SECTION PRINTED      *
002360*                              CONCENTRATION RISK, DIVERSIFICATION  *
002370*                              STATUS AND RECOMMENDATIONS BUT         *
002380*                              DROPPED PS-DIVERSIFICATION-SCORE -     *
002390*                              CR-RISK-LINE-AREA HAD NO FIELD FOR     *
002391*                              IT.  ADDED CR-RSK-SCORE AND A MOVE    *
002392*                              INTO THE STATUS LINE.  ALSO FIXED     *
002393*                              AGG-/BRK-HOLDING-RECORD'S FILLER -     *
002394*                              X(19) LEFT THE 01 FOUR BYTES SHORT     *
002395*                              OF THE RECORD CONTAINS 138 CLAUSE;     *
002396*                              WIDENED BOTH TO X(23).  SEE DST-0486  *
002397*                              TICKET.                               *
002400***************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003010*    SIX INPUT STREAMS FEED THE REPORT BODY, ONE SEVENTH (THE
003020*    VALIDATION ERROR LISTING) FEEDS A TRAILING SECTION THAT IS
003030*    NOT KEYED BY CLIENT AT ALL - SEE 8000-PRINT-ERROR-LISTING.
003100     SELECT HOLDING-RECORD ASSIGN TO "PFANHOLD"
003200         ORGANIZATION IS SEQUENTIAL.
003300     SELECT AGG-HOLDING-FILE ASSIGN TO "PFANHAGG"
003400         ORGANIZATION IS SEQUENTIAL.
003500     SELECT BRK-HOLDING-FILE ASSIGN TO "PFANHBRK"
003600         ORGANIZATION IS SEQUENTIAL.
003700     SELECT PORTFOLIO-SUMMARY-RECORD ASSIGN TO "PFANPSUM"
003800         ORGANIZATION IS SEQUENTIAL.
003900     SELECT PLATFORM-BREAKDOWN-RECORD ASSIGN TO "PFANPLAT"
004000         ORGANIZATION IS SEQUENTIAL.
004100     SELECT STOCK-SUMMARY-RECORD ASSIGN TO "PFANSTSM"
004200         ORGANIZATION IS SEQUENTIAL.
004300     SELECT CLIENT-OVERVIEW-RECORD ASSIGN TO "PFANCOVR"
004400         ORGANIZATION IS SEQUENTIAL.
004500     SELECT VALIDATION-ERROR-RECORD ASSIGN TO "PFANVALE"
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700     SELECT CLIENT-REPORT-LINE ASSIGN TO "PFANRPT"
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900 DATA DIVISION.
005000 FILE SECTION.
005010*    --- AGGREGATED + BY-BROKER HOLDINGS, RESTATED FROM PFAN0040 -----
005020*    BOTH VARIANTS SHARE ONE PHYSICAL FILE IN PFAN0040'S OUTPUT -
005030*    0100-SPLIT-HOLDINGS BELOW SPLITS THEM BACK INTO TWO WORK
005040*    FILES SO SECTIONS 2 AND 3 CAN EACH DRIVE THEIR OWN READ
005050*    WITHOUT SKIPPING LOGIC SCATTERED THROUGH THE PRINT LOOPS.
005100 FD  HOLDING-RECORD
005200     LABEL RECORD IS STANDARD
005300     RECORD CONTAINS 138 CHARACTERS.
005400 01  HOLDING-RECORD.
005500     05  HB-CLIENT-ID               PIC X(08).
005600     05  HB-SYMBOL                  PIC X(10).
005700     05  HB-BROKER                  PIC X(20).
005800     05  HB-CURRENCY                PIC X(03).
005900     05  HB-NET-QTY                 PIC S9(07)V99.
006000     05  HB-AVG-COST                PIC S9(07)V99.
006100     05  HB-LAST-PRICE              PIC S9(07)V99.
006200     05  HB-CURRENT-VALUE           PIC S9(09)V99.
006300     05  HB-TOTAL-INVESTED          PIC S9(09)V99.
006400     05  HB-UNREALIZED-PNL          PIC S9(09)V99.
006500     05  HB-PNL-PCT                 PIC S9(05)V99.
006600     05  HB-ALLOC-PCT               PIC S9(03)V9(4).
006700     05  HB-AVG-COST-SAVE           PIC S9(07)V99.
006800     05  HB-LAST-PRICE-SAVE         PIC S9(07)V99.
006900     05  FILLER                     PIC X(05).
007000 FD  AGG-HOLDING-FILE
007100     LABEL RECORD IS STANDARD
007200     RECORD CONTAINS 138 CHARACTERS.
007300 01  AGG-HOLDING-RECORD.
007400     05  HA-CLIENT-ID               PIC X(08).
007500     05  HA-SYMBOL                  PIC X(10).
007600     05  HA-BROKER                  PIC X(20).
007700     05  HA-CURRENCY                PIC X(03).
007800     05  HA-NET-QTY                 PIC S9(07)V99.
007900     05  HA-AVG-COST                PIC S9(07)V99.
008000     05  HA-LAST-PRICE              PIC S9(07)V99.
008100     05  HA-CURRENT-VALUE           PIC S9(09)V99.
008200     05  HA-TOTAL-INVESTED          PIC S9(09)V99.
008300     05  HA-UNREALIZED-PNL          PIC S9(09)V99.
008400     05  HA-PNL-PCT                 PIC S9(05)V99.
008500     05  HA-ALLOC-PCT               PIC S9(03)V9(4).
008510*    11/14/11 RBN DST-0486 - FILLER WAS X(19), LEAVING THE 01
008520*    FOUR BYTES SHORT OF THE RECORD CONTAINS 138 CLAUSE ABOVE -
008530*    THE SOURCE HOLDING-RECORD CARRIES TWO EXTRA -SAVE FIELDS
008540*    (9 BYTES EACH) THAT THIS SPLIT-OFF VARIANT DROPS, SO THE
008550*    PAD HAS TO PICK UP ALL 18 OF THOSE BYTES PLUS THE SOURCE'S
008560*    OWN X(05) FILLER, NOT JUST THE SOURCE'S FILLER ALONE.
008570     05  FILLER                     PIC X(23).
008700 FD  BRK-HOLDING-FILE
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 138 CHARACTERS.
009000 01  BRK-HOLDING-RECORD.
009100     05  HK-CLIENT-ID               PIC X(08).
009200     05  HK-SYMBOL                  PIC X(10).
009300     05  HK-BROKER                  PIC X(20).
009400     05  HK-CURRENCY                PIC X(03).
009500     05  HK-NET-QTY                 PIC S9(07)V99.
009600     05  HK-AVG-COST                PIC S9(07)V99.
009700     05  HK-LAST-PRICE              PIC S9(07)V99.
009800     05  HK-CURRENT-VALUE           PIC S9(09)V99.
009900     05  HK-TOTAL-INVESTED          PIC S9(09)V99.
010000     05  HK-UNREALIZED-PNL          PIC S9(09)V99.
010100     05  HK-PNL-PCT                 PIC S9(05)V99.
010200     05  HK-ALLOC-PCT               PIC S9(03)V9(4).
010210*    11/14/11 RBN DST-0486 - SAME FIX AS AGG-HOLDING-RECORD ABOVE;
010220*    FILLER WIDENED FROM X(19) TO X(23) TO ACTUALLY REACH THE
010230*    RECORD CONTAINS 138 CLAUSE.
010240     05  FILLER                     PIC X(23).
010310*    --- CANONICAL PORTFOLIO SUMMARY, RESTATED FROM PFAN0050 --------
010320*    THIS IS THE DRIVER FILE FOR THE WHOLE PROGRAM - 1000-CLIENT-
010330*    LOOP STEPS ONE ROW AT A TIME AND EVERY OTHER STREAM IS READ
010340*    IN LOCK-STEP AGAINST PS-CLIENT-ID.
010400 FD  PORTFOLIO-SUMMARY-RECORD
010500     LABEL RECORD IS STANDARD
010600     RECORD CONTAINS 320 CHARACTERS.
010700 01  PORTFOLIO-SUMMARY-RECORD.
010800     05  PS-CLIENT-ID               PIC X(08).
010900     05  PS-TOTAL-CURRENT-VALUE     PIC S9(09)V99.
011000     05  PS-TOTAL-INVESTED          PIC S9(09)V99.
011100     05  PS-UNREALIZED-PNL          PIC S9(09)V99.
011200     05  PS-REALIZED-PNL            PIC S9(09)V99.
011300     05  PS-NET-TOTAL-RETURN        PIC S9(09)V99.
011400     05  PS-UNREALIZED-PNL-PCT      PIC S9(05)V99.
011500     05  PS-NET-RETURN-PCT          PIC S9(05)V99.
011600     05  PS-DIVIDENDS               PIC S9(07)V99.
011700     05  PS-INTEREST                PIC S9(07)V99.
011800     05  PS-FEES                    PIC S9(07)V99.
011900     05  PS-TAXES                   PIC S9(07)V99.
012000     05  PS-HOLDINGS-COUNT          PIC 9(05).
012100     05  PS-PLATFORM-COUNT          PIC 9(05).
012200     05  PS-ASSET-CLASS-COUNT       PIC 9(02).
012300     05  PS-BASE-CURRENCY           PIC X(03).
012400     05  PS-COST-BASIS-METHOD       PIC X(04).
012500     05  PS-OPEN-POSITIONS          PIC 9(05).
012600     05  PS-LOSS-POSITIONS          PIC 9(05).
012700     05  PS-CONCENTRATION-RISK      PIC X(08).
012800     05  PS-DIVERSIFICATION-SCORE   PIC 9(03).
012900     05  PS-DIVERSIFICATION-STATUS  PIC X(30).
013000     05  PS-RECOMMEND-1-PRIORITY    PIC X(06).
013100     05  PS-RECOMMEND-1-TEXT        PIC X(60).
013200     05  PS-RECOMMEND-2-PRIORITY    PIC X(06).
013300     05  PS-RECOMMEND-2-TEXT        PIC X(60).
013400     05  FILLER                     PIC X(05).
013410*    --- PLATFORM BREAKDOWN, RESTATED FROM PFAN0050 ------------------
013500 FD  PLATFORM-BREAKDOWN-RECORD
013600     LABEL RECORD IS STANDARD
013700     RECORD CONTAINS 42 CHARACTERS.
013800 01  PLATFORM-BREAKDOWN-RECORD.
013900     05  PB-CLIENT-ID               PIC X(08).
014000     05  PB-BROKER                  PIC X(20).
014100     05  PB-DISTINCT-SYMBOLS        PIC 9(05).
014200     05  PB-TRADE-COUNT             PIC 9(05).
014300     05  FILLER                     PIC X(04).
014310*    --- STOCK SUMMARY, RESTATED FROM TIP05 (FLAT - NO PNL-TOTALS ----
014320*    TABLE OR RANK-WORK VIEW HERE, SINCE THIS PROGRAM ONLY EVER
014330*    PRINTS THE FIGURES COLUMN-BY-COLUMN AND NEVER RANKS THEM;
014340*    THE TOP-5 RANKING ITSELF ALREADY HAPPENED UPSTREAM AND
014350*    ARRIVES READY-SORTED IN CLIENT-OVERVIEW-RECORD BELOW.
014400 FD  STOCK-SUMMARY-RECORD
014500     LABEL RECORD IS STANDARD
014600     RECORD CONTAINS 89 CHARACTERS.
014700 01  STOCK-SUMMARY-RECORD.
014800     05  SS-CLIENT-ID               PIC X(08).
014900     05  SS-SYMBOL                  PIC X(10).
015000     05  SS-TOTAL-BUY-QTY           PIC S9(09)V99.
015100     05  SS-TOTAL-BUY-VALUE         PIC S9(11)V99.
015200     05  SS-WEIGHTED-AVG-BUY-PRICE  PIC S9(07)V99.
015300     05  SS-TOTAL-PNL               PIC S9(09)V99.
015400     05  SS-STCG                    PIC S9(09)V99.
015500     05  SS-LTCG                    PIC S9(09)V99.
015600     05  SS-NUM-TRANSACTIONS        PIC 9(05).
015700     05  FILLER                     PIC X(06).
015710*    --- TOP-5 PROFIT/LOSS OVERVIEW, RESTATED FROM PFAN0030 ----------
015800 FD  CLIENT-OVERVIEW-RECORD
015900     LABEL RECORD IS STANDARD
016000     RECORD CONTAINS 278 CHARACTERS.
016100 01  CLIENT-OVERVIEW-RECORD.
016200     05  CO-CLIENT-ID               PIC X(08).
016300     05  CO-DISTINCT-STOCKS         PIC 9(05).
016400     05  CO-TOTAL-TRADES            PIC 9(05).
016500     05  CO-BUY-TRADE-COUNT         PIC 9(05).
016600     05  CO-SELL-TRADE-COUNT        PIC 9(05).
016700     05  CO-TOTAL-REALIZED-PNL      PIC S9(09)V99.
016800     05  CO-TOTAL-STCG              PIC S9(09)V99.
016900     05  CO-TOTAL-LTCG              PIC S9(09)V99.
017000     05  CO-TOP5-PROFIT OCCURS 5 TIMES.
017100         10  CO-TP-SYMBOL           PIC X(10).
017200         10  CO-TP-PNL              PIC S9(09)V99.
017300     05  CO-TOP5-LOSS OCCURS 5 TIMES.
017400         10  CO-TL-SYMBOL           PIC X(10).
017500         10  CO-TL-PNL              PIC S9(09)V99.
017600     05  FILLER                     PIC X(07).
017610*    --- VALIDATION ERRORS, RESTATED FROM PFAN0020 -------------------
017620*    LABEL RECORD IS OMITTED SINCE THIS IS A LINE SEQUENTIAL
017630*    WORK FILE, NOT A TRUE MASTER - SAME CHOICE AS THE REPORT LINE
017640*    ITSELF BELOW.
017700 FD  VALIDATION-ERROR-RECORD
017800     LABEL RECORD IS OMITTED.
017900 01  VALIDATION-ERROR-RECORD.
018000     05  VE-TABLE-NAME              PIC X(13).
018100     05  FILLER                     PIC X(01).
018200     05  VE-ROW-INDEX               PIC 9(06).
018300     05  FILLER                     PIC X(01).
018400     05  VE-COLUMN-NAME             PIC X(15).
018500     05  FILLER                     PIC X(01).
018600     05  VE-ERROR-TYPE              PIC X(16).
018700     05  FILLER                     PIC X(01).
018800     05  VE-MESSAGE                 PIC X(60).
018810*    --- THE PRINTED PAGE ITSELF -------------------------------------
018820*    ONE 132-COLUMN PRINT AREA, REDEFINED ONCE PER REPORT SECTION -
018830*    NINE VIEWS IN ALL, EACH LAID OUT FOR THE COLUMNS THAT SECTION
018840*    NEEDS.  LINAGE IS 60 WITH FOOTING AT 55 MATCHES THE SHOP'S
018850*    STANDARD 11-INCH GREENBAR FORM.
018900 FD  CLIENT-REPORT-LINE
019000     LABEL RECORD IS OMITTED
019100     RECORD CONTAINS 132 CHARACTERS
019200     LINAGE IS 60 WITH FOOTING AT 55.
019300 01  CLIENT-REPORT-LINE                PIC X(132).
019400 01  CR-HEADING-AREA REDEFINES CLIENT-REPORT-LINE.
019500     05  CR-HDG-TITLE               PIC X(40).
019600     05  CR-HDG-CLIENT-ID           PIC X(08).
019700     05  CR-HDG-SECTION-NM          PIC X(30).
019800     05  CR-HDG-PAGE-LIT            PIC X(06).
019900     05  CR-HDG-PAGE-NBR            PIC ZZ9.
020000     05  FILLER                     PIC X(45).
020100 01  CR-SUMMARY-LINE-AREA REDEFINES CLIENT-REPORT-LINE.
020200     05  CR-SUM-LABEL               PIC X(40).
020300     05  CR-SUM-AMOUNT              PIC Z,ZZZ,ZZZ,ZZ9.99-.
020400     05  CR-SUM-PCT                 PIC ZZ9.99-.
020500     05  FILLER                     PIC X(68).
020600 01  CR-HOLDING-LINE-AREA REDEFINES CLIENT-REPORT-LINE.
020700     05  CR-HLD-SYMBOL              PIC X(10).
020800     05  CR-HLD-ASSET-CLASS         PIC X(08).
020900     05  CR-HLD-PLATFORM            PIC X(15).
021000     05  CR-HLD-CURRENCY            PIC X(03).
021100     05  CR-HLD-QTY                 PIC ZZZ,ZZ9.99-.
021200     05  CR-HLD-AVG-COST            PIC ZZZ,ZZ9.99-.
021300     05  CR-HLD-CUR-PRICE           PIC ZZZ,ZZ9.99-.
021400     05  CR-HLD-CUR-VALUE           PIC Z,ZZZ,ZZ9.99-.
021500     05  CR-HLD-INVESTED            PIC Z,ZZZ,ZZ9.99-.
021600     05  CR-HLD-UNREAL-PNL          PIC Z,ZZZ,ZZ9.99-.
021700     05  CR-HLD-PNL-PCT             PIC ZZZ9.99-.
021800     05  CR-HLD-ALLOC-PCT           PIC ZZ9.9999-.
021900     05  FILLER                     PIC X(07).
022000 01  CR-BROKER-LINE-AREA REDEFINES CLIENT-REPORT-LINE.
022010*    11/14/11 RBN DST-0485 - THIS VIEW WAS MISSING FIVE OF THE
022020*    TWELVE HOLDINGS-DETAIL COLUMNS (ASSET CLASS, CURRENT PRICE,
022030*    TOTAL INVESTED, P/L %, ALLOC %) EVEN THOUGH BRK-HOLDING-
022040*    RECORD CARRIES ALL OF THEM.  WIDENED TO MATCH SECTION 2
022050*    COLUMN-FOR-COLUMN (BROKER STANDS IN FOR PLATFORM).  SEE
022060*    DST-0485 TICKET.
022100     05  CR-BRK-SYMBOL              PIC X(10).
022110     05  CR-BRK-ASSET-CLASS         PIC X(08).
022120     05  CR-BRK-BROKER              PIC X(19).
022200     05  CR-BRK-CURRENCY            PIC X(03).
022300     05  CR-BRK-QTY                 PIC Z,ZZZ,ZZ9.99-.
022400     05  CR-BRK-AVG-COST            PIC ZZZ,ZZ9.99-.
022410     05  CR-BRK-CUR-PRICE           PIC ZZZ,ZZ9.99-.
022500     05  CR-BRK-CUR-VALUE           PIC Z,ZZZ,ZZ9.99-.
022510     05  CR-BRK-INVESTED            PIC Z,ZZZ,ZZ9.99-.
022600     05  CR-BRK-UNREAL-PNL          PIC Z,ZZZ,ZZ9.99-.
022610     05  CR-BRK-PNL-PCT             PIC ZZZ9.99-.
022620     05  CR-BRK-ALLOC-PCT           PIC ZZ9.9999-.
022700     05  FILLER                     PIC X(01).
022800 01  CR-ALLOCATION-LINE-AREA REDEFINES CLIENT-REPORT-LINE.
022900     05  CR-ALC-BREAKDOWN-NM        PIC X(30).
023000     05  CR-ALC-NAME                PIC X(20).
023100     05  CR-ALC-PCT                 PIC ZZ9.9999-.
023200     05  CR-ALC-VALUE               PIC Z,ZZZ,ZZZ,ZZ9.99-.
023300     05  FILLER                     PIC X(56).
023400 01  CR-STOCK-SUMMARY-LINE-AREA REDEFINES CLIENT-REPORT-LINE.
023500     05  CR-STS-SYMBOL              PIC X(10).
023600     05  CR-STS-BUY-QTY             PIC Z,ZZZ,ZZ9.99-.
023700     05  CR-STS-BUY-VALUE           PIC Z,ZZZ,ZZZ,ZZ9.99-.
023800     05  CR-STS-AVG-PRICE           PIC ZZZ,ZZ9.99-.
023900     05  CR-STS-TOTAL-PNL           PIC Z,ZZZ,ZZZ,ZZ9.99-.
024000     05  CR-STS-STCG                PIC Z,ZZZ,ZZZ,ZZ9.99-.
024100     05  CR-STS-LTCG                PIC Z,ZZZ,ZZZ,ZZ9.99-.
024200     05  CR-STS-NUM-TRANS           PIC ZZ,ZZ9.
024300     05  FILLER                     PIC X(24).
024400 01  CR-RISK-LINE-AREA REDEFINES CLIENT-REPORT-LINE.
024500     05  CR-RSK-LABEL               PIC X(40).
024600     05  CR-RSK-TEXT                PIC X(60).
024610*    11/14/11 RBN DST-0486 - ADDED CR-RSK-SCORE.  SPEC CALLS FOR
024620*    CONCENTRATION RISK, DIVERSIFICATION SCORE AND STATUS, AND
024630*    RECOMMENDATION LINES AS FOUR DISTINCT DATA POINTS; THIS
024640*    VIEW HAD NOWHERE TO PUT PS-DIVERSIFICATION-SCORE SO
024650*    7000-PRINT-RISK-SECTION WAS SILENTLY DROPPING IT ON THE
024660*    WAY TO PRINT.  CARVED OUT OF THE TRAILING FILLER.
024700     05  CR-RSK-PRIORITY            PIC X(08).
024710     05  CR-RSK-SCORE               PIC ZZ9.
024800     05  FILLER                     PIC X(21).
024900 01  CR-ERROR-LINE-AREA REDEFINES CLIENT-REPORT-LINE.
025000     05  CR-ERR-TABLE-NAME          PIC X(13).
025100     05  CR-ERR-ROW-INDEX           PIC ZZZ,ZZ9.
025200     05  CR-ERR-COLUMN-NAME         PIC X(15).
025300     05  CR-ERR-ERROR-TYPE          PIC X(16).
025400     05  CR-ERR-MESSAGE             PIC X(60).
025500     05  FILLER                     PIC X(21).
025600 01  CR-TOTALS-LINE-AREA REDEFINES CLIENT-REPORT-LINE.
025700     05  CR-TOT-LABEL               PIC X(30).
025800     05  CR-TOT-CUR-VALUE           PIC Z,ZZZ,ZZZ,ZZ9.99-.
025900     05  CR-TOT-INVESTED            PIC Z,ZZZ,ZZZ,ZZ9.99-.
026000     05  CR-TOT-UNREAL-PNL          PIC Z,ZZZ,ZZZ,ZZ9.99-.
026100     05  FILLER                     PIC X(51).
026200 WORKING-STORAGE SECTION.
026210*    STANDALONE RUN-WIDE PAGE COUNTER - 77-LEVEL, OLD-SHOP STYLE.
026220*    NOT THE SAME AS WS-PAGE-NBR BELOW (WHICH IS THE PER-CLIENT
026230*    PAGE NUMBER PRINTED IN THE HEADING) - THIS ONE NEVER RESETS
026240*    AND GIVES OPERATIONS A QUICK "HOW MANY PAGES DID TONIGHT'S
026250*    REPORT RUN TO" FIGURE AT STOP RUN WITHOUT COUNTING BANNER
026260*    LINES IN THE SPOOL.
026270 77  WS-TOTAL-PAGES-PRINTED     PIC S9(07) COMP VALUE ZERO.
026300 01  WS-SWITCHES.
026400     05  WS-MORE-HOLDING            PIC X(03) VALUE 'YES'.
026500         88  WS-NO-MORE-HOLDING         VALUE 'NO '.
026600     05  WS-MORE-PSUM               PIC X(03) VALUE 'YES'.
026700         88  WS-NO-MORE-PSUM            VALUE 'NO '.
026800     05  WS-MORE-PLAT               PIC X(03) VALUE 'YES'.
026900         88  WS-NO-MORE-PLAT            VALUE 'NO '.
027000     05  WS-MORE-AGG                PIC X(03) VALUE 'YES'.
027100         88  WS-NO-MORE-AGG             VALUE 'NO '.
027200     05  WS-MORE-BRK                PIC X(03) VALUE 'YES'.
027300         88  WS-NO-MORE-BRK             VALUE 'NO '.
027400     05  WS-MORE-STSM               PIC X(03) VALUE 'YES'.
027500         88  WS-NO-MORE-STSM            VALUE 'NO '.
027600     05  WS-MORE-COVR               PIC X(03) VALUE 'YES'.
027700         88  WS-NO-MORE-COVR            VALUE 'NO '.
027800     05  WS-MORE-VALE               PIC X(03) VALUE 'YES'.
027900         88  WS-NO-MORE-VALE            VALUE 'NO '.
027910     05  FILLER                     PIC X(01).
028000 01  WS-PAGE-WORK.
028100     05  WS-PAGE-NBR                PIC S9(03) COMP VALUE ZERO.
028110     05  FILLER                     PIC X(01).
028200 01  WS-CLIENT-WORK.
028300     05  WS-CURRENT-CLIENT          PIC X(08).
028310     05  FILLER                     PIC X(01).
028400 01  WS-CURRENCY-ALLOC-TABLE.
028410*    5-SLOT AND 10-SLOT LINEAR-SEARCH TALLY TABLES, RESET PER
028420*    CLIENT AT 1000-CLIENT-LOOP - A CLIENT HOLDING MORE THAN
028430*    FIVE CURRENCIES OR TEN BROKERS SIMPLY STOPS ACCUMULATING
028440*    NEW SLOTS PAST THE LIMIT (THE VALUE STAYS OUT OF THE
028450*    ALLOCATION BREAKDOWN RATHER THAN OVERRUNNING THE TABLE).
028500     05  WS-CAL-ENTRY OCCURS 5 TIMES INDEXED BY WS-CAL-IDX.
028600         10  WS-CAL-CURRENCY        PIC X(03).
028700         10  WS-CAL-VALUE            PIC S9(09)V99.
028800     05  WS-CAL-FILLED              PIC S9(02) COMP VALUE ZERO.
028900     05  WS-CAL-MATCH-IDX           PIC S9(02) COMP VALUE ZERO.
028910     05  FILLER                     PIC X(01).
029000 01  WS-PLATFORM-ALLOC-TABLE.
029100     05  WS-PAL-ENTRY OCCURS 10 TIMES INDEXED BY WS-PAL-IDX.
029200         10  WS-PAL-BROKER           PIC X(20).
029300         10  WS-PAL-VALUE            PIC S9(09)V99.
029400     05  WS-PAL-FILLED               PIC S9(02) COMP VALUE ZERO.
029500     05  WS-PAL-MATCH-IDX            PIC S9(02) COMP VALUE ZERO.
029510     05  FILLER                     PIC X(01).
029600 01  WS-HOLDINGS-TOTALS-WORK.
029610*    ACCUMULATES ACROSS SECTION 2'S AGGREGATED HOLDING ROWS FOR
029620*    THE "TOTALS" LINE PRINTED AT THE FOOT OF THAT SECTION -
029630*    THERE IS NO EQUIVALENT TOTALS LINE FOR SECTION 3 (BY
029640*    BROKER) SINCE A BROKER-LEVEL SUBTOTAL WOULD DOUBLE-COUNT
029650*    AGAINST THE AGGREGATED TOTAL ALREADY SHOWN.
029700     05  WS-HT-CUR-VALUE             PIC S9(09)V99 VALUE ZERO.
029800     05  WS-HT-INVESTED              PIC S9(09)V99 VALUE ZERO.
029900     05  WS-HT-UNREAL-PNL            PIC S9(09)V99 VALUE ZERO.
029910     05  FILLER                     PIC X(01).
030000 01  WS-ERROR-TOTALS.
030100     05  WS-ERR-COUNT                PIC S9(07) COMP VALUE ZERO.
030110     05  FILLER                     PIC X(01).
030200 01  WS-EDIT-WORK.
030300     05  WS-PCT-WORK                 PIC S9(05)V99 VALUE ZERO.
030310     05  FILLER                     PIC X(01).
030400 01  WS-TOP5-WORK.
030500     05  WS-CO-IDX                   PIC S9(02) COMP VALUE ZERO.
030550     05  FILLER                      PIC X(01).
030600 PROCEDURE DIVISION.
030610***************************************************************
030620*  0000-PFAN0060-MAIN - JOB-STEP CONTROLLER.                    *
030630*  A PRE-PASS SPLITS THE HOLDING FILE BACK INTO ITS TWO         *
030640*  VARIANTS, THEN THE MAIN LOOP DRIVES ONE REPORT PER CLIENT     *
030650*  OFF PORTFOLIO-SUMMARY-RECORD (THE MOST RELIABLE "ONE ROW PER  *
030660*  CLIENT" STREAM IN THE JOB).  THE VALIDATION ERROR LISTING      *
030670*  PRINTS AFTER EVERY CLIENT'S REPORT, NOT INTERLEAVED WITH IT,   *
030680*  SINCE VALIDATION ERRORS ARE KEYED BY SOURCE TABLE/ROW, NOT     *
030690*  BY CLIENT.                                                     *
030700***************************************************************
030710 0000-PFAN0060-MAIN.
030800     PERFORM 0100-SPLIT-HOLDINGS THRU 0100-EXIT.
030900     OPEN INPUT PORTFOLIO-SUMMARY-RECORD PLATFORM-BREAKDOWN-RECORD
031000         AGG-HOLDING-FILE BRK-HOLDING-FILE STOCK-SUMMARY-RECORD
031100         CLIENT-OVERVIEW-RECORD.
031200     OPEN OUTPUT CLIENT-REPORT-LINE.
031300     PERFORM 9010-READ-PSUM.
031400     PERFORM 9020-READ-PLAT.
031500     PERFORM 9030-READ-AGG.
031600     PERFORM 9040-READ-BRK.
031700     PERFORM 9050-READ-STSM.
031800     PERFORM 9060-READ-COVR.
031900     PERFORM 1000-CLIENT-LOOP
032000         UNTIL WS-NO-MORE-PSUM.
032100     CLOSE PORTFOLIO-SUMMARY-RECORD PLATFORM-BREAKDOWN-RECORD
032200         AGG-HOLDING-FILE BRK-HOLDING-FILE STOCK-SUMMARY-RECORD
032300         CLIENT-OVERVIEW-RECORD.
032400     PERFORM 8000-PRINT-ERROR-LISTING THRU 8000-EXIT.
032410     MOVE WS-PAGE-NBR TO WS-TOTAL-PAGES-PRINTED.
032420     DISPLAY 'PFAN0060 TOTAL REPORT PAGES PRINTED - '
032430         WS-TOTAL-PAGES-PRINTED UPON CONSOLE.
032500     CLOSE CLIENT-REPORT-LINE.
032600     STOP RUN.

032700*    --- PRE-PASS: SPLIT HB-BROKER-VARIANT FROM THE AGGREGATED    *
032800*    BLOCK SO BOTH CAN BE DRIVEN BY CLIENT IN LOCK-STEP BELOW.    *
032810*    PFAN0040 WRITES BOTH THE AGGREGATED (HB-BROKER = SPACES) AND *
032820*    BY-BROKER ROWS TO THE SAME PFANHOLD FILE, IN CLIENT/SYMBOL    *
032830*    ORDER WITH THE AGGREGATED ROW FIRST - SPLITTING THEM HERE     *
032840*    LETS SECTIONS 2 AND 3 BELOW EACH READ A PLAIN SEQUENTIAL      *
032850*    STREAM WITHOUT AN IN-LOOP "IS THIS ROW MINE" TEST.             *
032900 0100-SPLIT-HOLDINGS.
033000     OPEN INPUT HOLDING-RECORD.
033100     OPEN OUTPUT AGG-HOLDING-FILE BRK-HOLDING-FILE.
033200     PERFORM 9070-READ-HOLDING-RAW.
033300     PERFORM 0110-SPLIT-LOOP
033400         UNTIL WS-NO-MORE-HOLDING.
033500     CLOSE HOLDING-RECORD AGG-HOLDING-FILE BRK-HOLDING-FILE.
033600 0100-EXIT.
033700     EXIT.

033800 0110-SPLIT-LOOP.
033900     IF HB-BROKER = SPACES
034000         MOVE HB-CLIENT-ID TO HA-CLIENT-ID
034100         MOVE HB-SYMBOL TO HA-SYMBOL
034200         MOVE HB-BROKER TO HA-BROKER
034300         MOVE HB-CURRENCY TO HA-CURRENCY
034400         MOVE HB-NET-QTY TO HA-NET-QTY
034500         MOVE HB-AVG-COST TO HA-AVG-COST
034600         MOVE HB-LAST-PRICE TO HA-LAST-PRICE
034700         MOVE HB-CURRENT-VALUE TO HA-CURRENT-VALUE
034800         MOVE HB-TOTAL-INVESTED TO HA-TOTAL-INVESTED
034900         MOVE HB-UNREALIZED-PNL TO HA-UNREALIZED-PNL
035000         MOVE HB-PNL-PCT TO HA-PNL-PCT
035100         MOVE HB-ALLOC-PCT TO HA-ALLOC-PCT
035200         WRITE AGG-HOLDING-RECORD
035300     ELSE
035400         MOVE HB-CLIENT-ID TO HK-CLIENT-ID
035500         MOVE HB-SYMBOL TO HK-SYMBOL
035600         MOVE HB-BROKER TO HK-BROKER
035700         MOVE HB-CURRENCY TO HK-CURRENCY
035800         MOVE HB-NET-QTY TO HK-NET-QTY
035900         MOVE HB-AVG-COST TO HK-AVG-COST
036000         MOVE HB-LAST-PRICE TO HK-LAST-PRICE
036100         MOVE HB-CURRENT-VALUE TO HK-CURRENT-VALUE
036200         MOVE HB-TOTAL-INVESTED TO HK-TOTAL-INVESTED
036300         MOVE HB-UNREALIZED-PNL TO HK-UNREALIZED-PNL
036400         MOVE HB-PNL-PCT TO HK-PNL-PCT
036500         MOVE HB-ALLOC-PCT TO HK-ALLOC-PCT
036600         WRITE BRK-HOLDING-RECORD
036700     END-IF.
036800     PERFORM 9070-READ-HOLDING-RAW.

036900*    --- MAIN CLIENT LOOP -------------------------------------------
036910*    PORTFOLIO-SUMMARY-RECORD IS GUARANTEED EXACTLY ONE ROW PER
036920*    CLIENT (PFAN0050'S OWN MERGE PASS ENFORCES THAT), SO IT IS
036930*    THE SAFEST DRIVER FOR THE OUTER LOOP - EVERY OTHER STREAM
036940*    BELOW IS CONSUMED BY "READ WHILE CLIENT ID MATCHES" INSIDE
036950*    EACH SECTION, NEVER BY A SEPARATE OUTER KEY COMPARISON.
037000 1000-CLIENT-LOOP.
037100     MOVE PS-CLIENT-ID TO WS-CURRENT-CLIENT.
037200     ADD 1 TO WS-PAGE-NBR.
037300     MOVE ZERO TO WS-CAL-FILLED WS-PAL-FILLED.
037400     MOVE ZERO TO WS-HT-CUR-VALUE WS-HT-INVESTED WS-HT-UNREAL-PNL.
037500     PERFORM 2000-PRINT-SUMMARY-SECTION THRU 2000-EXIT.
037600     PERFORM 3000-PRINT-HOLDINGS-SECTION THRU 3000-EXIT.
037700     PERFORM 4000-PRINT-BROKER-SECTION THRU 4000-EXIT.
037800     PERFORM 5000-PRINT-ALLOCATION-SECTION THRU 5000-EXIT.
037900     PERFORM 6000-PRINT-STOCK-SUMMARY-SECTION THRU 6000-EXIT.
038000     PERFORM 7000-PRINT-RISK-SECTION THRU 7000-EXIT.
038100     PERFORM 9010-READ-PSUM.

038200*    --- SECTION 1 : SUMMARY -----------------------------------------
038210*    ONE HEADING LINE, A DOZEN LABEL/AMOUNT LINES PULLED STRAIGHT
038220*    FROM THE PORTFOLIO SUMMARY ROW, THEN THE PLATFORM BREAKDOWN
038230*    LIST NESTED UNDERNEATH (2100-PRINT-PLATFORM-LIST) - THE
038240*    PLATFORM LINES BELONG HERE RATHER THAN IN SECTION 3 BECAUSE
038250*    THEY ARE A ONE-LINE-PER-BROKER DIGEST, NOT THE FULL PER-
038260*    SYMBOL DETAIL THAT SECTION 3 PRINTS.
038300 2000-PRINT-SUMMARY-SECTION.
038400     MOVE SPACES TO CR-HEADING-AREA.
038500     MOVE 'CLIENT PORTFOLIO ANALYTICS REPORT' TO CR-HDG-TITLE.
038600     MOVE WS-CURRENT-CLIENT TO CR-HDG-CLIENT-ID.
038700     MOVE 'SUMMARY' TO CR-HDG-SECTION-NM.
038800     MOVE 'PAGE' TO CR-HDG-PAGE-LIT.
038900     MOVE WS-PAGE-NBR TO CR-HDG-PAGE-NBR.
039000     WRITE CLIENT-REPORT-LINE.
039100     MOVE SPACES TO CR-SUMMARY-LINE-AREA.
039200     MOVE 'TOTAL CURRENT VALUE' TO CR-SUM-LABEL.
039300     MOVE PS-TOTAL-CURRENT-VALUE TO CR-SUM-AMOUNT.
039400     WRITE CLIENT-REPORT-LINE.
039500     MOVE SPACES TO CR-SUMMARY-LINE-AREA.
039600     MOVE 'TOTAL INVESTED' TO CR-SUM-LABEL.
039700     MOVE PS-TOTAL-INVESTED TO CR-SUM-AMOUNT.
039800     WRITE CLIENT-REPORT-LINE.
039900     MOVE SPACES TO CR-SUMMARY-LINE-AREA.
040000     MOVE 'UNREALIZED P/L' TO CR-SUM-LABEL.
040100     MOVE PS-UNREALIZED-PNL TO CR-SUM-AMOUNT.
040200     MOVE PS-UNREALIZED-PNL-PCT TO CR-SUM-PCT.
040300     WRITE CLIENT-REPORT-LINE.
040400     MOVE SPACES TO CR-SUMMARY-LINE-AREA.
040500     MOVE 'REALIZED P/L' TO CR-SUM-LABEL.
040600     MOVE PS-REALIZED-PNL TO CR-SUM-AMOUNT.
040700     WRITE CLIENT-REPORT-LINE.
040800     MOVE SPACES TO CR-SUMMARY-LINE-AREA.
040900     MOVE 'NET TOTAL RETURN' TO CR-SUM-LABEL.
041000     MOVE PS-NET-TOTAL-RETURN TO CR-SUM-AMOUNT.
041100     MOVE PS-NET-RETURN-PCT TO CR-SUM-PCT.
041200     WRITE CLIENT-REPORT-LINE.
041300     MOVE SPACES TO CR-SUMMARY-LINE-AREA.
041400     MOVE 'DIVIDENDS' TO CR-SUM-LABEL.
041500     MOVE PS-DIVIDENDS TO CR-SUM-AMOUNT.
041600     WRITE CLIENT-REPORT-LINE.
041700     MOVE SPACES TO CR-SUMMARY-LINE-AREA.
041800     MOVE 'INTEREST' TO CR-SUM-LABEL.
041900     MOVE PS-INTEREST TO CR-SUM-AMOUNT.
042000     WRITE CLIENT-REPORT-LINE.
042100     MOVE SPACES TO CR-SUMMARY-LINE-AREA.
042200     MOVE 'FEES' TO CR-SUM-LABEL.
042300     MOVE PS-FEES TO CR-SUM-AMOUNT.
042400     WRITE CLIENT-REPORT-LINE.
042500     MOVE SPACES TO CR-SUMMARY-LINE-AREA.
042600     MOVE 'TAXES' TO CR-SUM-LABEL.
042700     MOVE PS-TAXES TO CR-SUM-AMOUNT.
042800     WRITE CLIENT-REPORT-LINE.
042900     MOVE SPACES TO CR-SUMMARY-LINE-AREA.
043000     STRING 'NUMBER OF HOLDINGS: ' DELIMITED BY SIZE
043100            PS-HOLDINGS-COUNT DELIMITED BY SIZE
043200         INTO CR-SUM-LABEL.
043300     WRITE CLIENT-REPORT-LINE.
043400     MOVE SPACES TO CR-SUMMARY-LINE-AREA.
043500     STRING 'NUMBER OF PLATFORMS: ' DELIMITED BY SIZE
043600            PS-PLATFORM-COUNT DELIMITED BY SIZE
043700         INTO CR-SUM-LABEL.
043800     WRITE CLIENT-REPORT-LINE.
043900     MOVE SPACES TO CR-SUMMARY-LINE-AREA.
044000     MOVE 'ASSET CLASSES: 1 (EQUITY)' TO CR-SUM-LABEL.
044100     WRITE CLIENT-REPORT-LINE.
044200     MOVE SPACES TO CR-SUMMARY-LINE-AREA.
044300     STRING 'BASE CURRENCY: ' DELIMITED BY SIZE
044400            PS-BASE-CURRENCY DELIMITED BY SIZE
044500         INTO CR-SUM-LABEL.
044600     WRITE CLIENT-REPORT-LINE.
044700     MOVE SPACES TO CR-SUMMARY-LINE-AREA.
044800     STRING 'COST BASIS METHOD: ' DELIMITED BY SIZE
044900            PS-COST-BASIS-METHOD DELIMITED BY SIZE
045000         INTO CR-SUM-LABEL.
045100     WRITE CLIENT-REPORT-LINE.
045200     MOVE SPACES TO CR-SUMMARY-LINE-AREA.
045300     MOVE 'PLATFORM BREAKDOWN -' TO CR-SUM-LABEL.
045400     WRITE CLIENT-REPORT-LINE.
045500     PERFORM 2100-PRINT-PLATFORM-LIST
045600         UNTIL WS-NO-MORE-PLAT OR PB-CLIENT-ID NOT = WS-CURRENT-CLIENT.
045700 2000-EXIT.
045800     EXIT.

045900 2100-PRINT-PLATFORM-LIST.
046000     MOVE SPACES TO CR-SUMMARY-LINE-AREA.
046100     STRING PB-BROKER DELIMITED BY SIZE
046200            ' - ' DELIMITED BY SIZE
046300            PB-DISTINCT-SYMBOLS DELIMITED BY SIZE
046400            ' STOCKS, ' DELIMITED BY SIZE
046500            PB-TRADE-COUNT DELIMITED BY SIZE
046600            ' TRADES' DELIMITED BY SIZE
046700         INTO CR-SUM-LABEL.
046800     WRITE CLIENT-REPORT-LINE.
046900     PERFORM 9020-READ-PLAT.

047000*    --- SECTION 2 : HOLDINGS DETAIL ---------------------------------
047010*    ONE LINE PER AGGREGATED (CROSS-BROKER) HOLDING, TOTALS LINE
047020*    AT THE FOOT.  DRIVEN OFF AGG-HOLDING-FILE, WHICH 0100-SPLIT-
047030*    HOLDINGS BUILT SO THIS LOOP NEVER SEES A BY-BROKER ROW.
047100 3000-PRINT-HOLDINGS-SECTION.
047200     MOVE SPACES TO CR-HEADING-AREA.
047300     MOVE 'CLIENT PORTFOLIO ANALYTICS REPORT' TO CR-HDG-TITLE.
047400     MOVE WS-CURRENT-CLIENT TO CR-HDG-CLIENT-ID.
047500     MOVE 'HOLDINGS DETAIL' TO CR-HDG-SECTION-NM.
047600     MOVE 'PAGE' TO CR-HDG-PAGE-LIT.
047700     MOVE WS-PAGE-NBR TO CR-HDG-PAGE-NBR.
047800     WRITE CLIENT-REPORT-LINE.
047900     PERFORM 3100-HOLDING-LOOP
048000         UNTIL WS-NO-MORE-AGG OR HA-CLIENT-ID NOT = WS-CURRENT-CLIENT.
048100     MOVE SPACES TO CR-TOTALS-LINE-AREA.
048200     MOVE 'TOTALS' TO CR-TOT-LABEL.
048300     MOVE WS-HT-CUR-VALUE TO CR-TOT-CUR-VALUE.
048400     MOVE WS-HT-INVESTED TO CR-TOT-INVESTED.
048500     MOVE WS-HT-UNREAL-PNL TO CR-TOT-UNREAL-PNL.
048600     WRITE CLIENT-REPORT-LINE.
048700 3000-EXIT.
048800     EXIT.

048900 3100-HOLDING-LOOP.
049000     MOVE SPACES TO CR-HOLDING-LINE-AREA.
049100     MOVE HA-SYMBOL TO CR-HLD-SYMBOL.
049110*    ONLY ONE ASSET CLASS EXISTS IN THIS RUN (SEE PS-ASSET-CLASS-
049120*    COUNT'S BANNER IN PFAN0050) SO THE LITERAL IS HARD-CODED
049130*    RATHER THAN CARRIED AS A FIELD ON THE HOLDING RECORD.
049200     MOVE 'EQUITY' TO CR-HLD-ASSET-CLASS.
049300     MOVE 'ALL PLATFORMS' TO CR-HLD-PLATFORM.
049400     MOVE HA-CURRENCY TO CR-HLD-CURRENCY.
049500     MOVE HA-NET-QTY TO CR-HLD-QTY.
049600     MOVE HA-AVG-COST TO CR-HLD-AVG-COST.
049700     MOVE HA-LAST-PRICE TO CR-HLD-CUR-PRICE.
049800     MOVE HA-CURRENT-VALUE TO CR-HLD-CUR-VALUE.
049900     MOVE HA-TOTAL-INVESTED TO CR-HLD-INVESTED.
050000     MOVE HA-UNREALIZED-PNL TO CR-HLD-UNREAL-PNL.
050100     MOVE HA-PNL-PCT TO CR-HLD-PNL-PCT.
050200     MOVE HA-ALLOC-PCT TO CR-HLD-ALLOC-PCT.
050300     WRITE CLIENT-REPORT-LINE.
050400     ADD HA-CURRENT-VALUE TO WS-HT-CUR-VALUE.
050500     ADD HA-TOTAL-INVESTED TO WS-HT-INVESTED.
050600     ADD HA-UNREALIZED-PNL TO WS-HT-UNREAL-PNL.
050700     PERFORM 5100-TALLY-CURRENCY-ALLOC.
050800     PERFORM 9030-READ-AGG.

050900*    --- SECTION 3 : HOLDINGS BY BROKER -------------------------------
050910*    SAME TWELVE COLUMNS AS SECTION 2, BUT ONE LINE PER CLIENT/
050920*    SYMBOL/BROKER COMBINATION RATHER THAN PER CLIENT/SYMBOL -
050930*    LETS A CLIENT SEE HOW ONE HOLDING IS SPLIT ACROSS PLATFORMS.
050940*    NO TOTALS LINE HERE - SEE THE BANNER OVER WS-HOLDINGS-
050950*    TOTALS-WORK FOR WHY.
051000 4000-PRINT-BROKER-SECTION.
051100     MOVE SPACES TO CR-HEADING-AREA.
051200     MOVE 'CLIENT PORTFOLIO ANALYTICS REPORT' TO CR-HDG-TITLE.
051300     MOVE WS-CURRENT-CLIENT TO CR-HDG-CLIENT-ID.
051400     MOVE 'HOLDINGS BY BROKER' TO CR-HDG-SECTION-NM.
051500     MOVE 'PAGE' TO CR-HDG-PAGE-LIT.
051600     MOVE WS-PAGE-NBR TO CR-HDG-PAGE-NBR.
051700     WRITE CLIENT-REPORT-LINE.
051800     PERFORM 4100-BROKER-LOOP
051900         UNTIL WS-NO-MORE-BRK OR HK-CLIENT-ID NOT = WS-CURRENT-CLIENT.
052000 4000-EXIT.
052100     EXIT.

052200 4100-BROKER-LOOP.
052210*    11/14/11 RBN DST-0485 - NOW MOVES ALL TWELVE COLUMNS THAT
052220*    CR-BROKER-LINE-AREA CARRIES, NOT JUST THE ORIGINAL SEVEN.
052300     MOVE SPACES TO CR-BROKER-LINE-AREA.
052400     MOVE HK-SYMBOL TO CR-BRK-SYMBOL.
052410     MOVE 'EQUITY' TO CR-BRK-ASSET-CLASS.
052500     MOVE HK-BROKER TO CR-BRK-BROKER.
052600     MOVE HK-CURRENCY TO CR-BRK-CURRENCY.
052700     MOVE HK-NET-QTY TO CR-BRK-QTY.
052800     MOVE HK-AVG-COST TO CR-BRK-AVG-COST.
052810     MOVE HK-LAST-PRICE TO CR-BRK-CUR-PRICE.
052900     MOVE HK-CURRENT-VALUE TO CR-BRK-CUR-VALUE.
052910     MOVE HK-TOTAL-INVESTED TO CR-BRK-INVESTED.
053000     MOVE HK-UNREALIZED-PNL TO CR-BRK-UNREAL-PNL.
053010     MOVE HK-PNL-PCT TO CR-BRK-PNL-PCT.
053020     MOVE HK-ALLOC-PCT TO CR-BRK-ALLOC-PCT.
053100     WRITE CLIENT-REPORT-LINE.
053200     PERFORM 5200-TALLY-PLATFORM-ALLOC.
053300     PERFORM 9040-READ-BRK.

053400*    --- SECTION 4 : ALLOCATIONS --------------------------------------
053410*    THREE SUB-BREAKDOWNS ON ONE PAGE - ASSET CLASS (ALWAYS A
053420*    SINGLE 100% LINE IN THIS RUN), THEN PLATFORM, THEN
053430*    CURRENCY - BOTH OF THE LATTER TWO ARE BUILT FROM THE LINEAR
053440*    TALLY TABLES FILLED WHILE SECTIONS 2 AND 3 WERE PRINTING.
053500 5000-PRINT-ALLOCATION-SECTION.
053600     MOVE SPACES TO CR-HEADING-AREA.
053700     MOVE 'CLIENT PORTFOLIO ANALYTICS REPORT' TO CR-HDG-TITLE.
053800     MOVE WS-CURRENT-CLIENT TO CR-HDG-CLIENT-ID.
053900     MOVE 'ALLOCATIONS' TO CR-HDG-SECTION-NM.
054000     MOVE 'PAGE' TO CR-HDG-PAGE-LIT.
054100     MOVE WS-PAGE-NBR TO CR-HDG-PAGE-NBR.
054200     WRITE CLIENT-REPORT-LINE.
054300     MOVE SPACES TO CR-ALLOCATION-LINE-AREA.
054400     MOVE 'BY ASSET CLASS' TO CR-ALC-BREAKDOWN-NM.
054500     MOVE 'EQUITY' TO CR-ALC-NAME.
054600     MOVE 100.0000 TO CR-ALC-PCT.
054700     MOVE PS-TOTAL-CURRENT-VALUE TO CR-ALC-VALUE.
054800     WRITE CLIENT-REPORT-LINE.
054900     PERFORM 5300-PRINT-PLATFORM-ALLOC-LINE
055000         VARYING WS-PAL-IDX FROM 1 BY 1
055100         UNTIL WS-PAL-IDX > WS-PAL-FILLED.
055200     PERFORM 5400-PRINT-CURRENCY-ALLOC-LINE
055300         VARYING WS-CAL-IDX FROM 1 BY 1
055400         UNTIL WS-CAL-IDX > WS-CAL-FILLED.
055500 5000-EXIT.
055600     EXIT.

055700*    --- CURRENCY-ALLOCATION TALLY (5-SLOT LINEAR TABLE) --------------
055800 5100-TALLY-CURRENCY-ALLOC.
055900     MOVE ZERO TO WS-CAL-MATCH-IDX.
056000     PERFORM 5110-SEARCH-CURRENCY-ALLOC
056100         VARYING WS-CAL-IDX FROM 1 BY 1
056200         UNTIL WS-CAL-IDX > WS-CAL-FILLED.
056300     IF WS-CAL-MATCH-IDX > ZERO
056400         ADD HA-CURRENT-VALUE TO WS-CAL-VALUE(WS-CAL-MATCH-IDX)
056500     ELSE
056600         IF WS-CAL-FILLED < 5
056700             ADD 1 TO WS-CAL-FILLED
056800             SET WS-CAL-IDX TO WS-CAL-FILLED
056900             MOVE HA-CURRENCY TO WS-CAL-CURRENCY(WS-CAL-IDX)
057000             MOVE HA-CURRENT-VALUE TO WS-CAL-VALUE(WS-CAL-IDX)
057100         END-IF
057200     END-IF.

057300 5110-SEARCH-CURRENCY-ALLOC.
057400     IF WS-CAL-CURRENCY(WS-CAL-IDX) = HA-CURRENCY
057500         MOVE WS-CAL-IDX TO WS-CAL-MATCH-IDX
057600     END-IF.

057700*    --- PLATFORM-ALLOCATION TALLY (10-SLOT LINEAR TABLE) -------------
057800 5200-TALLY-PLATFORM-ALLOC.
057900     MOVE ZERO TO WS-PAL-MATCH-IDX.
058000     PERFORM 5210-SEARCH-PLATFORM-ALLOC
058100         VARYING WS-PAL-IDX FROM 1 BY 1
058200         UNTIL WS-PAL-IDX > WS-PAL-FILLED.
058300     IF WS-PAL-MATCH-IDX > ZERO
058400         ADD HK-CURRENT-VALUE TO WS-PAL-VALUE(WS-PAL-MATCH-IDX)
058500     ELSE
058600         IF WS-PAL-FILLED < 10
058700             ADD 1 TO WS-PAL-FILLED
058800             SET WS-PAL-IDX TO WS-PAL-FILLED
058900             MOVE HK-BROKER TO WS-PAL-BROKER(WS-PAL-IDX)
059000             MOVE HK-CURRENT-VALUE TO WS-PAL-VALUE(WS-PAL-IDX)
059100         END-IF
059200     END-IF.

059300 5210-SEARCH-PLATFORM-ALLOC.
059400     IF WS-PAL-BROKER(WS-PAL-IDX) = HK-BROKER
059500         MOVE WS-PAL-IDX TO WS-PAL-MATCH-IDX
059600     END-IF.

059700 5300-PRINT-PLATFORM-ALLOC-LINE.
059800     MOVE SPACES TO CR-ALLOCATION-LINE-AREA.
059900     MOVE 'BY PLATFORM' TO CR-ALC-BREAKDOWN-NM.
060000     MOVE WS-PAL-BROKER(WS-PAL-IDX) TO CR-ALC-NAME.
060100     IF PS-TOTAL-CURRENT-VALUE = ZERO
060200         MOVE ZERO TO CR-ALC-PCT
060300     ELSE
060400         COMPUTE CR-ALC-PCT ROUNDED =
060500             (WS-PAL-VALUE(WS-PAL-IDX) / PS-TOTAL-CURRENT-VALUE)
060600                 * 100
060700     END-IF.
060800     MOVE WS-PAL-VALUE(WS-PAL-IDX) TO CR-ALC-VALUE.
060900     WRITE CLIENT-REPORT-LINE.

061000 5400-PRINT-CURRENCY-ALLOC-LINE.
061100     MOVE SPACES TO CR-ALLOCATION-LINE-AREA.
061200     MOVE 'BY CURRENCY' TO CR-ALC-BREAKDOWN-NM.
061300     MOVE WS-CAL-CURRENCY(WS-CAL-IDX) TO CR-ALC-NAME.
061400     IF PS-TOTAL-CURRENT-VALUE = ZERO
061500         MOVE ZERO TO CR-ALC-PCT
061600     ELSE
061700         COMPUTE CR-ALC-PCT ROUNDED =
061800             (WS-CAL-VALUE(WS-CAL-IDX) / PS-TOTAL-CURRENT-VALUE)
061900                 * 100
062000     END-IF.
062100     MOVE WS-CAL-VALUE(WS-CAL-IDX) TO CR-ALC-VALUE.
062200     WRITE CLIENT-REPORT-LINE.

062300*    --- SECTION 5 : PER-STOCK SUMMARIES -------------------------------
062310*    ONE LINE PER SYMBOL STRAIGHT FROM THE CANONICAL STOCK
062320*    SUMMARY, THEN - IF PFAN0030 BUILT ONE FOR THIS CLIENT - THE
062330*    TOP-5 PROFIT AND TOP-5 LOSS LISTS FROM CLIENT-OVERVIEW-
062340*    RECORD.  A CLIENT WITH FEWER THAN FIVE STOCKS TRADED STILL
062350*    GETS FIVE SLOTS PRINTED IN EACH LIST; PFAN0030 LEFT THE
062360*    UNUSED SLOTS ZERO/SPACES SO THEY PRINT AS BLANK LINES
062370*    RATHER THAN BEING SUPPRESSED.
062400 6000-PRINT-STOCK-SUMMARY-SECTION.
062500     MOVE SPACES TO CR-HEADING-AREA.
062600     MOVE 'CLIENT PORTFOLIO ANALYTICS REPORT' TO CR-HDG-TITLE.
062700     MOVE WS-CURRENT-CLIENT TO CR-HDG-CLIENT-ID.
062800     MOVE 'PER-STOCK SUMMARIES' TO CR-HDG-SECTION-NM.
062900     MOVE 'PAGE' TO CR-HDG-PAGE-LIT.
063000     MOVE WS-PAGE-NBR TO CR-HDG-PAGE-NBR.
063100     WRITE CLIENT-REPORT-LINE.
063200     PERFORM 6100-STOCK-SUMMARY-LOOP
063300         UNTIL WS-NO-MORE-STSM OR SS-CLIENT-ID NOT = WS-CURRENT-CLIENT.
063400     IF CO-CLIENT-ID = WS-CURRENT-CLIENT
063500         PERFORM 6200-PRINT-CLIENT-OVERVIEW
063600         PERFORM 9060-READ-COVR
063700     END-IF.
063800 6000-EXIT.
063900     EXIT.

064000 6100-STOCK-SUMMARY-LOOP.
064100     MOVE SPACES TO CR-STOCK-SUMMARY-LINE-AREA.
064200     MOVE SS-SYMBOL TO CR-STS-SYMBOL.
064300     MOVE SS-TOTAL-BUY-QTY TO CR-STS-BUY-QTY.
064400     MOVE SS-TOTAL-BUY-VALUE TO CR-STS-BUY-VALUE.
064500     MOVE SS-WEIGHTED-AVG-BUY-PRICE TO CR-STS-AVG-PRICE.
064600     MOVE SS-TOTAL-PNL TO CR-STS-TOTAL-PNL.
064700     MOVE SS-STCG TO CR-STS-STCG.
064800     MOVE SS-LTCG TO CR-STS-LTCG.
064900     MOVE SS-NUM-TRANSACTIONS TO CR-STS-NUM-TRANS.
065000     WRITE CLIENT-REPORT-LINE.
065100     PERFORM 9050-READ-STSM.

065200 6200-PRINT-CLIENT-OVERVIEW.
065300     MOVE SPACES TO CR-SUMMARY-LINE-AREA.
065400     MOVE 'CLIENT OVERVIEW - TOP 5 PROFIT STOCKS' TO CR-SUM-LABEL.
065500     WRITE CLIENT-REPORT-LINE.
065600     PERFORM 6210-PRINT-TOP5-PROFIT
065700         VARYING WS-CO-IDX FROM 1 BY 1
065800         UNTIL WS-CO-IDX > 5.
065900     MOVE SPACES TO CR-SUMMARY-LINE-AREA.
066000     MOVE 'CLIENT OVERVIEW - TOP 5 LOSS STOCKS' TO CR-SUM-LABEL.
066100     WRITE CLIENT-REPORT-LINE.
066200     PERFORM 6220-PRINT-TOP5-LOSS
066300         VARYING WS-CO-IDX FROM 1 BY 1
066400         UNTIL WS-CO-IDX > 5.

066500 6210-PRINT-TOP5-PROFIT.
066600     MOVE SPACES TO CR-STOCK-SUMMARY-LINE-AREA.
066700     MOVE CO-TP-SYMBOL(WS-CO-IDX) TO CR-STS-SYMBOL.
066800     MOVE CO-TP-PNL(WS-CO-IDX) TO CR-STS-TOTAL-PNL.
066900     WRITE CLIENT-REPORT-LINE.

067000 6220-PRINT-TOP5-LOSS.
067100     MOVE SPACES TO CR-STOCK-SUMMARY-LINE-AREA.
067200     MOVE CO-TL-SYMBOL(WS-CO-IDX) TO CR-STS-SYMBOL.
067300     MOVE CO-TL-PNL(WS-CO-IDX) TO CR-STS-TOTAL-PNL.
067400     WRITE CLIENT-REPORT-LINE.

067500*    --- SECTION 6 : RISK ASSESSMENT -----------------------------------
067510*    PRINTS WHATEVER PFAN0050'S 4800-ASSESS-RISK DECIDED FOR THIS
067520*    CLIENT - ONE OR BOTH RECOMMENDATION LINES ARE SKIPPED
067530*    ENTIRELY (NOT PRINTED BLANK) WHEN THE PRIORITY FIELD CAME
067540*    THROUGH AS SPACES, SINCE A CLIENT WHO TRIGGERS NEITHER RULE
067550*    HAS NOTHING TO ACT ON.
067600 7000-PRINT-RISK-SECTION.
067700     MOVE SPACES TO CR-HEADING-AREA.
067800     MOVE 'CLIENT PORTFOLIO ANALYTICS REPORT' TO CR-HDG-TITLE.
067900     MOVE WS-CURRENT-CLIENT TO CR-HDG-CLIENT-ID.
068000     MOVE 'RISK ASSESSMENT' TO CR-HDG-SECTION-NM.
068100     MOVE 'PAGE' TO CR-HDG-PAGE-LIT.
068200     MOVE WS-PAGE-NBR TO CR-HDG-PAGE-NBR.
068300     WRITE CLIENT-REPORT-LINE.
068400     MOVE SPACES TO CR-RISK-LINE-AREA.
068500     MOVE 'CONCENTRATION RISK' TO CR-RSK-LABEL.
068600     MOVE PS-CONCENTRATION-RISK TO CR-RSK-TEXT.
068700     WRITE CLIENT-REPORT-LINE.
068710*    11/14/11 RBN DST-0486 - PS-DIVERSIFICATION-SCORE WAS
068720*    COMPUTED BY PFAN0050'S 4800-ASSESS-RISK BUT HAD NOWHERE TO
068730*    PRINT - FOLDED ONTO THE SAME LINE AS THE STATUS TEXT RATHER
068740*    THAN GIVING IT A WHOLE LINE OF ITS OWN, SINCE THE SCORE AND
068750*    THE STATUS ARE TWO VIEWS OF THE SAME ONE ASSESSMENT.
068800     MOVE SPACES TO CR-RISK-LINE-AREA.
068900     MOVE 'DIVERSIFICATION STATUS' TO CR-RSK-LABEL.
069000     MOVE PS-DIVERSIFICATION-STATUS TO CR-RSK-TEXT.
069010     MOVE PS-DIVERSIFICATION-SCORE TO CR-RSK-SCORE.
069100     WRITE CLIENT-REPORT-LINE.
069200     IF PS-RECOMMEND-1-PRIORITY NOT = SPACES
069300         MOVE SPACES TO CR-RISK-LINE-AREA
069400         MOVE 'RECOMMENDATION' TO CR-RSK-LABEL
069500         MOVE PS-RECOMMEND-1-TEXT TO CR-RSK-TEXT
069600         MOVE PS-RECOMMEND-1-PRIORITY TO CR-RSK-PRIORITY
069700         WRITE CLIENT-REPORT-LINE
069800     END-IF.
069900     IF PS-RECOMMEND-2-PRIORITY NOT = SPACES
070000         MOVE SPACES TO CR-RISK-LINE-AREA
070100         MOVE 'RECOMMENDATION' TO CR-RSK-LABEL
070200         MOVE PS-RECOMMEND-2-TEXT TO CR-RSK-TEXT
070300         MOVE PS-RECOMMEND-2-PRIORITY TO CR-RSK-PRIORITY
070400         WRITE CLIENT-REPORT-LINE
070500     END-IF.
070600 7000-EXIT.
070700     EXIT.

070800*    --- VALIDATION ERROR LISTING (SEPARATE, NOT PER-CLIENT) ----------
070810*    RUNS ONCE AT THE END OF THE JOB RATHER THAN PER CLIENT,
070820*    SINCE VALIDATION ERRORS FROM PFAN0020 ARE KEYED BY SOURCE
070830*    TABLE NAME AND ROW INDEX, WITH NO GUARANTEE THEY EVEN TIE
070840*    BACK TO A SINGLE CLIENT ID.
070900 8000-PRINT-ERROR-LISTING.
071000     OPEN INPUT VALIDATION-ERROR-RECORD.
071100     MOVE SPACES TO CR-HEADING-AREA.
071200     MOVE 'CLIENT PORTFOLIO ANALYTICS REPORT' TO CR-HDG-TITLE.
071300     MOVE 'VALIDATION ERROR LISTING' TO CR-HDG-SECTION-NM.
071400     MOVE 'PAGE' TO CR-HDG-PAGE-LIT.
071500     ADD 1 TO WS-PAGE-NBR.
071600     MOVE WS-PAGE-NBR TO CR-HDG-PAGE-NBR.
071700     WRITE CLIENT-REPORT-LINE.
071800     PERFORM 9080-READ-VALE.
071900     PERFORM 8100-ERROR-LOOP
072000         UNTIL WS-NO-MORE-VALE.
072100     MOVE SPACES TO CR-TOTALS-LINE-AREA.
072200     MOVE 'TOTAL VALIDATION ERRORS' TO CR-TOT-LABEL.
072300     MOVE WS-ERR-COUNT TO CR-TOT-CUR-VALUE.
072400     WRITE CLIENT-REPORT-LINE.
072500     CLOSE VALIDATION-ERROR-RECORD.
072600 8000-EXIT.
072700     EXIT.

072800 8100-ERROR-LOOP.
072900     MOVE SPACES TO CR-ERROR-LINE-AREA.
073000     MOVE VE-TABLE-NAME TO CR-ERR-TABLE-NAME.
073100     MOVE VE-ROW-INDEX TO CR-ERR-ROW-INDEX.
073200     MOVE VE-COLUMN-NAME TO CR-ERR-COLUMN-NAME.
073300     MOVE VE-ERROR-TYPE TO CR-ERR-ERROR-TYPE.
073400     MOVE VE-MESSAGE TO CR-ERR-MESSAGE.
073500     WRITE CLIENT-REPORT-LINE.
073600     ADD 1 TO WS-ERR-COUNT.
073700     PERFORM 9080-READ-VALE.

073800*    --- I/O PARAGRAPHS -----------------------------------------------
073900 9010-READ-PSUM.
074000     READ PORTFOLIO-SUMMARY-RECORD
074100         AT END
074200             MOVE 'NO ' TO WS-MORE-PSUM
074300     END-READ.

074400 9020-READ-PLAT.
074500     READ PLATFORM-BREAKDOWN-RECORD
074600         AT END
074700             MOVE 'NO ' TO WS-MORE-PLAT
074800     END-READ.

074900 9030-READ-AGG.
075000     READ AGG-HOLDING-FILE
075100         AT END
075200             MOVE 'NO ' TO WS-MORE-AGG
075300     END-READ.

075400 9040-READ-BRK.
075500     READ BRK-HOLDING-FILE
075600         AT END
075700             MOVE 'NO ' TO WS-MORE-BRK
075800     END-READ.

075900 9050-READ-STSM.
076000     READ STOCK-SUMMARY-RECORD
076100         AT END
076200             MOVE 'NO ' TO WS-MORE-STSM
076300     END-READ.

076400 9060-READ-COVR.
076500     READ CLIENT-OVERVIEW-RECORD
076600         AT END
076700             MOVE 'NO ' TO WS-MORE-COVR
076800     END-READ.

076900 9070-READ-HOLDING-RAW.
077000     READ HOLDING-RECORD
077100         AT END
077200             MOVE 'NO ' TO WS-MORE-HOLDING
077300     END-READ.

077400 9080-READ-VALE.
077500     READ VALIDATION-ERROR-RECORD
077600         AT END
077700             MOVE 'NO ' TO WS-MORE-VALE
077800     END-READ.
