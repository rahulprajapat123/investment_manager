000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PFAN0010.
000300 AUTHOR.        KJOLLY.
000400 INSTALLATION.  WEALTH MANAGEMENT SYSTEMS - PORTFOLIO ANALYTICS.
000500 DATE-WRITTEN.  05/03/2001.
000600 DATE-COMPILED.
000700 SECURITY.      DST INTERNAL USE ONLY.
000800***************************************************************
000900*  PFAN0010 - TRADE BOOK / CAPITAL GAINS NORMALIZER.           *
001000*  FIRST STEP OF THE PORTFOLIO ANALYTICS NIGHTLY RUN.  READS   *
001100*  THE RAW BROKER TRADE BOOK AND CAPITAL GAINS REGISTER        *
001200*  EXTRACTS AND WRITES THE TWO CANONICAL FILES (TIP01/TIP02)   *
001300*  USED BY EVERY DOWNSTREAM PFAN MODULE.  ROWS MISSING A       *
001400*  REQUIRED KEY FIELD ARE DROPPED SILENTLY - THAT IS BY         *
001500*  DESIGN, NOT AN OVERSIGHT; SEE CHANGE LOG 07/19/04.           *
001510*                                                               *
001520*  THE BROKER FEED ARRIVES AS LOOSE TEXT - EVERY COLUMN COMES   *
001530*  IN AS PIC X SO A NUMERIC-LOOKING FIELD CAN STILL BE BLANK,   *
001540*  ALPHA, OR PUNCTUATION-ONLY.  NOTHING DOWNSTREAM OF THIS      *
001550*  PROGRAM EVER TOUCHES THE RAW ROW AGAIN - PFAN0020 ONWARD     *
001560*  ONLY SEE TB-*/CG-* FIELDS THAT ARE ALREADY TRUE COMP-3-STYLE *
001570*  NUMERICS, SO ALL "IS IT REALLY A NUMBER" LOGIC BELONGS HERE  *
001580*  AND NOWHERE ELSE IN THE RUN.                                 *
001600*---------------------------------------------------------------
001700*  CHANGE LOG.                                                 *
001800*  DATE       BY     TKT#      DESCRIPTION                     *
001900*  --------   -----  --------  ------------------------------- *
002000*  05/03/01   KJO    DST-0420  ORIGINAL PROGRAM - TRADE BOOK    *
002100*                              NORMALIZATION ONLY.              *
002200*  11/11/02   KJO    DST-0448  ADDED CAPITAL GAINS              *
002300*                              NORMALIZATION AS PART TWO OF     *
002400*                              THE SAME RUN.                    *
002500*  07/19/04   KJO    DST-0474  CONFIRMED WITH PORTFOLIO DESK    *
002600*                              THAT ROWS WITH NO SYMBOL/ACTION/ *
002700*                              QTY (TRADES) OR NO SYMBOL/QTY    *
002800*                              (CAP GAINS) ARE TO BE DROPPED    *
002900*                              WITHOUT AN ERROR RECORD - THE    *
003000*                              VALIDATOR ONLY SEES WHAT WE KEEP.*
003100*  02/14/07   RBN    DST-0505  DEFAULT CURRENCY TO USD WHEN THE *
003200*                              BROKER FEED LEAVES IT BLANK.     *
003300*  09/30/09   RBN    DST-0540  TOTAL-CHARGES NOW SUMS ALL SIX   *
003400*                              RAW CHARGE COLUMNS, NOT JUST     *
003500*                              BROKERAGE AND STT.               *
003550*  11/14/11   RBN    DST-0482  TIP02 CG-ACCOUNT WAS WIDENED     *
003551*                              BACK TO 16 BYTES (DST-0481) - NO *
003552*                              CHANGE NEEDED HERE EXCEPT THE    *
003553*                              MATCHING RECORD-CONTAINS CLAUSE. *
003554*                              ALSO ADDED A QTY-NUMERIC-IND ON  *
003555*                              BOTH OUTPUT RECORDS SO THE       *
003556*                              VALIDATOR CAN TELL A NON-NUMERIC *
003557*                              RAW QTY FROM A TRUE ZERO.        *
003558*  11/14/11   RBN    DST-0485  COMMENT SWEEP - NO LOGIC CHANGE. *
003559*                              WALKED THE WHOLE PROGRAM AND     *
003560*                              WROTE DOWN THE "WHY" BEHIND EACH *
003561*                              PARAGRAPH WHILE IT WAS STILL     *
003562*                              FRESH IN MY HEAD - NEXT PERSON    *
003563*                              SHOULDN'T HAVE TO REVERSE-        *
003564*                              ENGINEER THE DROP RULES AGAIN.   *
003600***************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004210*    RAW FEEDS COME OFF THE BROKER EXTRACT JOB AS FLAT TEXT -
004220*    LINE SEQUENTIAL, NO RECORD-LENGTH DISCIPLINE ENFORCED BY
004230*    THE OS, WHICH IS EXACTLY WHY EVERY COLUMN BELOW IS PIC X.
004300     SELECT RAW-TRADE-EXTRACT ASSIGN TO "PFANTRDR"
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-RAW-TRD-STATUS.
004600     SELECT RAW-CAP-GAINS-EXTRACT ASSIGN TO "PFANCGRR"
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-RAW-CGR-STATUS.
004810*    THE TWO CANONICAL OUTPUTS ARE FIXED-WIDTH SEQUENTIAL -
004820*    EVERY OTHER PFAN MODULE READS THEM BY RECORD, NOT BY LINE.
004900     SELECT TRADE-BOOK-RECORD ASSIGN TO "PFANTRDB"
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-TRD-OUT-STATUS.
005200     SELECT CAPITAL-GAINS-RECORD ASSIGN TO "PFANCGRB"
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-CGR-OUT-STATUS.
005500 DATA DIVISION.
005600 FILE SECTION.
005610*    --- RAW TRADE ROW, AS THE BROKER FEED DELIVERS IT -----------
005620*    EVERY FIELD IS PIC X ON PURPOSE - SEE THE PROGRAM BANNER.
005630*    2100-EDIT-TRADE-ROW/2220-CONVERT-TRADE-NUMERICS DECIDE WHAT
005640*    IS NUMERIC-ENOUGH TO SURVIVE INTO TRADE-BOOK-RECORD.
005700 FD  RAW-TRADE-EXTRACT
005800     LABEL RECORD IS OMITTED.
005900 01  RAW-TRADE-ROW.
006000     05  RT-CLIENT-ID               PIC X(08).
006100     05  RT-BROKER                  PIC X(20).
006200     05  RT-ACCOUNT                 PIC X(16).
006300     05  RT-TRADE-DATE              PIC X(08).
006400     05  RT-ISIN                    PIC X(12).
006500     05  RT-SYMBOL                  PIC X(10).
006600     05  RT-ACTION                  PIC X(10).
006700     05  RT-QTY                     PIC X(10).
006800     05  RT-PRICE                   PIC X(10).
006900     05  RT-TRADE-VALUE             PIC X(12).
007000     05  RT-CHARGE-COLUMNS.
007010*        SIX SEPARATE BROKER/EXCHANGE/REGULATORY CHARGE COLUMNS -
007020*        2230-SUM-CHARGES FOOTS ALL SIX INTO TB-TOTAL-CHARGES.
007100         10  RT-BROKERAGE-CHG       PIC X(08).
007200         10  RT-STT-CHG             PIC X(08).
007300         10  RT-EXCHANGE-CHG        PIC X(08).
007400         10  RT-GST-CHG             PIC X(08).
007500         10  RT-STAMP-DUTY-CHG      PIC X(08).
007600         10  RT-SEBI-CHG            PIC X(08).
007700     05  RT-EXCHANGE                PIC X(08).
007800     05  RT-CURRENCY                PIC X(03).
007900     05  FILLER                     PIC X(05).
008000 FD  RAW-CAP-GAINS-EXTRACT
008010*    --- RAW CAP GAINS ROW - ONE CLOSED LOT AS THE BROKER        *
008020*    REGISTER REPORTS IT, SALE SIDE AND MATCHED PURCHASE SIDE    *
008030*    SIDE BY SIDE.  SAME "EVERYTHING IS PIC X" RULE AS ABOVE.    *
008100     LABEL RECORD IS OMITTED.
008200 01  RAW-CAP-GAINS-ROW.
008300     05  RG-CLIENT-ID               PIC X(08).
008400     05  RG-BROKER                  PIC X(20).
008500     05  RG-ACCOUNT                 PIC X(16).
008600     05  RG-SYMBOL                  PIC X(10).
008700     05  RG-ISIN                    PIC X(12).
008800     05  RG-QTY                     PIC X(10).
008900     05  RG-SALE-DATE               PIC X(08).
009000     05  RG-SALE-RATE               PIC X(10).
009100     05  RG-SALE-VALUE              PIC X(12).
009200     05  RG-SALE-EXPENSES           PIC X(10).
009300     05  RG-PURCHASE-DATE           PIC X(08).
009400     05  RG-PURCHASE-RATE           PIC X(10).
009500     05  RG-PURCHASE-VALUE          PIC X(12).
009600     05  RG-PURCHASE-EXPENSES       PIC X(10).
009700     05  RG-PNL                     PIC X(12).
009800     05  RG-SECTION                 PIC X(02).
009900     05  FILLER                     PIC X(04).
010000 FD  TRADE-BOOK-RECORD
010010*    --- CANONICAL TRADE - SEE PFAN.TIP01.CBL FOR THE OWNING     *
010020*    COPYBOOK.  RESTATED HERE INLINE BECAUSE THIS SHOP DOES NOT  *
010030*    COPY RECORD AREAS ACROSS PROGRAMS - EVERY CONSUMER CARRIES  *
010040*    ITS OWN MATCHING FD.  KEEP THE TWO IN STEP BY HAND.         *
010100     LABEL RECORD IS STANDARD
010200     RECORD CONTAINS 130 CHARACTERS.
010300 01  TRADE-BOOK-RECORD.
010400     05  TB-CLIENT-ID               PIC X(08).
010500     05  TB-BROKER                  PIC X(20).
010600     05  TB-ACCOUNT                 PIC X(16).
010700     05  TB-TRADE-DATE              PIC 9(08).
010800     05  TB-ISIN                    PIC X(12).
010900     05  TB-SYMBOL                  PIC X(10).
011000     05  TB-ACTION-CDE              PIC X(04).
011100     05  TB-QTY                     PIC S9(07)V99.
011200     05  TB-PRICE                   PIC S9(07)V99.
011300     05  TB-TRADE-VALUE             PIC S9(09)V99.
011400     05  TB-TOTAL-CHARGES           PIC S9(07)V99.
011500     05  TB-EXCHANGE                PIC X(08).
011600     05  TB-CURRENCY                PIC X(03).
011650     05  TB-QTY-NUMERIC-IND         PIC X(01).
011660         88  TB-QTY-WAS-NUMERIC         VALUE 'Y'.
011670         88  TB-QTY-WAS-NON-NUMERIC     VALUE 'N'.
011680     05  FILLER                     PIC X(02).
011800*    --- ALTERNATE ACTION SWITCH VIEW, SEE TIP01 FOR DETAIL -----
011900     05  TB-ACTION-1ST-CHAR REDEFINES TB-ACTION-CDE.
012000         10  TB-ACTION-LEAD-CHAR    PIC X(01).
012100         10  FILLER                 PIC X(03).
012200 FD  CAPITAL-GAINS-RECORD
012210*    --- CANONICAL CAPITAL GAINS - SEE PFAN.TIP02.CBL.  SAME      *
012220*    RESTATE-DON'T-COPY HOUSE RULE AS THE TRADE FD ABOVE.         *
012400     LABEL RECORD IS STANDARD
012410     RECORD CONTAINS 164 CHARACTERS.
012500 01  CAPITAL-GAINS-RECORD.
012600     05  CG-CLIENT-ID               PIC X(08).
012700     05  CG-BROKER                  PIC X(20).
012800     05  CG-ACCOUNT                 PIC X(16).
012900     05  CG-SYMBOL                  PIC X(10).
013000     05  CG-ISIN                    PIC X(12).
013100     05  CG-QTY                     PIC S9(07)V99.
013200     05  CG-SALE-DATE               PIC 9(08).
013300     05  CG-SALE-RATE               PIC S9(07)V99.
013400     05  CG-SALE-VALUE              PIC S9(09)V99.
013500     05  CG-SALE-EXPENSES           PIC S9(07)V99.
013600     05  CG-PURCHASE-DATE           PIC 9(08).
013700     05  CG-PURCHASE-RATE           PIC S9(07)V99.
013800     05  CG-PURCHASE-VALUE          PIC S9(09)V99.
013900     05  CG-PURCHASE-EXPENSES       PIC S9(07)V99.
014000     05  CG-PNL                     PIC S9(09)V99.
014100     05  CG-SECTION                 PIC X(02).
014120     05  CG-QTY-NUMERIC-IND         PIC X(01).
014130         88  CG-QTY-WAS-NUMERIC         VALUE 'Y'.
014140         88  CG-QTY-WAS-NON-NUMERIC     VALUE 'N'.
014150     05  FILLER                     PIC X(01).
014200*    --- ALTERNATE SECTION-CODE SWITCH VIEW -------------------
014300     05  CG-SECTION-1ST-CHAR REDEFINES CG-SECTION.
014400         10  CG-SECTION-LEAD-CHAR   PIC X(01).
014500         10  FILLER                 PIC X(01).
014600 WORKING-STORAGE SECTION.
014610*    A STANDALONE RETURN-CODE CELL, OLD-SHOP STYLE - 77-LEVEL,
014620*    NOT BURIED IN A GROUP.  NOT WIRED TO A SET/DISPLAY ANYWHERE
014630*    TODAY BUT KEPT HERE FOR WHOEVER ADDS JOB-STEP RC CHECKING.
014640 77  WS-PFAN0010-RC             PIC S9(04) COMP VALUE ZERO.
014650 01  WS-FILE-STATUS-AREA.
014660*    ONE STATUS BYTE PAIR PER SELECT - CHECKED ONLY ON THE WAY
014670*    IN (OPEN/AT END); A NON-ZERO OUTPUT STATUS IS NOT TRAPPED
014680*    HERE, THE SAME AS EVERY OTHER PFAN MODULE IN THIS RUN.
014800     05  WS-RAW-TRD-STATUS          PIC X(02).
014900         88  WS-RAW-TRD-OK              VALUE '00'.
015000         88  WS-RAW-TRD-EOF             VALUE '10'.
015100     05  WS-RAW-CGR-STATUS          PIC X(02).
015200         88  WS-RAW-CGR-OK              VALUE '00'.
015300         88  WS-RAW-CGR-EOF             VALUE '10'.
015400     05  WS-TRD-OUT-STATUS          PIC X(02).
015500     05  WS-CGR-OUT-STATUS          PIC X(02).
015510     05  FILLER                     PIC X(01).
015600 01  WS-SWITCHES.
015700     05  WS-MORE-RAW-TRADES         PIC X(03) VALUE 'YES'.
015800         88  WS-NO-MORE-RAW-TRADES      VALUE 'NO '.
015900     05  WS-MORE-RAW-CAP-GAINS      PIC X(03) VALUE 'YES'.
016000         88  WS-NO-MORE-RAW-CAP-GAINS   VALUE 'NO '.
016100     05  WS-TRADE-ROW-VALID         PIC X(03) VALUE 'YES'.
016200     05  WS-CG-ROW-VALID            PIC X(03) VALUE 'YES'.
016210     05  FILLER                     PIC X(01).
016300 01  WS-RUN-COUNTERS.
016310*    THESE NEVER PRINT ANYWHERE (THIS PROGRAM HAS NO REPORT) -
016320*    THEY EXIST SO OPERATIONS CAN DIFF READ/WRITTEN/DROPPED
016330*    COUNTS ACROSS RUNS WHEN SOMEONE ASKS "WHY IS TODAY'S
016340*    HOLDINGS FILE SMALLER" - SEE THE JOB LOG, NOT THIS PROGRAM.
016400     05  WS-TRADES-READ             PIC S9(07) COMP VALUE ZERO.
016500     05  WS-TRADES-WRITTEN          PIC S9(07) COMP VALUE ZERO.
016600     05  WS-TRADES-DROPPED         PIC S9(07) COMP VALUE ZERO.
016700     05  WS-CG-READ                 PIC S9(07) COMP VALUE ZERO.
016800     05  WS-CG-WRITTEN              PIC S9(07) COMP VALUE ZERO.
016900     05  WS-CG-DROPPED               PIC S9(07) COMP VALUE ZERO.
017000     05  FILLER                     PIC X(04).
017100 01  WS-TRADE-WORK-AREA.
017110*    SCRATCH CELLS FOR ONE TRADE ROW WHILE IT IS BEING BUILT -
017120*    KEPT SEPARATE FROM TB-* SO A MID-CONVERSION BAD VALUE NEVER
017130*    LANDS IN THE OUTPUT RECORD HALF-WRITTEN.
017200     05  WS-WK-ACTION               PIC X(10).
017300     05  WS-WK-QTY                  PIC S9(07)V99 VALUE ZERO.
017400     05  WS-WK-PRICE                PIC S9(07)V99 VALUE ZERO.
017500     05  WS-WK-TRADE-VALUE          PIC S9(09)V99 VALUE ZERO.
017600     05  WS-WK-TOTAL-CHARGES        PIC S9(07)V99 VALUE ZERO.
017700     05  FILLER                     PIC X(04).
017800*    --- ALTERNATE CHARGE-TABLE VIEW ----------------------------
017900*    9010-SUM-CHARGES WALKS THE SIX RAW CHARGE COLUMNS AS A      *
018000*    TABLE INSTEAD OF SIX SEPARATE ADD STATEMENTS.               *
018100 01  WS-CHARGE-WORK-AREA.
018200     05  WS-WK-CHARGE-ENTRY         PIC S9(05)V99
018300                                     OCCURS 6 TIMES
018400                                     INDEXED BY WS-CHG-IDX.
018410     05  FILLER                     PIC X(01).
018500 01  WS-CHARGE-ALPHA-REDEF REDEFINES WS-CHARGE-WORK-AREA.
018510*    THE RAW CHARGE COLUMNS ARRIVE AS TEXT - THIS ALPHA VIEW IS
018520*    WHERE THEY LAND BEFORE 2235-SUM-ONE-CHARGE TESTS EACH ONE
018530*    WITH "IS NUMERIC" AGAINST THE NUMERIC VIEW ABOVE.
018600     05  WS-WK-CHARGE-ALPHA         PIC X(08)
018700                                     OCCURS 6 TIMES.
018800 01  WS-CG-WORK-AREA.
018810*    SAME SCRATCH-AREA IDEA AS WS-TRADE-WORK-AREA, CAP GAINS
018820*    SIDE - SEVEN MONEY FIELDS PLUS QTY, ALL CONVERTED IN
018830*    3210-CONVERT-CG-NUMERICS BEFORE THEY TOUCH CG-*.
018900     05  WS-WK-CG-QTY               PIC S9(07)V99 VALUE ZERO.
019000     05  WS-WK-SALE-RATE            PIC S9(07)V99 VALUE ZERO.
019100     05  WS-WK-SALE-VALUE           PIC S9(09)V99 VALUE ZERO.
019200     05  WS-WK-SALE-EXPENSES        PIC S9(07)V99 VALUE ZERO.
019300     05  WS-WK-PURCHASE-RATE        PIC S9(07)V99 VALUE ZERO.
019400     05  WS-WK-PURCHASE-VALUE       PIC S9(09)V99 VALUE ZERO.
019500     05  WS-WK-PURCHASE-EXPENSES    PIC S9(07)V99 VALUE ZERO.
019600     05  WS-WK-PNL                  PIC S9(09)V99 VALUE ZERO.
019700*    --- ALTERNATE CG-MONEY-TABLE VIEW --------------------------
019800*    LETS 3180-ROUND-CG-MONEY WALK ALL SEVEN CAP-GAINS MONEY     *
019900*    FIELDS WITH ONE PERFORM VARYING INSTEAD OF SEVEN MOVES.     *
019910     05  FILLER                     PIC X(01).
020000 01  WS-CG-MONEY-TABLE REDEFINES WS-CG-WORK-AREA.
020100     05  WS-WK-CG-MONEY-ENTRY       PIC S9(09)V99
020200                                     OCCURS 8 TIMES
020300                                     INDEXED BY WS-CGM-IDX.
020400 PROCEDURE DIVISION.
020410***************************************************************
020420*  0000-PFAN0010-MAIN - JOB-STEP CONTROLLER.                   *
020430*  OPENS EVERYTHING, RUNS THE TRADE PASS TO EXHAUSTION, THEN    *
020440*  THE CAP GAINS PASS TO EXHAUSTION, THEN CLOSES EVERYTHING.    *
020450*  THE TWO PASSES ARE INDEPENDENT OF EACH OTHER - NEITHER READS *
020460*  A FIELD THE OTHER WROTE - SO THERE IS NO NEED TO INTERLEAVE  *
020470*  THEM THE WAY PFAN0050 INTERLEAVES ITS MERGE STREAMS.         *
020480***************************************************************
020500 0000-PFAN0010-MAIN.
020600     PERFORM 1000-INITIALIZE.
020700     PERFORM 2000-NORMALIZE-TRADES THRU 2000-EXIT
020800         UNTIL WS-NO-MORE-RAW-TRADES.
020900     PERFORM 3000-NORMALIZE-CAP-GAINS THRU 3000-EXIT
021000         UNTIL WS-NO-MORE-RAW-CAP-GAINS.
021100     PERFORM 9900-TERMINATE.
021200     STOP RUN.

021300 1000-INITIALIZE.
021310*    OPENS ALL FOUR FILES AND PRIMES BOTH READ LOOPS WITH THEIR
021320*    FIRST RECORD - THE USUAL "READ-AHEAD" PATTERN SO 2000/3000
021330*    CAN TEST THE NO-MORE SWITCH BEFORE DOING ANY WORK.
021400     OPEN INPUT RAW-TRADE-EXTRACT RAW-CAP-GAINS-EXTRACT.
021500     OPEN OUTPUT TRADE-BOOK-RECORD CAPITAL-GAINS-RECORD.
021600     PERFORM 9010-READ-RAW-TRADE.
021700     PERFORM 9020-READ-RAW-CAP-GAINS.

021800*    --- PASS 1 : TRADE BOOK NORMALIZATION -----------------------
021900 2000-NORMALIZE-TRADES.
021910*    ONE ITERATION PER RAW TRADE ROW.  VALID ROWS ARE BUILT AND
021920*    WRITTEN; INVALID ONES ARE JUST COUNTED AND DROPPED - NO
021930*    VALIDATION-ERROR RECORD IS WRITTEN HERE, BY DESIGN (SEE THE
021940*    07/19/04 CHANGE-LOG ENTRY ABOVE).
022000     MOVE 'YES' TO WS-TRADE-ROW-VALID.
022100     PERFORM 2100-EDIT-TRADE-ROW.
022200     IF WS-TRADE-ROW-VALID = 'YES'
022300         PERFORM 2200-BUILD-CANONICAL-TRADE
022400         WRITE TRADE-BOOK-RECORD
022500         ADD 1 TO WS-TRADES-WRITTEN
022600     ELSE
022700         ADD 1 TO WS-TRADES-DROPPED
022800     END-IF.
022810     PERFORM 9010-READ-RAW-TRADE.
022900 2000-EXIT.
023000     EXIT.

023100 2100-EDIT-TRADE-ROW.
023200*    RULE: TRADE ROWS LACKING SYMBOL, ACTION, OR QTY ARE
023300*    DROPPED SILENTLY.  THIS IS THE ONLY GATE A TRADE ROW HAS
023310*    TO CLEAR TO BE CONSIDERED "NORMALIZABLE" - EVERYTHING ELSE
023320*    (BAD DATES, NON-NUMERIC PRICE, BLANK CURRENCY) IS HANDLED
023330*    BY DEFAULTING IN 2200-BUILD-CANONICAL-TRADE, NOT BY A DROP.
023400     IF RT-SYMBOL = SPACES
023500         MOVE 'NO ' TO WS-TRADE-ROW-VALID
023600     END-IF.
023700     IF RT-ACTION = SPACES
023800         MOVE 'NO ' TO WS-TRADE-ROW-VALID
023900     END-IF.
024000     IF RT-QTY = SPACES
024100         MOVE 'NO ' TO WS-TRADE-ROW-VALID
024200     END-IF.

024300 2200-BUILD-CANONICAL-TRADE.
024310*    STRAIGHT COPY OF THE IDENTITY FIELDS, THEN A PARAGRAPH EACH
024320*    FOR THE FIELDS THAT NEED CONVERSION/DEFAULTING LOGIC.
024400     MOVE RT-CLIENT-ID  TO TB-CLIENT-ID.
024500     MOVE RT-BROKER     TO TB-BROKER.
024600     MOVE RT-ACCOUNT    TO TB-ACCOUNT.
024610*    TRADE-DATE HAS NO DEFAULT RULE FROM THE DESK - A BAD DATE
024620*    JUST BECOMES ZERO AND FLOWS THROUGH AS TB-QTY-STYLE "WE
024630*    KEPT THE ROW BUT THE FIELD IS NO GOOD"; THE VALIDATOR'S
024640*    4400-DATE-CHECK IS WHAT ACTUALLY FLAGS IT.
024700     IF RT-TRADE-DATE IS NUMERIC
024800         MOVE RT-TRADE-DATE TO TB-TRADE-DATE
024900     ELSE
025000         MOVE ZERO TO TB-TRADE-DATE
025100     END-IF.
025200     MOVE RT-ISIN       TO TB-ISIN.
025300     MOVE RT-SYMBOL     TO TB-SYMBOL.
025400     PERFORM 2210-CAPITALIZE-ACTION.
025500     PERFORM 2220-CONVERT-TRADE-NUMERICS.
025600     PERFORM 2230-SUM-CHARGES.
025700     PERFORM 2240-DEFAULT-CURRENCY.
025800     PERFORM 2250-ROUND-TRADE-MONEY.
025900     MOVE RT-EXCHANGE   TO TB-EXCHANGE.

026000 2210-CAPITALIZE-ACTION.
026010*    THE BROKER FEED MIXES CASE ("Buy", "SELL", "sell") -
026020*    UPPERCASE FIRST, THEN MATCH ON THE FIRST 3/4 CHARACTERS SO
026030*    WE DO NOT CARE ABOUT TRAILING GARBAGE LIKE "BUY-MARKET".
026100     MOVE RT-ACTION TO WS-WK-ACTION.
026200     INSPECT WS-WK-ACTION
026300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
026400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
026410*    ANYTHING THAT IS NOT RECOGNIZABLY BUY OR SELL IS PASSED
026420*    THROUGH AS-IS (TRUNCATED TO 4 CHARS) - THE VALIDATOR'S
026430*    4200-ACTION-CHECK IS WHAT REJECTS IT, NOT THIS PARAGRAPH.
026500     IF WS-WK-ACTION(1:3) = 'BUY'
026600         MOVE 'BUY ' TO TB-ACTION-CDE
026700     ELSE IF WS-WK-ACTION(1:4) = 'SELL'
026800         MOVE 'SELL' TO TB-ACTION-CDE
026900     ELSE
027000         MOVE WS-WK-ACTION(1:4) TO TB-ACTION-CDE
027100     END-IF.

027200 2220-CONVERT-TRADE-NUMERICS.
027210*    08/02/04 RBN DST-0482 - CARRY THE NUMERIC-NESS OF THE RAW
027220*    QTY COLUMN FORWARD SO THE VALIDATOR CAN TELL A BLANK/ZERO
027230*    QTY FROM ONE THAT WAS TYPED AS NON-NUMERIC TEXT.
027240*    QTY, PRICE AND TRADE-VALUE ALL GET THE SAME TREATMENT -
027250*    NUMERIC TEXT CONVERTS STRAIGHT ACROSS, ANYTHING ELSE
027260*    DEFAULTS TO ZERO SO THE REST OF THE RUN NEVER SEES GARBAGE
027270*    IN AN S9 FIELD.  ONLY QTY ALSO GETS THE INDICATOR BYTE SET,
027280*    BECAUSE ONLY QTY HAS A DOWNSTREAM RULE THAT CARES WHY IT
027290*    IS ZERO.
027300     IF RT-QTY IS NUMERIC
027400         MOVE RT-QTY TO WS-WK-QTY
027410         SET TB-QTY-WAS-NUMERIC TO TRUE
027500     ELSE
027600         MOVE ZERO TO WS-WK-QTY
027610         SET TB-QTY-WAS-NON-NUMERIC TO TRUE
027700     END-IF.
027800     IF RT-PRICE IS NUMERIC
027900         MOVE RT-PRICE TO WS-WK-PRICE
028000     ELSE
028100         MOVE ZERO TO WS-WK-PRICE
028200     END-IF.
028300     IF RT-TRADE-VALUE IS NUMERIC
028400         MOVE RT-TRADE-VALUE TO WS-WK-TRADE-VALUE
028500     ELSE
028600         MOVE ZERO TO WS-WK-TRADE-VALUE
028700     END-IF.
028800     MOVE WS-WK-QTY   TO TB-QTY.
028900     MOVE WS-WK-PRICE TO TB-PRICE.
029000     MOVE WS-WK-TRADE-VALUE TO TB-TRADE-VALUE.

029100 2230-SUM-CHARGES.
029110*    09/30/09 RBN DST-0540 - SIX RAW CHARGE COLUMNS, FOOTED AS A
029120*    TABLE INSTEAD OF SIX HAND-WRITTEN ADD STATEMENTS SO ADDING
029130*    A SEVENTH CHARGE COLUMN LATER IS A ONE-LINE OCCURS CHANGE,
029140*    NOT A NEW ADD.
029200     MOVE RT-BROKERAGE-CHG  TO WS-WK-CHARGE-ALPHA(1).
029300     MOVE RT-STT-CHG        TO WS-WK-CHARGE-ALPHA(2).
029400     MOVE RT-EXCHANGE-CHG   TO WS-WK-CHARGE-ALPHA(3).
029500     MOVE RT-GST-CHG        TO WS-WK-CHARGE-ALPHA(4).
029600     MOVE RT-STAMP-DUTY-CHG TO WS-WK-CHARGE-ALPHA(5).
029700     MOVE RT-SEBI-CHG       TO WS-WK-CHARGE-ALPHA(6).
029800     MOVE ZERO TO WS-WK-TOTAL-CHARGES.
029900     PERFORM 2235-SUM-ONE-CHARGE
030000         VARYING WS-CHG-IDX FROM 1 BY 1
030100         UNTIL WS-CHG-IDX > 6.
030200     MOVE WS-WK-TOTAL-CHARGES TO TB-TOTAL-CHARGES.

030300 2235-SUM-ONE-CHARGE.
030310*    A NON-NUMERIC CHARGE COLUMN JUST CONTRIBUTES ZERO TO THE
030320*    TOTAL - IT DOES NOT FAIL THE ROW THE WAY A BAD QTY WOULD.
030400     IF WS-WK-CHARGE-ALPHA(WS-CHG-IDX) IS NUMERIC
030500         ADD WS-WK-CHARGE-ENTRY(WS-CHG-IDX)
030600             TO WS-WK-TOTAL-CHARGES
030700     END-IF.

030800 2240-DEFAULT-CURRENCY.
030810*    02/14/07 RBN DST-0505 - SOME BROKER FEEDS LEAVE CURRENCY
030820*    BLANK ON DOMESTIC TRADES; DEFAULT TO USD RATHER THAN
030830*    LETTING A BLANK CURRENCY RIDE ALONG INTO THE SUMMARY.
030900     IF RT-CURRENCY = SPACES
031000         MOVE 'USD' TO TB-CURRENCY
031100     ELSE
031200         MOVE RT-CURRENCY TO TB-CURRENCY
031300     END-IF.

031400 2250-ROUND-TRADE-MONEY.
031410*    FORCES THE ROUNDING MODE ON EVERY MONEY FIELD EVEN THOUGH
031420*    THE SOURCE COLUMN WAS ALREADY AT TWO DECIMALS - GUARDS
031430*    AGAINST A FUTURE FEED CHANGE THAT ADDS A THIRD DECIMAL.
031500     COMPUTE TB-PRICE ROUNDED = TB-PRICE.
031600     COMPUTE TB-TRADE-VALUE ROUNDED = TB-TRADE-VALUE.
031700     COMPUTE TB-TOTAL-CHARGES ROUNDED = TB-TOTAL-CHARGES.

031800*    --- PASS 2 : CAPITAL GAINS NORMALIZATION ----------------------
031900 3000-NORMALIZE-CAP-GAINS.
031910*    MIRROR OF 2000-NORMALIZE-TRADES ON THE CAP GAINS SIDE - SAME
031920*    READ-AHEAD, SAME VALID/DROP SPLIT, NO ERROR RECORD HERE.
032000     MOVE 'YES' TO WS-CG-ROW-VALID.
032100     PERFORM 3100-EDIT-CG-ROW.
032200     IF WS-CG-ROW-VALID = 'YES'
032300         PERFORM 3200-BUILD-CANONICAL-CG
032400         WRITE CAPITAL-GAINS-RECORD
032500         ADD 1 TO WS-CG-WRITTEN
032600     ELSE
032700         ADD 1 TO WS-CG-DROPPED
032800     END-IF.
032810     PERFORM 9020-READ-RAW-CAP-GAINS.
032900 3000-EXIT.
033000     EXIT.

033100 3100-EDIT-CG-ROW.
033200*    RULE: CAPITAL GAINS ROWS LACKING SYMBOL OR QTY ARE
033300*    DROPPED SILENTLY.  NO ACTION FIELD TO CHECK ON THIS SIDE -
033310*    A CLOSED LOT IS IMPLICITLY A SALE, THERE IS NO BUY/SELL
033320*    CODE ON THE CAP GAINS REGISTER.
033400     IF RG-SYMBOL = SPACES
033500         MOVE 'NO ' TO WS-CG-ROW-VALID
033600     END-IF.
033700     IF RG-QTY = SPACES
033800         MOVE 'NO ' TO WS-CG-ROW-VALID
033900     END-IF.

034000 3200-BUILD-CANONICAL-CG.
034010*    SAME SHAPE AS 2200-BUILD-CANONICAL-TRADE - IDENTITY FIELDS
034020*    STRAIGHT ACROSS, THEN A PARAGRAPH EACH FOR THE FIELDS THAT
034030*    NEED CONVERSION.
034100     MOVE RG-CLIENT-ID TO CG-CLIENT-ID.
034200     MOVE RG-BROKER    TO CG-BROKER.
034300     MOVE RG-ACCOUNT   TO CG-ACCOUNT.
034400     MOVE RG-SYMBOL    TO CG-SYMBOL.
034500     MOVE RG-ISIN      TO CG-ISIN.
034600     IF RG-SALE-DATE IS NUMERIC
034700         MOVE RG-SALE-DATE TO CG-SALE-DATE
034800     ELSE
034900         MOVE ZERO TO CG-SALE-DATE
035000     END-IF.
035100     IF RG-PURCHASE-DATE IS NUMERIC
035200         MOVE RG-PURCHASE-DATE TO CG-PURCHASE-DATE
035300     ELSE
035400         MOVE ZERO TO CG-PURCHASE-DATE
035500     END-IF.
035600     PERFORM 3210-CONVERT-CG-NUMERICS.
035700     PERFORM 3220-UPPERCASE-SECTION.
035800     PERFORM 3230-ROUND-CG-MONEY.

035900 3210-CONVERT-CG-NUMERICS.
035910*    08/02/04 RBN DST-0482 - SAME TREATMENT AS THE TRADE SIDE,
035920*    SEE 2220-CONVERT-TRADE-NUMERICS.  QTY GETS THE INDICATOR
035930*    BYTE, THE SIX MONEY FIELDS JUST DEFAULT TO ZERO WHEN THE
035940*    RAW TEXT ISN'T NUMERIC - NONE OF THEM HAS A RULE THAT CARES
035950*    WHY THEY ARE ZERO, ONLY QTY DOES (SEE PFAN0020 5100).
036000     IF RG-QTY IS NUMERIC
036100         MOVE RG-QTY TO CG-QTY
036110         SET CG-QTY-WAS-NUMERIC TO TRUE
036200     ELSE
036300         MOVE ZERO TO CG-QTY
036310         SET CG-QTY-WAS-NON-NUMERIC TO TRUE
036400     END-IF.
036500     IF RG-SALE-RATE IS NUMERIC
036600         MOVE RG-SALE-RATE TO CG-SALE-RATE
036700     ELSE
036800         MOVE ZERO TO CG-SALE-RATE
036900     END-IF.
037000     IF RG-SALE-VALUE IS NUMERIC
037100         MOVE RG-SALE-VALUE TO CG-SALE-VALUE
037200     ELSE
037300         MOVE ZERO TO CG-SALE-VALUE
037400     END-IF.
037500     IF RG-SALE-EXPENSES IS NUMERIC
037600         MOVE RG-SALE-EXPENSES TO CG-SALE-EXPENSES
037700     ELSE
037800         MOVE ZERO TO CG-SALE-EXPENSES
037900     END-IF.
038000     IF RG-PURCHASE-RATE IS NUMERIC
038100         MOVE RG-PURCHASE-RATE TO CG-PURCHASE-RATE
038200     ELSE
038300         MOVE ZERO TO CG-PURCHASE-RATE
038400     END-IF.
038500     IF RG-PURCHASE-VALUE IS NUMERIC
038600         MOVE RG-PURCHASE-VALUE TO CG-PURCHASE-VALUE
038700     ELSE
038800         MOVE ZERO TO CG-PURCHASE-VALUE
038900     END-IF.
039000     IF RG-PURCHASE-EXPENSES IS NUMERIC
039100         MOVE RG-PURCHASE-EXPENSES TO CG-PURCHASE-EXPENSES
039200     ELSE
039300         MOVE ZERO TO CG-PURCHASE-EXPENSES
039400     END-IF.
039500     IF RG-PNL IS NUMERIC
039600         MOVE RG-PNL TO CG-PNL
039700     ELSE
039800         MOVE ZERO TO CG-PNL
039900     END-IF.

040000 3220-UPPERCASE-SECTION.
040010*    A BLANK SECTION CODE DEFAULTS TO SHORT-TERM ('ST') RATHER
040020*    THAN BEING DROPPED - THE DESK'S POSITION IS THAT A MISSING
040030*    HOLDING-PERIOD FLAG IS MORE LIKELY A SHORT HOLD THAN A
040040*    TRANSCRIPTION ERROR WORTH REJECTING THE WHOLE LOT OVER.
040100     IF RG-SECTION = SPACES
040200         MOVE 'ST' TO CG-SECTION
040300     ELSE
040400         MOVE RG-SECTION TO CG-SECTION
040500         INSPECT CG-SECTION
040600             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
040700                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
040800     END-IF.

040900 3230-ROUND-CG-MONEY.
040910*    SAME BELT-AND-SUSPENDERS ROUNDING AS 2250-ROUND-TRADE-MONEY,
040920*    JUST SEVEN FIELDS INSTEAD OF THREE ON THIS SIDE.
041000     COMPUTE CG-SALE-RATE ROUNDED = CG-SALE-RATE.
041100     COMPUTE CG-SALE-VALUE ROUNDED = CG-SALE-VALUE.
041200     COMPUTE CG-SALE-EXPENSES ROUNDED = CG-SALE-EXPENSES.
041300     COMPUTE CG-PURCHASE-RATE ROUNDED = CG-PURCHASE-RATE.
041400     COMPUTE CG-PURCHASE-VALUE ROUNDED = CG-PURCHASE-VALUE.
041500     COMPUTE CG-PURCHASE-EXPENSES ROUNDED = CG-PURCHASE-EXPENSES.
041600     COMPUTE CG-PNL ROUNDED = CG-PNL.

041700*    --- I/O PARAGRAPHS -------------------------------------------
041710*    THE USUAL READ-AHEAD SHAPE - AT END FLIPS THE SWITCH, NOT AT
041720*    END BUMPS THE "READ" COUNTER.  NEITHER RAISES AN ERROR ON A
041730*    BAD FILE STATUS; THAT IS CONSISTENT ACROSS THE WHOLE RUN.
041800 9010-READ-RAW-TRADE.
041900     READ RAW-TRADE-EXTRACT
042000         AT END
042100             MOVE 'NO ' TO WS-MORE-RAW-TRADES
042200     NOT AT END
042300             ADD 1 TO WS-TRADES-READ
042400     END-READ.

042500 9020-READ-RAW-CAP-GAINS.
042600     READ RAW-CAP-GAINS-EXTRACT
042700         AT END
042800             MOVE 'NO ' TO WS-MORE-RAW-CAP-GAINS
042900     NOT AT END
043000             ADD 1 TO WS-CG-READ
043100     END-READ.

043200 9900-TERMINATE.
043210*    CLOSES EVERYTHING.  READ/WRITTEN/DROPPED COUNTERS ARE LEFT
043220*    IN WORKING-STORAGE FOR THE OPERATOR CONSOLE DUMP, NOT
043230*    PRINTED BY THIS PROGRAM (IT HAS NO REPORT FILE).
043300     CLOSE RAW-TRADE-EXTRACT RAW-CAP-GAINS-EXTRACT
043400           TRADE-BOOK-RECORD CAPITAL-GAINS-RECORD.
