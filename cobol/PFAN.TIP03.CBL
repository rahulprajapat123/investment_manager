000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PFAN-TIP03.
000300 AUTHOR.        DST. MODIFIED BY SHREENI, KJOLLY, RBANDA.
000400 INSTALLATION.  WEALTH MANAGEMENT SYSTEMS - PORTFOLIO ANALYTICS.
000500 DATE-WRITTEN.  06/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.      DST INTERNAL USE ONLY.
000800***************************************************************
000900*  TIP03 - VALIDATION ERROR RECORD LAYOUT.                    *
001000*  ONE LINE PER DATA-QUALITY VIOLATION RAISED BY               *
001100*  PFAN-VALIDATOR AGAINST EITHER CANONICAL STREAM.  WRITTEN    *
001200*  LINE SEQUENTIAL FOR THE VALIDATION ERROR LISTING.           *
001300*---------------------------------------------------------------
001400*  CHANGE LOG.                                                 *
001500*  DATE       BY     TKT#      DESCRIPTION                     *
001600*  --------   -----  --------  ------------------------------- *
001700*  06/14/88   SHR    DST-0090  ORIGINAL LAYOUT.                *
001800*  01/14/90   RJB    DST-0135  WIDENED MESSAGE TEXT TO 60 BYTES.*
001900*  06/30/91   RJB    DST-0191  ADDED ROW-INDEX FOR TRACEBACK TO *
002000*                              THE OFFENDING SOURCE RECORD.     *
002100*  02/09/98   RJB    DST-0357  Y2K REMEDIATION - NO DATE FIELDS *
002200*                              IN THIS RECORD, REVIEWED ONLY.   *
002300*  05/03/01   KJO    DST-0414  ADDED ERROR-TYPE CLASSIFICATION  *
002400*                              COLUMN SEPARATE FROM MESSAGE.    *
002500*  07/19/04   KJO    DST-0470  ADDED SEVERITY-BROKEN-DOWN AND   *
002600*                              TABLE-SOURCE REDEFINES BELOW.    *
002700***************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT VALIDATION-ERROR-RECORD ASSIGN TO "PFANVALE"
003500         ORGANIZATION IS LINE SEQUENTIAL.
003600 DATA DIVISION.
003700 FILE SECTION.
003800 FD  VALIDATION-ERROR-RECORD
003900     LABEL RECORD IS OMITTED.
004000 01  VALIDATION-ERROR-RECORD.
004100*    --- PRIMARY CANONICAL VIEW -----------------------------
004200     05  VE-TABLE-NAME              PIC X(13).
004300         88  VE-TABLE-IS-TRADES         VALUE 'TRADES'.
004400         88  VE-TABLE-IS-CAP-GAINS      VALUE 'CAPITAL-GAINS'.
004500     05  FILLER                     PIC X(01).
004600     05  VE-ROW-INDEX               PIC 9(06).
004700     05  FILLER                     PIC X(01).
004800     05  VE-COLUMN-NAME             PIC X(15).
004900     05  FILLER                     PIC X(01).
005000     05  VE-ERROR-TYPE              PIC X(16).
005100         88  VE-ERR-NULL-VALUE          VALUE 'NULL_VALUE      '.
005200         88  VE-ERR-INVALID-NUMERIC     VALUE 'INVALID_NUMERIC '.
005300         88  VE-ERR-INVALID-ACTION      VALUE 'INVALID_ACTION  '.
005400         88  VE-ERR-VALUE-MISMATCH      VALUE 'VALUE_MISMATCH  '.
005500         88  VE-ERR-INVALID-DATE        VALUE 'INVALID_DATE    '.
005600         88  VE-ERR-EMPTY-VALUE         VALUE 'EMPTY_VALUE     '.
005700         88  VE-ERR-DUPLICATE-ROW       VALUE 'DUPLICATE_ROW   '.
005800         88  VE-ERR-INVALID-SECTION     VALUE 'INVALID_SECTION '.
005900         88  VE-ERR-PNL-MISMATCH        VALUE 'PNL_MISMATCH    '.
006000     05  FILLER                     PIC X(01).
006100     05  VE-MESSAGE                 PIC X(60).
006200*    --- ALTERNATE TABLE-SOURCE SWITCH VIEW ---------------------
006300*    USED BY 9050-WRITE-ERROR-ROW TO PICK THE ROW-COUNT         *
006400*    ACCUMULATOR (TRADES VS CAPITAL-GAINS) WITHOUT A STRING     *
006500*    COMPARE EVERY TIME.                                        *
006600     05  VE-TABLE-SOURCE-SWITCH REDEFINES VE-TABLE-NAME.
006700         10  VE-SOURCE-1ST-CHAR     PIC X(01).
006800         10  FILLER                 PIC X(12).
006900*    --- ALTERNATE ERROR-TYPE SEVERITY-BROKEN-DOWN VIEW ----------
007000*    9060-CLASSIFY-SEVERITY SPLITS THE 16-BYTE ERROR-TYPE INTO   *
007100*    A WORD-LEADER AND A QUALIFIER FOR THE SEVERITY TOTALS       *
007200*    PRINTED AT THE FOOT OF THE VALIDATION LISTING.              *
007300     05  VE-ERROR-TYPE-BROKEN-DOWN REDEFINES VE-ERROR-TYPE.
007400         10  VE-ERRTYP-LEADER       PIC X(08).
007500         10  VE-ERRTYP-QUALIFIER    PIC X(08).
007550*    --- ALTERNATE MESSAGE-TEXT PRINT-SNIPPET VIEW ---------------
007560*    9070-PRINT-ERROR-LINE ONLY HAS ROOM FOR A 40-BYTE SNIPPET OF *
007570*    VE-MESSAGE ON THE VALIDATION LISTING DETAIL LINE; THE        *
007580*    REMAINING 20 BYTES ARE HELD BACK FOR THE WIDE-FORMAT DUMP.   *
007590     05  VE-MESSAGE-PRINT-VIEW REDEFINES VE-MESSAGE.
007600         10  VE-MSG-PRINT-SNIPPET   PIC X(40).
007610         10  VE-MSG-WIDE-DUMP-ONLY  PIC X(20).
007700 WORKING-STORAGE SECTION.
007750 01  WS-TIP03-COUNTERS.
007800     05  WS-TIP03-ERRORS-WRITTEN    PIC S9(07)  COMP VALUE ZERO.
007900     05  FILLER                     PIC X(04).
008000 PROCEDURE DIVISION.
008100 0000-TIP03-LAYOUT.
008200*    THIS MODULE DOCUMENTS THE VALIDATION-ERROR LINE LAYOUT
008300*    ONLY; NO RECORDS ARE READ OR WRITTEN HERE.
008400     STOP RUN.

