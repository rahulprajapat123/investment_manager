000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PFAN0040.
000300 AUTHOR.        KJOLLY.
000400 INSTALLATION.  WEALTH MANAGEMENT SYSTEMS - PORTFOLIO ANALYTICS.
000500 DATE-WRITTEN.  10/02/2001.
000600 DATE-COMPILED.
000700 SECURITY.      DST INTERNAL USE ONLY.
000800***************************************************************
000900*  PFAN0040 - OPEN POSITION / HOLDINGS ENGINE.                  *
001000*  FOURTH STEP OF THE NIGHTLY RUN.  BUILDS TWO VARIANTS OF THE  *
001100*  HOLDING RECORD INTO THE SAME PFANHOLD FILE - THE AGGREGATED  *
001200*  CLIENT/SYMBOL VIEW (BROKER BLANK) AND THE CLIENT/SYMBOL/      *
001300*  BROKER VIEW - EACH IN TWO PASSES: A CONTROL-BREAK PASS THAT   *
001400*  COMPUTES NET QTY, WEIGHTED AVERAGE COST AND LAST PRICE INTO   *
001500*  AN INTERIM WORK FILE, AND A SECOND PASS THAT LOOKS UP EACH    *
001600*  CLIENT'S TOTAL CURRENT VALUE TO FINISH THE ALLOC-PCT COLUMN.  *
001610*                                                               *
001620*  WHY TWO VARIANTS OF THE SAME RECORD RATHER THAN ONE TABLE     *
001630*  WITH A BROKER KEY THAT IS SOMETIMES BLANK - THE REPORT        *
001640*  WRITER'S HOLDINGS SECTION PRINTS THE AGGREGATED VIEW AND THE  *
001650*  BY-BROKER VIEW ON DIFFERENT PAGES WITH DIFFERENT SUBTOTALS,   *
001660*  AND KEEPING THEM AS SEPARATE CONTROL-BREAK PASSES OVER THE    *
001670*  SAME SORTED TRADE BOOK MEANS NEITHER PASS HAS TO CARRY A      *
001680*  "IS THIS THE AGGREGATE ROW" SWITCH THROUGH ITS ARITHMETIC.    *
001700*---------------------------------------------------------------
001800*  CHANGE LOG.                                                 *
001900*  DATE       BY     TKT#      DESCRIPTION                     *
002000*  --------   -----  --------  ------------------------------- *
002100*  10/02/01   KJO    DST-0430  ORIGINAL PROGRAM - AGGREGATED    *
002200*                              HOLDINGS ONLY, NO ALLOC-PCT.      *
002300*  03/17/03   KJO    DST-0455  ADDED THE BY-BROKER VARIANT.      *
002400*  07/19/04   KJO    DST-0477  ADDED THE SECOND-PASS ALLOC-PCT   *
002500*                              LOOKUP AGAINST CLIENT TOTALS.     *
002510*  11/14/11   RBN    DST-0482  ADDED TB-QTY-NUMERIC-IND TO THE    *
002520*                              TRADE-BOOK-RECORD FD TO MATCH      *
002530*                              TIP01/PFAN0010/0020 - NOT TESTED   *
002540*                              HERE, KEPT FOR LAYOUT CONSISTENCY. *
002550*  11/14/11   RBN    DST-0485  COMMENT SWEEP - NO LOGIC CHANGE.   *
002560*                              WROTE UP WHY EACH PASS EXISTS AND  *
002570*                              ADDED A STANDALONE 77-LEVEL RUN     *
002580*                              COUNTER FOR THE TWO GROUPS-DROPPED *
002590*                              TALLIES TOGETHER.                  *
002600***************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003210*    SIX WORK FILES CARRY THE TWO CONTROL-BREAK PASSES - THE
003220*    AGGREGATED VARIANT (TSA/HI/CT) AND THE BY-BROKER VARIANT
003230*    (TSK/HJ) - PLUS THE SHARED OUTPUT, HOLDING-RECORD, WHICH
003240*    BOTH PASSES APPEND TO IN TURN.
003300     SELECT TRADE-BOOK-RECORD ASSIGN TO "PFANTRDB"
003400         ORGANIZATION IS SEQUENTIAL.
003500     SELECT TRADE-SORTED-AGG ASSIGN TO "PFANTSAG"
003600         ORGANIZATION IS SEQUENTIAL.
003700     SELECT TRADE-SORTED-BRK ASSIGN TO "PFANTSBR"
003800         ORGANIZATION IS SEQUENTIAL.
003900     SELECT HOLD-INTERIM-FILE ASSIGN TO "PFANHIAG"
004000         ORGANIZATION IS SEQUENTIAL.
004100     SELECT HOLD-BRK-INTERIM-FILE ASSIGN TO "PFANHIBR"
004200         ORGANIZATION IS SEQUENTIAL.
004300     SELECT CLIENT-TOTALS-FILE ASSIGN TO "PFANCTOT"
004400         ORGANIZATION IS SEQUENTIAL.
004500     SELECT HOLDING-RECORD ASSIGN TO "PFANHOLD"
004600         ORGANIZATION IS SEQUENTIAL.
004700 DATA DIVISION.
004800 FILE SECTION.
004810*    --- CANONICAL TRADE, RESTATED FROM TIP01 -------------------
004900 FD  TRADE-BOOK-RECORD
005000     LABEL RECORD IS STANDARD
005100     RECORD CONTAINS 130 CHARACTERS.
005200 01  TRADE-BOOK-RECORD.
005300     05  TB-CLIENT-ID               PIC X(08).
005400     05  TB-BROKER                  PIC X(20).
005500     05  TB-ACCOUNT                 PIC X(16).
005600     05  TB-TRADE-DATE              PIC 9(08).
005700     05  TB-ISIN                    PIC X(12).
005800     05  TB-SYMBOL                  PIC X(10).
005900     05  TB-ACTION-CDE              PIC X(04).
006000     05  TB-QTY                     PIC S9(07)V99.
006100     05  TB-PRICE                   PIC S9(07)V99.
006200     05  TB-TRADE-VALUE             PIC S9(09)V99.
006300     05  TB-TOTAL-CHARGES           PIC S9(07)V99.
006400     05  TB-EXCHANGE                PIC X(08).
006500     05  TB-CURRENCY                PIC X(03).
006520     05  TB-QTY-NUMERIC-IND         PIC X(01).
006530         88  TB-QTY-WAS-NUMERIC         VALUE 'Y'.
006540         88  TB-QTY-WAS-NON-NUMERIC     VALUE 'N'.
006600     05  FILLER                     PIC X(02).
006610*    --- SORT WORK FILES, ONE PER VARIANT --------------------------
006620*    THE AGGREGATED VARIANT SORTS BY CLIENT/SYMBOL/DATE SO THE
006630*    CONTROL BREAK IN PASS 1 SEES EVERY BROKER'S TRADES TOGETHER;
006640*    THE BY-BROKER VARIANT ADDS BROKER INTO THE KEY SO EACH
006650*    BROKER'S SLICE OF THE SAME STOCK BREAKS SEPARATELY.
006700 SD  TRADE-SORT-AGG-FILE.
006800 01  TRADE-SORT-AGG-RECORD.
006900     05  TSA-CLIENT-ID              PIC X(08).
007000     05  TSA-BROKER                 PIC X(20).
007100     05  TSA-ACCOUNT                PIC X(16).
007200     05  TSA-TRADE-DATE             PIC 9(08).
007300     05  TSA-ISIN                   PIC X(12).
007400     05  TSA-SYMBOL                 PIC X(10).
007500     05  TSA-ACTION-CDE             PIC X(04).
007600     05  TSA-QTY                    PIC S9(07)V99.
007700     05  TSA-PRICE                  PIC S9(07)V99.
007800     05  TSA-TRADE-VALUE            PIC S9(09)V99.
007900     05  TSA-TOTAL-CHARGES          PIC S9(07)V99.
008000     05  TSA-EXCHANGE               PIC X(08).
008100     05  TSA-CURRENCY               PIC X(03).
008200     05  FILLER                     PIC X(03).
008300 SD  TRADE-SORT-BRK-FILE.
008400 01  TRADE-SORT-BRK-RECORD.
008500     05  TSK-CLIENT-ID              PIC X(08).
008600     05  TSK-BROKER                 PIC X(20).
008700     05  TSK-ACCOUNT                PIC X(16).
008800     05  TSK-TRADE-DATE             PIC 9(08).
008900     05  TSK-ISIN                   PIC X(12).
009000     05  TSK-SYMBOL                 PIC X(10).
009100     05  TSK-ACTION-CDE             PIC X(04).
009200     05  TSK-QTY                    PIC S9(07)V99.
009300     05  TSK-PRICE                  PIC S9(07)V99.
009400     05  TSK-TRADE-VALUE            PIC S9(09)V99.
009500     05  TSK-TOTAL-CHARGES          PIC S9(07)V99.
009600     05  TSK-EXCHANGE               PIC X(08).
009700     05  TSK-CURRENCY               PIC X(03).
009800     05  FILLER                     PIC X(03).
009900 FD  TRADE-SORTED-AGG
010000     LABEL RECORD IS STANDARD
010100     RECORD CONTAINS 130 CHARACTERS.
010200 01  TRADE-SORTED-AGG-RECORD.
010300     05  TA-CLIENT-ID               PIC X(08).
010400     05  TA-BROKER                  PIC X(20).
010500     05  TA-ACCOUNT                 PIC X(16).
010600     05  TA-TRADE-DATE              PIC 9(08).
010700     05  TA-ISIN                    PIC X(12).
010800     05  TA-SYMBOL                  PIC X(10).
010900     05  TA-ACTION-CDE              PIC X(04).
011000     05  TA-QTY                     PIC S9(07)V99.
011100     05  TA-PRICE                   PIC S9(07)V99.
011200     05  TA-TRADE-VALUE             PIC S9(09)V99.
011300     05  TA-TOTAL-CHARGES           PIC S9(07)V99.
011400     05  TA-EXCHANGE                PIC X(08).
011500     05  TA-CURRENCY                PIC X(03).
011600     05  FILLER                     PIC X(03).
011700 FD  TRADE-SORTED-BRK
011800     LABEL RECORD IS STANDARD
011900     RECORD CONTAINS 130 CHARACTERS.
012000 01  TRADE-SORTED-BRK-RECORD.
012100     05  TK-CLIENT-ID               PIC X(08).
012200     05  TK-BROKER                  PIC X(20).
012300     05  TK-ACCOUNT                 PIC X(16).
012400     05  TK-TRADE-DATE              PIC 9(08).
012500     05  TK-ISIN                    PIC X(12).
012600     05  TK-SYMBOL                  PIC X(10).
012700     05  TK-ACTION-CDE              PIC X(04).
012800     05  TK-QTY                     PIC S9(07)V99.
012900     05  TK-PRICE                   PIC S9(07)V99.
013000     05  TK-TRADE-VALUE             PIC S9(09)V99.
013100     05  TK-TOTAL-CHARGES           PIC S9(07)V99.
013200     05  TK-EXCHANGE                PIC X(08).
013300     05  TK-CURRENCY                PIC X(03).
013400     05  FILLER                     PIC X(03).
013410*    --- INTERIM CONTROL-BREAK RESULT, AGGREGATED VARIANT --------
013420*    ONE ROW PER CLIENT/SYMBOL OUT OF PASS 1, BEFORE ALLOC-PCT
013430*    HAS BEEN COMPUTED - ALLOC-PCT NEEDS THE CLIENT'S GRAND
013440*    TOTAL, WHICH ISN'T KNOWN UNTIL THE WHOLE CLIENT GROUP HAS
013450*    BEEN CLOSED, SO IT CANNOT BE FILLED IN DURING PASS 1.
013500 FD  HOLD-INTERIM-FILE
013600     LABEL RECORD IS STANDARD
013700     RECORD CONTAINS 92 CHARACTERS.
013800 01  HOLD-INTERIM-RECORD.
013900     05  HI-CLIENT-ID               PIC X(08).
014000     05  HI-SYMBOL                  PIC X(10).
014100     05  HI-CURRENCY                PIC X(03).
014200     05  HI-NET-QTY                 PIC S9(07)V99.
014300     05  HI-AVG-COST                PIC S9(07)V99.
014400     05  HI-LAST-PRICE              PIC S9(07)V99.
014500     05  HI-CURRENT-VALUE           PIC S9(09)V99.
014600     05  HI-TOTAL-INVESTED          PIC S9(09)V99.
014700     05  HI-UNREALIZED-PNL          PIC S9(09)V99.
014800     05  HI-PNL-PCT                 PIC S9(05)V99.
014900     05  FILLER                     PIC X(04).
015000 FD  HOLD-BRK-INTERIM-FILE
015010*    MIRROR OF HOLD-INTERIM-FILE, BY-BROKER VARIANT - CARRIES
015020*    BROKER IN THE KEY SO PASS 4'S LOOKUP IS STILL BY CLIENT
015030*    ONLY (ALLOC-PCT IS A CLIENT-WIDE FIGURE REGARDLESS OF WHICH
015040*    BROKER HOLDS THE POSITION).
015100     LABEL RECORD IS STANDARD
015200     RECORD CONTAINS 112 CHARACTERS.
015300 01  HOLD-BRK-INTERIM-RECORD.
015400     05  HJ-CLIENT-ID               PIC X(08).
015500     05  HJ-SYMBOL                  PIC X(10).
015600     05  HJ-BROKER                  PIC X(20).
015700     05  HJ-CURRENCY                PIC X(03).
015800     05  HJ-NET-QTY                 PIC S9(07)V99.
015900     05  HJ-AVG-COST                PIC S9(07)V99.
016000     05  HJ-LAST-PRICE              PIC S9(07)V99.
016100     05  HJ-CURRENT-VALUE           PIC S9(09)V99.
016200     05  HJ-TOTAL-INVESTED          PIC S9(09)V99.
016300     05  HJ-UNREALIZED-PNL          PIC S9(09)V99.
016400     05  HJ-PNL-PCT                 PIC S9(05)V99.
016500     05  FILLER                     PIC X(04).
016510*    --- CLIENT GRAND TOTAL, WRITTEN BY PASS 1 ---------------------
016520*    ONE ROW PER CLIENT - CT-TOTAL-VALUE IS THE SUM OF EVERY
016530*    SYMBOL'S HI-CURRENT-VALUE FOR THAT CLIENT, THE DENOMINATOR
016540*    PASSES 2 AND 4 BOTH DIVIDE EACH HOLDING'S CURRENT VALUE BY.
016600 FD  CLIENT-TOTALS-FILE
016700     LABEL RECORD IS STANDARD
016800     RECORD CONTAINS 25 CHARACTERS.
016900 01  CLIENT-TOTALS-RECORD.
017000     05  CT-CLIENT-ID               PIC X(08).
017100     05  CT-TOTAL-VALUE             PIC S9(09)V99.
017200     05  FILLER                     PIC X(06).
017210*    --- FINAL HOLDING RECORD, BOTH VARIANTS -----------------------
017220*    PASSES 2 AND 4 BOTH WRITE TO THIS SAME FILE - THE AGGREGATED
017230*    ROWS FIRST (HB-BROKER BLANK), THEN THE BY-BROKER ROWS - SO
017240*    THE REPORT WRITER CAN TELL THE TWO APART PURELY BY WHETHER
017250*    HB-BROKER IS SPACES.
017300 FD  HOLDING-RECORD
017400     LABEL RECORD IS STANDARD
017500     RECORD CONTAINS 138 CHARACTERS.
017600 01  HOLDING-RECORD.
017700     05  HB-CLIENT-ID               PIC X(08).
017800     05  HB-SYMBOL                  PIC X(10).
017900     05  HB-BROKER                  PIC X(20).
018000     05  HB-CURRENCY                PIC X(03).
018100     05  HB-NET-QTY                 PIC S9(07)V99.
018200     05  HB-AVG-COST                PIC S9(07)V99.
018300     05  HB-LAST-PRICE              PIC S9(07)V99.
018400     05  HB-PNL-AMOUNTS.
018500         10  HB-CURRENT-VALUE       PIC S9(09)V99.
018600         10  HB-TOTAL-INVESTED      PIC S9(09)V99.
018700         10  HB-UNREALIZED-PNL      PIC S9(09)V99.
018800     05  HB-PNL-PCT                 PIC S9(05)V99.
018900     05  HB-ALLOC-PCT               PIC S9(03)V9(4).
019000     05  HB-PRICE-AMOUNTS.
019100         10  HB-AVG-COST-SAVE       PIC S9(07)V99.
019200         10  HB-LAST-PRICE-SAVE     PIC S9(07)V99.
019300     05  FILLER                     PIC X(05).
019310*    --- ALTERNATE PRICE-COMPONENT VIEW -----------------------------
019320*    NO PARAGRAPH IN THIS PROGRAM WALKS THIS AS A TABLE TODAY -
019330*    IT WAS ADDED ALONGSIDE HB-PNL-COMPONENT-TABLE BELOW SO A
019340*    FUTURE RECONCILIATION PASS COULD LOOP BOTH "SAVE" FIELDS
019350*    WITHOUT NAMING EACH ONE, THE SAME WAY THE PNL TABLE LETS
019360*    6100-STOCK-SUMMARY-LOOP (IN PFAN0060) WALK ITS THREE FIELDS.
019400     05  HB-PRICE-COMPONENT-TABLE REDEFINES HB-PRICE-AMOUNTS.
019500         10  HB-PRICE-COMPONENT     PIC S9(07)V99
019600                                     OCCURS 2 TIMES.
019610*    --- ALTERNATE IDENTITY-KEY VIEW -------------------------------
019620*    USED BY 1150/3150-CLOSE-*-GROUP'S CALLERS WHEN COMPARING THE
019630*    CURRENT ROW'S CLIENT AGAINST THE PRIOR GROUP'S KEY.
019700     05  HB-IDENTITY-KEY REDEFINES HB-CLIENT-ID.
019800         10  HB-KEY-CLIENT-ID       PIC X(08).
019810*    --- ALTERNATE PNL-COMPONENT VIEW -------------------------------
019820*    CURRENT-VALUE/TOTAL-INVESTED/UNREALIZED-PNL TAKEN AS A
019830*    3-ENTRY TABLE - NOT WALKED HERE, BUT KEPT FOR LAYOUT PARITY
019840*    WITH THE STOCK SUMMARY RECORD'S OWN 3-ENTRY PNL VIEW SINCE
019850*    BOTH RECORDS CARRY TOTAL/STCG-OR-INVESTED/LTCG-OR-UNREALIZED
019860*    IN THE SAME RELATIVE POSITIONS.
019900     05  HB-PNL-COMPONENT-TABLE REDEFINES HB-PNL-AMOUNTS.
020000         10  HB-PNL-COMPONENT       PIC S9(09)V99
020100                                     OCCURS 3 TIMES.
020200 WORKING-STORAGE SECTION.
020210*    STANDALONE COMBINED DROPPED-GROUP COUNTER - 77-LEVEL, OLD-
020220*    SHOP STYLE.  BOTH WS-AGG-GROUPS-DROPPED AND WS-BRK-GROUPS-
020230*    DROPPED LIVE AT THE 05 LEVEL INSIDE WS-RUN-COUNTERS BELOW;
020240*    THIS CELL IS THE SUM OF THE TWO, KEPT SEPARATELY SO OPERATIONS
020250*    CAN SEE "HOW MANY ZERO-OR-NEGATIVE-NET POSITIONS DID TONIGHT'S
020260*    RUN SUPPRESS" WITHOUT ADDING THE TWO FIELDS BY HAND.
020270 77  WS-TOTAL-GROUPS-DROPPED   PIC S9(07) COMP VALUE ZERO.
020300 01  WS-SWITCHES.
020400     05  WS-MORE-TRADE-AGG          PIC X(03) VALUE 'YES'.
020500         88  WS-NO-MORE-TRADE-AGG       VALUE 'NO '.
020600     05  WS-MORE-TRADE-BRK          PIC X(03) VALUE 'YES'.
020700         88  WS-NO-MORE-TRADE-BRK       VALUE 'NO '.
020800     05  WS-MORE-HOLD-INTERIM       PIC X(03) VALUE 'YES'.
020900         88  WS-NO-MORE-HOLD-INTERIM    VALUE 'NO '.
021000     05  WS-MORE-BRK-INTERIM        PIC X(03) VALUE 'YES'.
021100         88  WS-NO-MORE-BRK-INTERIM     VALUE 'NO '.
021200     05  WS-MORE-CLIENT-TOT         PIC X(03) VALUE 'YES'.
021300         88  WS-NO-MORE-CLIENT-TOT      VALUE 'NO '.
021400     05  WS-FIRST-AGG-ROW           PIC X(03) VALUE 'YES'.
021500     05  WS-FIRST-BRK-ROW           PIC X(03) VALUE 'YES'.
021510     05  FILLER                     PIC X(01).
021600 01  WS-BREAK-KEY-WORK.
021700     05  WS-PREV-CLIENT             PIC X(08).
021800     05  WS-PREV-SYMBOL             PIC X(10).
021900     05  WS-PREV-BROKER             PIC X(20).
021910     05  FILLER                     PIC X(01).
022000 01  WS-GROUP-ACCUM-WORK.
022010*    RESET AT EVERY SYMBOL (AGGREGATED VARIANT) OR SYMBOL/BROKER
022020*    (BY-BROKER VARIANT) BREAK - HOLDS THE RUNNING TOTALS FOR
022030*    WHATEVER GROUP IS CURRENTLY OPEN.
022100     05  WS-BUY-QTY                 PIC S9(09)V99 VALUE ZERO.
022200     05  WS-BUY-VALUE               PIC S9(11)V99 VALUE ZERO.
022300     05  WS-SELL-QTY                PIC S9(09)V99 VALUE ZERO.
022400     05  WS-HOLD-CURRENCY           PIC X(03).
022500     05  WS-HOLD-LAST-PRICE         PIC S9(07)V99 VALUE ZERO.
022600     05  WS-CLIENT-TOTAL            PIC S9(09)V99 VALUE ZERO.
022700     05  WS-CURRENT-LOOKUP-TOTAL    PIC S9(09)V99 VALUE ZERO.
022710     05  FILLER                     PIC X(01).
022800 01  WS-GROUP-RESULT-WORK.
022810*    FILLED BY 1200-COMPUTE-GROUP-RESULT, THE ONE ARITHMETIC
022820*    PARAGRAPH BOTH PASS 1 AND PASS 3 SHARE - NET QTY, WEIGHTED
022830*    AVERAGE COST, CURRENT VALUE, AND THE UNREALIZED PNL/PNL-PCT
022840*    THAT FOLLOW FROM THEM.
022900     05  WS-NET-QTY                 PIC S9(09)V99 VALUE ZERO.
023000     05  WS-AVG-COST                PIC S9(07)V99 VALUE ZERO.
023100     05  WS-CURRENT-VALUE           PIC S9(09)V99 VALUE ZERO.
023200     05  WS-TOTAL-INVESTED          PIC S9(09)V99 VALUE ZERO.
023300     05  WS-UNREALIZED-PNL          PIC S9(09)V99 VALUE ZERO.
023400     05  WS-PNL-PCT                 PIC S9(05)V99 VALUE ZERO.
023500     05  WS-ROUND-WORK              PIC S9(11)V99 VALUE ZERO.
023510     05  FILLER                     PIC X(01).
023600 01  WS-RUN-COUNTERS.
023610*    WS-AGG-GROUPS-DROPPED AND WS-BRK-GROUPS-DROPPED COUNT
023620*    CLIENT/SYMBOL GROUPS WHERE THE NET QUANTITY CAME OUT ZERO OR
023630*    NEGATIVE (FULLY SOLD, OR A DATA PROBLEM) - THOSE GROUPS ARE
023640*    DROPPED RATHER THAN WRITTEN AS A ZERO-SHARE HOLDING, SINCE A
023650*    CLOSED POSITION ISN'T A HOLDING AT ALL.
023700     05  WS-AGG-HOLDINGS-BUILT      PIC S9(07) COMP VALUE ZERO.
023800     05  WS-AGG-GROUPS-DROPPED      PIC S9(07) COMP VALUE ZERO.
023900     05  WS-BRK-HOLDINGS-BUILT      PIC S9(07) COMP VALUE ZERO.
024000     05  WS-BRK-GROUPS-DROPPED      PIC S9(07) COMP VALUE ZERO.
024100     05  FILLER                     PIC X(04).
024200 PROCEDURE DIVISION.
024210***************************************************************
024220*  0000-PFAN0040-MAIN - JOB-STEP CONTROLLER.                    *
024230*  FOUR PASSES IN SEQUENCE: SORT+BREAK THE AGGREGATED VARIANT,   *
024240*  ALLOC-PCT LOOKUP FOR IT, THEN THE SAME TWO STEPS FOR THE      *
024250*  BY-BROKER VARIANT.  HOLDING-RECORD STAYS OPEN ACROSS ALL      *
024260*  FOUR SO BOTH VARIANTS LAND IN ONE FILE.                       *
024270***************************************************************
024300 0000-PFAN0040-MAIN.
024400     PERFORM 1000-SORT-TRADES-AGG.
024500     PERFORM 1100-BUILD-AGG-INTERIM THRU 1100-EXIT.
024600     OPEN OUTPUT HOLDING-RECORD.
024700     PERFORM 2000-MERGE-AGG-ALLOC THRU 2000-EXIT.
024800     PERFORM 3000-SORT-TRADES-BRK.
024900     PERFORM 3100-BUILD-BRK-INTERIM THRU 3100-EXIT.
025000     PERFORM 4000-MERGE-BRK-ALLOC THRU 4000-EXIT.
025010     COMPUTE WS-TOTAL-GROUPS-DROPPED =
025020         WS-AGG-GROUPS-DROPPED + WS-BRK-GROUPS-DROPPED.
025100     CLOSE HOLDING-RECORD.
025200     STOP RUN.

025300 1000-SORT-TRADES-AGG.
025400     SORT TRADE-SORT-AGG-FILE
025500         ON ASCENDING KEY TSA-CLIENT-ID TSA-SYMBOL TSA-TRADE-DATE
025600         USING TRADE-BOOK-RECORD
025700         GIVING TRADE-SORTED-AGG.

025800 3000-SORT-TRADES-BRK.
025900     SORT TRADE-SORT-BRK-FILE
026000         ON ASCENDING KEY TSK-CLIENT-ID TSK-SYMBOL TSK-BROKER
026100                          TSK-TRADE-DATE
026200         USING TRADE-BOOK-RECORD
026300         GIVING TRADE-SORTED-BRK.

026400*    --- PASS 1 : AGGREGATED CLIENT/SYMBOL CONTROL BREAK ----------
026410*    A TWO-LEVEL BREAK - CLIENT IS THE OUTER LEVEL (SO THE
026420*    CLIENT TOTALS ROW CAN BE WRITTEN WHEN THE CLIENT CHANGES),
026430*    SYMBOL IS THE INNER LEVEL.  EVERY SYMBOL GROUP'S CURRENT
026440*    VALUE FEEDS THE CLIENT ACCUMULATOR BEFORE THE CLIENT GROUP
026450*    CLOSES.
026500 1100-BUILD-AGG-INTERIM.
026600     OPEN INPUT TRADE-SORTED-AGG.
026700     OPEN OUTPUT HOLD-INTERIM-FILE CLIENT-TOTALS-FILE.
026800     MOVE 'YES' TO WS-FIRST-AGG-ROW.
026900     PERFORM 9010-READ-TRADE-AGG.
027000     PERFORM 1110-AGG-LOOP
027100         UNTIL WS-NO-MORE-TRADE-AGG.
027200     IF WS-FIRST-AGG-ROW NOT = 'YES'
027300         PERFORM 1150-CLOSE-SYMBOL-GROUP
027400         PERFORM 1160-CLOSE-CLIENT-GROUP
027500     END-IF.
027600     CLOSE TRADE-SORTED-AGG HOLD-INTERIM-FILE CLIENT-TOTALS-FILE.
027700 1100-EXIT.
027800     EXIT.

027900 1110-AGG-LOOP.
027910*    A CLIENT CHANGE IMPLIES A SYMBOL CHANGE TOO (NO TWO
027920*    CLIENTS SHARE A SYMBOL GROUP) SO CLOSING THE CLIENT ALWAYS
027930*    CLOSES THE CURRENTLY OPEN SYMBOL FIRST.
028000     IF WS-FIRST-AGG-ROW = 'YES'
028100         PERFORM 1120-START-CLIENT-AND-SYMBOL
028200     ELSE
028300         IF TA-CLIENT-ID NOT = WS-PREV-CLIENT
028400             PERFORM 1150-CLOSE-SYMBOL-GROUP
028500             PERFORM 1160-CLOSE-CLIENT-GROUP
028600             PERFORM 1120-START-CLIENT-AND-SYMBOL
028700         ELSE
028800             IF TA-SYMBOL NOT = WS-PREV-SYMBOL
028900                 PERFORM 1150-CLOSE-SYMBOL-GROUP
029000                 PERFORM 1130-START-SYMBOL-GROUP
029100             END-IF
029200         END-IF
029300     END-IF.
029400     PERFORM 1140-ACCUM-AGG-ROW.
029500     PERFORM 9010-READ-TRADE-AGG.

029600 1120-START-CLIENT-AND-SYMBOL.
029700     MOVE 'NO ' TO WS-FIRST-AGG-ROW.
029800     MOVE TA-CLIENT-ID TO WS-PREV-CLIENT.
029900     MOVE ZERO TO WS-CLIENT-TOTAL.
030000     PERFORM 1130-START-SYMBOL-GROUP.

030100 1130-START-SYMBOL-GROUP.
030200     MOVE TA-SYMBOL TO WS-PREV-SYMBOL.
030300     MOVE ZERO TO WS-BUY-QTY WS-BUY-VALUE WS-SELL-QTY.
030400     MOVE TA-CURRENCY TO WS-HOLD-CURRENCY.
030500     MOVE TA-PRICE TO WS-HOLD-LAST-PRICE.

030600 1140-ACCUM-AGG-ROW.
030610*    LAST-PRICE IS REFRESHED ON EVERY ROW RATHER THAN JUST THE
030620*    FIRST, SO THE SYMBOL'S "LAST PRICE" ENDS UP BEING THE LAST
030630*    TRADE SEEN IN SORTED DATE ORDER - THE MOST RECENT ONE BY
030640*    THE TIME THE GROUP CLOSES, AS INTENDED.
030700     MOVE TA-PRICE TO WS-HOLD-LAST-PRICE.
030800     IF TA-ACTION-CDE = 'BUY '
030900         ADD TA-QTY TO WS-BUY-QTY
031000         COMPUTE WS-ROUND-WORK ROUNDED = TA-QTY * TA-PRICE
031100         ADD WS-ROUND-WORK TO WS-BUY-VALUE
031200     ELSE
031300         ADD TA-QTY TO WS-SELL-QTY
031400     END-IF.

031500 1150-CLOSE-SYMBOL-GROUP.
031510*    A NET QTY OF ZERO OR LESS MEANS THE CLIENT NO LONGER HOLDS
031520*    THE STOCK - NOTHING IS WRITTEN AND THE DROP IS COUNTED
031530*    RATHER THAN REPORTED AS A ZERO-SHARE, ZERO-VALUE HOLDING.
031600     PERFORM 1200-COMPUTE-GROUP-RESULT.
031700     IF WS-NET-QTY > ZERO
031800         MOVE WS-PREV-CLIENT TO HI-CLIENT-ID
031900         MOVE WS-PREV-SYMBOL TO HI-SYMBOL
032000         MOVE WS-HOLD-CURRENCY TO HI-CURRENCY
032100         MOVE WS-NET-QTY TO HI-NET-QTY
032200         MOVE WS-AVG-COST TO HI-AVG-COST
032300         MOVE WS-HOLD-LAST-PRICE TO HI-LAST-PRICE
032400         MOVE WS-CURRENT-VALUE TO HI-CURRENT-VALUE
032500         MOVE WS-TOTAL-INVESTED TO HI-TOTAL-INVESTED
032600         MOVE WS-UNREALIZED-PNL TO HI-UNREALIZED-PNL
032700         MOVE WS-PNL-PCT TO HI-PNL-PCT
032800         WRITE HOLD-INTERIM-RECORD
032900         ADD WS-CURRENT-VALUE TO WS-CLIENT-TOTAL
033000         ADD 1 TO WS-AGG-HOLDINGS-BUILT
033100     ELSE
033200         ADD 1 TO WS-AGG-GROUPS-DROPPED
033300     END-IF.

033400 1160-CLOSE-CLIENT-GROUP.
033410*    WRITES THE CLIENT'S GRAND TOTAL ONLY - THIS IS NOT A
033420*    CONTROL-BREAK WRITE OF A HOLDING ROW, IT FEEDS PASS 2'S
033430*    ALLOC-PCT LOOKUP LATER.
033500     MOVE WS-PREV-CLIENT TO CT-CLIENT-ID.
033600     MOVE WS-CLIENT-TOTAL TO CT-TOTAL-VALUE.
033700     WRITE CLIENT-TOTALS-RECORD.

033800*    --- SHARED RESULT ARITHMETIC (BOTH VARIANTS) ------------------
033810*    CALLED FROM BOTH 1150 AND 3150 - THE FORMULAS ARE IDENTICAL
033820*    REGARDLESS OF WHICH VARIANT IS RUNNING, ONLY THE RECORD
033830*    FIELDS THE CALLER MOVES THE RESULTS INTO DIFFER.
033900 1200-COMPUTE-GROUP-RESULT.
034000     COMPUTE WS-NET-QTY = WS-BUY-QTY - WS-SELL-QTY.
034100     IF WS-BUY-QTY = ZERO
034200         MOVE ZERO TO WS-AVG-COST
034300     ELSE
034400         COMPUTE WS-AVG-COST ROUNDED = WS-BUY-VALUE / WS-BUY-QTY
034500     END-IF.
034600     IF WS-NET-QTY > ZERO
034700         COMPUTE WS-CURRENT-VALUE ROUNDED =
034800             WS-NET-QTY * WS-HOLD-LAST-PRICE
034900         COMPUTE WS-TOTAL-INVESTED ROUNDED =
035000             WS-NET-QTY * WS-AVG-COST
035100         COMPUTE WS-UNREALIZED-PNL =
035200             WS-CURRENT-VALUE - WS-TOTAL-INVESTED
035300         IF WS-TOTAL-INVESTED = ZERO
035400             MOVE ZERO TO WS-PNL-PCT
035500         ELSE
035600             COMPUTE WS-PNL-PCT ROUNDED =
035700                 (WS-UNREALIZED-PNL / WS-TOTAL-INVESTED) * 100
035800         END-IF
035900     END-IF.

036000*    --- PASS 2 : ALLOC-PCT LOOKUP AGAINST CLIENT TOTALS -----------
036010*    BOTH FILES ARE IN CLIENT ORDER SO THIS IS A STRAIGHT MATCH-
036020*    MERGE - EVERY INTERIM ROW GETS WRITTEN EXACTLY ONCE, WITH
036030*    THE CLIENT TOTAL CARRIED FORWARD FROM THE LAST MATCHING
036040*    READ OF CLIENT-TOTALS-FILE.
036100 2000-MERGE-AGG-ALLOC.
036200     OPEN INPUT HOLD-INTERIM-FILE CLIENT-TOTALS-FILE.
036300     MOVE ZERO TO WS-CURRENT-LOOKUP-TOTAL.
036400     PERFORM 9030-READ-HOLD-INTERIM.
036500     PERFORM 9040-READ-CLIENT-TOTALS.
036600     PERFORM 2010-AGG-ALLOC-LOOP
036700         UNTIL WS-NO-MORE-HOLD-INTERIM.
036800     CLOSE HOLD-INTERIM-FILE CLIENT-TOTALS-FILE.
036900 2000-EXIT.
037000     EXIT.

037100 2010-AGG-ALLOC-LOOP.
037110*    CLIENT-TOTALS-FILE IS ONE ROW PER CLIENT, HOLD-INTERIM-FILE
037120*    IS MANY ROWS PER CLIENT - THE "WHEN CT-CLIENT-ID < HI-..."
037130*    BRANCH ADVANCES THE ONE-ROW-PER-CLIENT SIDE WITHOUT WRITING
037140*    ANYTHING, WHILE EVERY OTHER BRANCH WRITES EXACTLY ONE
037150*    HOLDING ROW AND ADVANCES THE MANY-ROWS SIDE.
037200     EVALUATE TRUE
037300         WHEN WS-NO-MORE-CLIENT-TOT
037400             PERFORM 2020-WRITE-AGG-HOLDING
037500             PERFORM 9030-READ-HOLD-INTERIM
037600         WHEN CT-CLIENT-ID = HI-CLIENT-ID
037700             MOVE CT-TOTAL-VALUE TO WS-CURRENT-LOOKUP-TOTAL
037800             PERFORM 2020-WRITE-AGG-HOLDING
037900             PERFORM 9030-READ-HOLD-INTERIM
038000         WHEN CT-CLIENT-ID < HI-CLIENT-ID
038100             PERFORM 9040-READ-CLIENT-TOTALS
038200         WHEN OTHER
038300             PERFORM 2020-WRITE-AGG-HOLDING
038400             PERFORM 9030-READ-HOLD-INTERIM
038500     END-EVALUATE.

038600 2020-WRITE-AGG-HOLDING.
038610*    HB-BROKER IS LEFT BLANK HERE - THAT BLANK IS THE SIGNAL THE
038620*    REPORT WRITER USES TO TELL AN AGGREGATED ROW FROM A
038630*    BY-BROKER ROW WRITTEN LATER BY 4020.
038700     MOVE HI-CLIENT-ID TO HB-CLIENT-ID.
038800     MOVE HI-SYMBOL TO HB-SYMBOL.
038900     MOVE SPACES TO HB-BROKER.
039000     MOVE HI-CURRENCY TO HB-CURRENCY.
039100     MOVE HI-NET-QTY TO HB-NET-QTY.
039200     MOVE HI-AVG-COST TO HB-AVG-COST.
039300     MOVE HI-LAST-PRICE TO HB-LAST-PRICE.
039400     MOVE HI-CURRENT-VALUE TO HB-CURRENT-VALUE.
039500     MOVE HI-TOTAL-INVESTED TO HB-TOTAL-INVESTED.
039600     MOVE HI-UNREALIZED-PNL TO HB-UNREALIZED-PNL.
039700     MOVE HI-PNL-PCT TO HB-PNL-PCT.
039800     PERFORM 2900-COMPUTE-ALLOC-PCT.
039900     MOVE HI-AVG-COST TO HB-AVG-COST-SAVE.
040000     MOVE HI-LAST-PRICE TO HB-LAST-PRICE-SAVE.
040100     WRITE HOLDING-RECORD.

040200 2900-COMPUTE-ALLOC-PCT.
040210*    ALLOC-PCT = THIS HOLDING'S CURRENT VALUE / THE CLIENT'S
040220*    TOTAL CURRENT VALUE ACROSS ALL HOLDINGS, EXPRESSED AS A
040230*    PERCENT.  A CLIENT WITH NO CURRENT VALUE AT ALL (EVERYTHING
040240*    DROPPED IN PASS 1) GETS ZERO RATHER THAN A DIVIDE-BY-ZERO.
040300     IF WS-CURRENT-LOOKUP-TOTAL = ZERO
040400         MOVE ZERO TO HB-ALLOC-PCT
040500     ELSE
040600         COMPUTE WS-ROUND-WORK ROUNDED =
040700             HI-CURRENT-VALUE / WS-CURRENT-LOOKUP-TOTAL
040800         COMPUTE HB-ALLOC-PCT ROUNDED = WS-ROUND-WORK * 100
040900     END-IF.

041000*    --- PASS 3 : CLIENT/SYMBOL/BROKER CONTROL BREAK ---------------
041010*    SAME SHAPE AS PASS 1 BUT A SINGLE-LEVEL BREAK - THERE IS NO
041020*    CLIENT-TOTALS ROW TO WRITE HERE BECAUSE PASS 1 ALREADY
041030*    WROTE ONE PER CLIENT; PASS 4 REUSES THAT SAME FILE.
041100 3100-BUILD-BRK-INTERIM.
041200     OPEN INPUT TRADE-SORTED-BRK.
041300     OPEN OUTPUT HOLD-BRK-INTERIM-FILE.
041400     MOVE 'YES' TO WS-FIRST-BRK-ROW.
041500     PERFORM 9020-READ-TRADE-BRK.
041600     PERFORM 3110-BRK-LOOP
041700         UNTIL WS-NO-MORE-TRADE-BRK.
041800     IF WS-FIRST-BRK-ROW NOT = 'YES'
041900         PERFORM 3150-CLOSE-BRK-GROUP
042000     END-IF.
042100     CLOSE TRADE-SORTED-BRK HOLD-BRK-INTERIM-FILE.
042200 3100-EXIT.
042300     EXIT.

042400 3110-BRK-LOOP.
042500     IF WS-FIRST-BRK-ROW = 'YES'
042600         PERFORM 3120-START-BRK-GROUP
042700     ELSE
042800         IF TK-CLIENT-ID NOT = WS-PREV-CLIENT OR
042900            TK-SYMBOL NOT = WS-PREV-SYMBOL OR
043000            TK-BROKER NOT = WS-PREV-BROKER
043100             PERFORM 3150-CLOSE-BRK-GROUP
043200             PERFORM 3120-START-BRK-GROUP
043300         END-IF
043400     END-IF.
043500     PERFORM 3140-ACCUM-BRK-ROW.
043600     PERFORM 9020-READ-TRADE-BRK.

043700 3120-START-BRK-GROUP.
043800     MOVE 'NO ' TO WS-FIRST-BRK-ROW.
043900     MOVE TK-CLIENT-ID TO WS-PREV-CLIENT.
044000     MOVE TK-SYMBOL TO WS-PREV-SYMBOL.
044100     MOVE TK-BROKER TO WS-PREV-BROKER.
044200     MOVE ZERO TO WS-BUY-QTY WS-BUY-VALUE WS-SELL-QTY.
044300     MOVE TK-CURRENCY TO WS-HOLD-CURRENCY.
044400     MOVE TK-PRICE TO WS-HOLD-LAST-PRICE.

044500 3140-ACCUM-BRK-ROW.
044600     MOVE TK-PRICE TO WS-HOLD-LAST-PRICE.
044700     IF TK-ACTION-CDE = 'BUY '
044800         ADD TK-QTY TO WS-BUY-QTY
044900         COMPUTE WS-ROUND-WORK ROUNDED = TK-QTY * TK-PRICE
045000         ADD WS-ROUND-WORK TO WS-BUY-VALUE
045100     ELSE
045200         ADD TK-QTY TO WS-SELL-QTY
045300     END-IF.

045400 3150-CLOSE-BRK-GROUP.
045410*    SAME DROP RULE AS 1150 - A CLOSED-OUT POSITION AT THIS
045420*    BROKER IS NOT WRITTEN.
045500     PERFORM 1200-COMPUTE-GROUP-RESULT.
045600     IF WS-NET-QTY > ZERO
045700         MOVE WS-PREV-CLIENT TO HJ-CLIENT-ID
045800         MOVE WS-PREV-SYMBOL TO HJ-SYMBOL
045900         MOVE WS-PREV-BROKER TO HJ-BROKER
046000         MOVE WS-HOLD-CURRENCY TO HJ-CURRENCY
046100         MOVE WS-NET-QTY TO HJ-NET-QTY
046200         MOVE WS-AVG-COST TO HJ-AVG-COST
046300         MOVE WS-HOLD-LAST-PRICE TO HJ-LAST-PRICE
046400         MOVE WS-CURRENT-VALUE TO HJ-CURRENT-VALUE
046500         MOVE WS-TOTAL-INVESTED TO HJ-TOTAL-INVESTED
046600         MOVE WS-UNREALIZED-PNL TO HJ-UNREALIZED-PNL
046700         MOVE WS-PNL-PCT TO HJ-PNL-PCT
046800         WRITE HOLD-BRK-INTERIM-RECORD
046900         ADD 1 TO WS-BRK-HOLDINGS-BUILT
047000     ELSE
047100         ADD 1 TO WS-BRK-GROUPS-DROPPED
047200     END-IF.

047300*    --- PASS 4 : ALLOC-PCT LOOKUP FOR THE BY-BROKER VARIANT -------
047310*    SAME MATCH-MERGE SHAPE AS PASS 2, REREADING CLIENT-TOTALS-
047320*    FILE FROM THE TOP SINCE PASS 2 ALREADY READ IT THROUGH TO
047330*    END-OF-FILE - HENCE THE EXPLICIT OPEN/MOVE 'YES' HERE RATHER
047340*    THAN ASSUMING THE FILE'S POSITION CARRIED OVER.
047400 4000-MERGE-BRK-ALLOC.
047500     OPEN INPUT HOLD-BRK-INTERIM-FILE.
047600     OPEN INPUT CLIENT-TOTALS-FILE.
047700     MOVE ZERO TO WS-CURRENT-LOOKUP-TOTAL.
047800     MOVE 'YES' TO WS-MORE-CLIENT-TOT.
047900     PERFORM 9050-READ-BRK-INTERIM.
048000     PERFORM 9040-READ-CLIENT-TOTALS.
048100     PERFORM 4010-BRK-ALLOC-LOOP
048200         UNTIL WS-NO-MORE-BRK-INTERIM.
048300     CLOSE HOLD-BRK-INTERIM-FILE CLIENT-TOTALS-FILE.
048400 4000-EXIT.
048500     EXIT.

048600 4010-BRK-ALLOC-LOOP.
048700     EVALUATE TRUE
048800         WHEN WS-NO-MORE-CLIENT-TOT
048900             PERFORM 4020-WRITE-BRK-HOLDING
049000             PERFORM 9050-READ-BRK-INTERIM
049100         WHEN CT-CLIENT-ID = HJ-CLIENT-ID
049200             MOVE CT-TOTAL-VALUE TO WS-CURRENT-LOOKUP-TOTAL
049300             PERFORM 4020-WRITE-BRK-HOLDING
049400             PERFORM 9050-READ-BRK-INTERIM
049500         WHEN CT-CLIENT-ID < HJ-CLIENT-ID
049600             PERFORM 9040-READ-CLIENT-TOTALS
049700         WHEN OTHER
049800             PERFORM 4020-WRITE-BRK-HOLDING
049900             PERFORM 9050-READ-BRK-INTERIM
050000     END-EVALUATE.

050100 4020-WRITE-BRK-HOLDING.
050110*    HB-BROKER IS CARRIED THROUGH HERE, UNLIKE 2020 - THIS IS
050120*    WHAT MARKS THE ROW AS A BY-BROKER ROW TO THE REPORT WRITER.
050200     MOVE HJ-CLIENT-ID TO HB-CLIENT-ID.
050300     MOVE HJ-SYMBOL TO HB-SYMBOL.
050400     MOVE HJ-BROKER TO HB-BROKER.
050500     MOVE HJ-CURRENCY TO HB-CURRENCY.
050600     MOVE HJ-NET-QTY TO HB-NET-QTY.
050700     MOVE HJ-AVG-COST TO HB-AVG-COST.
050800     MOVE HJ-LAST-PRICE TO HB-LAST-PRICE.
050900     MOVE HJ-CURRENT-VALUE TO HB-CURRENT-VALUE.
051000     MOVE HJ-TOTAL-INVESTED TO HB-TOTAL-INVESTED.
051100     MOVE HJ-UNREALIZED-PNL TO HB-UNREALIZED-PNL.
051200     MOVE HJ-PNL-PCT TO HB-PNL-PCT.
051300     PERFORM 4900-COMPUTE-BRK-ALLOC-PCT.
051400     MOVE HJ-AVG-COST TO HB-AVG-COST-SAVE.
051500     MOVE HJ-LAST-PRICE TO HB-LAST-PRICE-SAVE.
051600     WRITE HOLDING-RECORD.

051700 4900-COMPUTE-BRK-ALLOC-PCT.
051710*    SAME FORMULA AS 2900 - KEPT AS A SEPARATE PARAGRAPH RATHER
051720*    THAN SHARED BECAUSE THE SOURCE FIELD IS HJ-CURRENT-VALUE
051730*    HERE INSTEAD OF HI-CURRENT-VALUE.
051800     IF WS-CURRENT-LOOKUP-TOTAL = ZERO
051900         MOVE ZERO TO HB-ALLOC-PCT
052000     ELSE
052100         COMPUTE WS-ROUND-WORK ROUNDED =
052200             HJ-CURRENT-VALUE / WS-CURRENT-LOOKUP-TOTAL
052300         COMPUTE HB-ALLOC-PCT ROUNDED = WS-ROUND-WORK * 100
052400     END-IF.

052500*    --- I/O PARAGRAPHS ---------------------------------------------
052600 9010-READ-TRADE-AGG.
052700     READ TRADE-SORTED-AGG
052800         AT END
052900             MOVE 'NO ' TO WS-MORE-TRADE-AGG
053000     END-READ.

053100 9020-READ-TRADE-BRK.
053200     READ TRADE-SORTED-BRK
053300         AT END
053400             MOVE 'NO ' TO WS-MORE-TRADE-BRK
053500     END-READ.

053600 9030-READ-HOLD-INTERIM.
053700     READ HOLD-INTERIM-FILE
053800         AT END
053900             MOVE 'NO ' TO WS-MORE-HOLD-INTERIM
054000     END-READ.

054100 9040-READ-CLIENT-TOTALS.
054200     READ CLIENT-TOTALS-FILE
054300         AT END
054400             MOVE 'NO ' TO WS-MORE-CLIENT-TOT
054500     END-READ.

054600 9050-READ-BRK-INTERIM.
054700     READ HOLD-BRK-INTERIM-FILE
054800         AT END
054900             MOVE 'NO ' TO WS-MORE-BRK-INTERIM
055000     END-READ.
