000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PFAN0020.
000300 AUTHOR.        KJOLLY.
000400 INSTALLATION.  WEALTH MANAGEMENT SYSTEMS - PORTFOLIO ANALYTICS.
000500 DATE-WRITTEN.  06/10/2001.
000600 DATE-COMPILED.
000700 SECURITY.      DST INTERNAL USE ONLY.
000800***************************************************************
000900*  PFAN0020 - TRADE BOOK / CAPITAL GAINS VALIDATOR.             *
001000*  SECOND STEP OF THE NIGHTLY RUN.  APPLIES THE DATA QUALITY    *
001100*  RULES AGAINST BOTH CANONICAL STREAMS, WRITES ONE TIP03 ROW   *
001200*  PER VIOLATION, AND SETS THE RUN-LEVEL VALID/INVALID FLAGS    *
001300*  PICKED UP BY THE REPORT WRITER'S VALIDATION LISTING.         *
001400*  A FAILED VALIDATION DOES NOT STOP THE RUN - BAD ROWS ARE     *
001500*  STILL CARRIED FORWARD AND REPORTED ON.                       *
001510*                                                               *
001520*  EVERY CHECK PARAGRAPH FOLLOWS THE SAME SHAPE: TEST THE        *
001530*  CONDITION, LOAD WS-CURRENT-ERROR-AREA WITH THE COLUMN NAME,   *
001540*  ERROR TYPE, AND MESSAGE TEXT, THEN PERFORM THE WRITE ROUTINE  *
001550*  FOR THE STREAM.  A ROW CAN FAIL MORE THAN ONE CHECK - EACH    *
001560*  FAILURE IS ITS OWN TIP03 RECORD, THERE IS NO "FIRST ERROR     *
001570*  WINS" SHORT-CIRCUIT.                                          *
001600*---------------------------------------------------------------
001700*  CHANGE LOG.                                                 *
001800*  DATE       BY     TKT#      DESCRIPTION                     *
001900*  --------   -----  --------  ------------------------------- *
002000*  06/10/01   KJO    DST-0422  ORIGINAL PROGRAM - QTY, ACTION,  *
002100*                              VALUE AND DATE CHECKS ONLY.      *
002200*  11/11/02   KJO    DST-0449  ADDED SYMBOL CHECK AND THE       *
002300*                              CAPITAL GAINS RULE SET.          *
002400*  07/19/04   KJO    DST-0475  ADDED THE DUPLICATE-ROW CHECK    *
002500*                              AGAINST AN IN-MEMORY IMAGE TABLE *
002600*                              FOR EACH STREAM.                 *
002700*  02/14/07   RBN    DST-0506  PNL-MISMATCH TOLERANCE SET TO    *
002800*                              ONE CENT TO MATCH THE TRADE      *
002900*                              VALUE-MISMATCH TOLERANCE.        *
003000*  03/02/09   RBN    DST-0539  CALENDAR-DATE CHECK NOW COVERS   *
003100*                              LEAP FEBRUARY CORRECTLY.         *
003110*  11/14/11   RBN    DST-0482  QTY-CHECK (TRADES AND CAP GAINS) *
003120*                              NOW RAISES INVALID_NUMERIC WHEN  *
003130*                              THE NORMALIZER'S QTY-NUMERIC-IND *
003140*                              SHOWS THE RAW VALUE WAS TEXT,    *
003150*                              NOT JUST NULL_VALUE FOR A TRUE   *
003160*                              ZERO/BLANK.  WIDENED CG-ACCOUNT   *
003170*                              BACK TO 16 BYTES TO MATCH TIP02   *
003180*                              (DST-0481) - WAS READING THE      *
003190*                              ENTIRE REST OF THE CAP GAINS ROW  *
003195*                              TWO BYTES OUT OF ALIGNMENT.       *
003196*  11/14/11   RBN    DST-0485  COMMENT SWEEP - NO LOGIC CHANGE.  *
003197*                              ADDED A STANDALONE 77-LEVEL AND   *
003198*                              WROTE UP WHY EACH CHECK PARAGRAPH *
003199*                              FLAGS WHAT IT FLAGS.              *
003200***************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003810*    THE TWO CANONICAL INPUTS ARE WHAT PFAN0010 WROTE LAST STEP;
003820*    THE ERROR FILE IS LINE SEQUENTIAL BECAUSE THE OPERATOR'S
003830*    REVIEW SCRIPT GREPS IT DIRECTLY AND A FIXED-WIDTH RECORD
003840*    WITH NO NEWLINE WOULD NOT GREP CLEANLY.
003900     SELECT TRADE-BOOK-RECORD ASSIGN TO "PFANTRDB"
004000         ORGANIZATION IS SEQUENTIAL
004100         FILE STATUS IS WS-TRD-STATUS.
004200     SELECT CAPITAL-GAINS-RECORD ASSIGN TO "PFANCGRB"
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS WS-CGR-STATUS.
004500     SELECT VALIDATION-ERROR-RECORD ASSIGN TO "PFANVALE"
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-VAL-STATUS.
004800 DATA DIVISION.
004900 FILE SECTION.
004910*    --- CANONICAL TRADE, RESTATED FROM TIP01 -----------------
004920*    SAME RESTATE-DON'T-COPY RULE AS EVERY OTHER PFAN MODULE -
004930*    KEEP THIS FD IN STEP WITH PFAN0010'S OUTPUT BY HAND.
005000 FD  TRADE-BOOK-RECORD
005100     LABEL RECORD IS STANDARD
005200     RECORD CONTAINS 130 CHARACTERS.
005300 01  TRADE-BOOK-RECORD.
005400     05  TB-CLIENT-ID               PIC X(08).
005500     05  TB-BROKER                  PIC X(20).
005600     05  TB-ACCOUNT                 PIC X(16).
005700     05  TB-TRADE-DATE              PIC 9(08).
005800     05  TB-ISIN                    PIC X(12).
005900     05  TB-SYMBOL                  PIC X(10).
006000     05  TB-ACTION-CDE              PIC X(04).
006100     05  TB-QTY                     PIC S9(07)V99.
006200     05  TB-PRICE                   PIC S9(07)V99.
006300     05  TB-TRADE-VALUE             PIC S9(09)V99.
006400     05  TB-TOTAL-CHARGES           PIC S9(07)V99.
006500     05  TB-EXCHANGE                PIC X(08).
006600     05  TB-CURRENCY                PIC X(03).
006620     05  TB-QTY-NUMERIC-IND         PIC X(01).
006630         88  TB-QTY-WAS-NUMERIC         VALUE 'Y'.
006640         88  TB-QTY-WAS-NON-NUMERIC     VALUE 'N'.
006650     05  FILLER                     PIC X(02).
006670*    --- ALTERNATE IDENTITY-KEY VIEW ----------------------------
006680*    6100-DUP-OUTER-TRADE USES THIS TO CARRY THE OFFENDING    *
006690*    CLIENT ID INTO THE TIP03 MESSAGE TEXT.  KJO 07/19/04.        *
006700     05  TB-IDENTITY-KEY REDEFINES TB-CLIENT-ID.
006710         10  TB-KEY-CLIENT-ID       PIC X(08).
006800 FD  CAPITAL-GAINS-RECORD
006900     LABEL RECORD IS STANDARD
007000     RECORD CONTAINS 164 CHARACTERS.
007100 01  CAPITAL-GAINS-RECORD.
007200     05  CG-CLIENT-ID               PIC X(08).
007300     05  CG-BROKER                  PIC X(20).
007400     05  CG-ACCOUNT                 PIC X(16).
007500     05  CG-SYMBOL                  PIC X(10).
007600     05  CG-ISIN                    PIC X(12).
007700     05  CG-QTY                     PIC S9(07)V99.
007800     05  CG-SALE-DATE               PIC 9(08).
007900     05  CG-SALE-RATE               PIC S9(07)V99.
008000     05  CG-SALE-VALUE              PIC S9(09)V99.
008100     05  CG-SALE-EXPENSES           PIC S9(07)V99.
008200     05  CG-PURCHASE-DATE           PIC 9(08).
008300     05  CG-PURCHASE-RATE           PIC S9(07)V99.
008400     05  CG-PURCHASE-VALUE          PIC S9(09)V99.
008500     05  CG-PURCHASE-EXPENSES       PIC S9(07)V99.
008600     05  CG-PNL                     PIC S9(09)V99.
008700     05  CG-SECTION                 PIC X(02).
008720     05  CG-QTY-NUMERIC-IND         PIC X(01).
008730         88  CG-QTY-WAS-NUMERIC         VALUE 'Y'.
008740         88  CG-QTY-WAS-NON-NUMERIC     VALUE 'N'.
008750     05  FILLER                     PIC X(01).
008760*    --- ALTERNATE IDENTITY-KEY VIEW ----------------------------
008770*    7100-DUP-OUTER-CG USES THIS TO CARRY THE OFFENDING       *
008780*    CLIENT ID INTO THE TIP03 MESSAGE TEXT.  KJO 07/19/04.        *
008790     05  CG-IDENTITY-KEY REDEFINES CG-CLIENT-ID.
008795         10  CG-KEY-CLIENT-ID       PIC X(08).
008800 FD  VALIDATION-ERROR-RECORD
008810*    --- TIP03 - ONE RECORD PER RULE VIOLATION, NOT PER ROW -----
008820*    LINE SEQUENTIAL TEXT, NOT A FIXED-WIDTH CANONICAL RECORD -
008830*    THIS IS THE ONE OUTPUT IN THE WHOLE RUN THAT IS MEANT TO BE
008840*    READ BY A HUMAN (THE OPERATOR) AS WELL AS BY PFAN0060.
008900     LABEL RECORD IS OMITTED.
009000 01  VALIDATION-ERROR-RECORD.
009100     05  VE-TABLE-NAME              PIC X(13).
009200     05  FILLER                     PIC X(01).
009300     05  VE-ROW-INDEX               PIC 9(06).
009400     05  FILLER                     PIC X(01).
009500     05  VE-COLUMN-NAME             PIC X(15).
009600     05  FILLER                     PIC X(01).
009700     05  VE-ERROR-TYPE              PIC X(16).
009800     05  FILLER                     PIC X(01).
009900     05  VE-MESSAGE                 PIC X(60).
010000 WORKING-STORAGE SECTION.
010010*    STANDALONE COUNT OF HOW MANY CHECK PARAGRAPHS RAN THIS RUN -
010020*    77-LEVEL, OLD-SHOP STYLE, NOT BURIED IN A GROUP.  USEFUL
010030*    WHEN SOMEONE ADDS A NEW CHECK AND WANTS TO CONFIRM IT FIRED.
010040 77  WS-CHECKS-PERFORMED        PIC S9(05) COMP VALUE ZERO.
010100 01  WS-FILE-STATUS-AREA.
010200     05  WS-TRD-STATUS              PIC X(02).
010300     05  WS-CGR-STATUS              PIC X(02).
010400     05  WS-VAL-STATUS              PIC X(02).
010410     05  FILLER                     PIC X(01).
010500 01  WS-SWITCHES.
010600     05  WS-MORE-TRADES             PIC X(03) VALUE 'YES'.
010700         88  WS-NO-MORE-TRADES          VALUE 'NO '.
010800     05  WS-MORE-CAP-GAINS          PIC X(03) VALUE 'YES'.
010900         88  WS-NO-MORE-CAP-GAINS       VALUE 'NO '.
011000     05  WS-TRADES-VALID            PIC X(03) VALUE 'YES'.
011100     05  WS-CG-VALID                PIC X(03) VALUE 'YES'.
011200     05  WS-ALL-VALID               PIC X(03) VALUE 'YES'.
011210     05  FILLER                     PIC X(01).
011300 01  WS-RUN-COUNTERS.
011310*    THE ROW-INDEX COUNTERS ARE WHAT TIP03'S VE-ROW-INDEX COLUMN
011320*    COMES FROM - THEY COUNT POSITION IN STREAM, NOT A KEY VALUE,
011330*    SO THE OPERATOR MATCHES "ROW 417" BACK TO THE N-TH RECORD.
011400     05  WS-TRADE-ROW-INDEX         PIC S9(06) COMP VALUE ZERO.
011500     05  WS-CG-ROW-INDEX            PIC S9(06) COMP VALUE ZERO.
011600     05  WS-TRADE-ERRORS            PIC S9(07) COMP VALUE ZERO.
011700     05  WS-CG-ERRORS               PIC S9(07) COMP VALUE ZERO.
011800     05  WS-TOTAL-ERRORS            PIC S9(07) COMP VALUE ZERO.
011900     05  FILLER                     PIC X(04).
012000 01  WS-CURRENT-ERROR-AREA.
012010*    SCRATCH AREA EVERY CHECK PARAGRAPH LOADS BEFORE CALLING THE
012020*    WRITE ROUTINE - SEE THE PROGRAM BANNER FOR THE SHARED SHAPE.
012100     05  WS-CE-COLUMN-NAME          PIC X(15).
012200     05  WS-CE-ERROR-TYPE           PIC X(16).
012300     05  WS-CE-MESSAGE              PIC X(60).
012400     05  FILLER                     PIC X(04).
012500 01  WS-DATE-CHECK-WORK.
012510*    SHARED BY 4400-DATE-CHECK (TRADE) AND 5200-DATE-CHECK (CAP
012520*    GAINS, TWICE) - ONE CALENDAR-VALIDATION ROUTINE FOR ALL
012530*    THREE DATE FIELDS IN THE RUN RATHER THAN THREE COPIES.
012600     05  WS-DATE-ARG                PIC 9(08).
012700     05  WS-DC-CCYY                 PIC 9(04).
012800     05  WS-DC-MM                   PIC 9(02).
012900     05  WS-DC-DD                   PIC 9(02).
013000     05  WS-DC-REM1                 PIC 9(04).
013100     05  WS-DC-DIVQ                 PIC 9(04).
013200     05  WS-DC-REM2                 PIC 9(04).
013300     05  WS-DC-VALID                PIC X(03).
013400*    --- ALTERNATE MONTH-LENGTH TABLE VIEW ------------------------
013500*    8100-CHECK-CALENDAR-DATE WALKS THIS TABLE TO PICK UP THE      *
013600*    MAXIMUM DAY NUMBER FOR THE MONTH BEING CHECKED.               *
013610     05  FILLER                     PIC X(01).
013700 01  WS-MONTH-LENGTHS VALUE '312831303130313130313031'.
013800     05  WS-ML-ENTRY                PIC 9(02)
013900                                     OCCURS 12 TIMES
014000                                     INDEXED BY WS-ML-IDX.
014010     05  FILLER                     PIC X(01).
014100 01  WS-VALUE-CHECK-WORK.
014150     05  WS-VC-AMOUNTS.
014200         10  WS-VC-EXPECTED         PIC S9(09)V99 VALUE ZERO.
014300         10  WS-VC-DIFFERENCE       PIC S9(09)V99 VALUE ZERO.
014350*    --- ALTERNATE COMPONENT-TABLE VIEW --------------------------
014360*    4300-VALUE-CHECK ROUNDS BOTH AMOUNTS WITH ONE PERFORM         *
014370*    VARYING INSTEAD OF TWO SEPARATE COMPUTE STATEMENTS.           *
014380     05  WS-VC-COMPONENT-TABLE REDEFINES WS-VC-AMOUNTS.
014390         10  WS-VC-COMPONENT        PIC S9(09)V99
014395                                     OCCURS 2 TIMES.
014400     05  FILLER                     PIC X(04).
014500 01  WS-PNL-CHECK-WORK.
014510*    EXPECTED/DIFFERENCE PAIR FOR 5400-PNL-CHECK, SAME SHAPE AS
014520*    THE TRADE-VALUE CHECK ABOVE - ONE CENT OF TOLERANCE EITHER
014530*    WAY (DST-0506) TO ABSORB ROUNDING ON THE BROKER'S SIDE.
014600     05  WS-PC-EXPECTED             PIC S9(09)V99 VALUE ZERO.
014700     05  WS-PC-DIFFERENCE           PIC S9(09)V99 VALUE ZERO.
014800     05  FILLER                     PIC X(04).
014900*    --- TRADE DUPLICATE-IMAGE TABLE -------------------------------
015000*    6000-DUP-CHECK-TRADES LOADS ONE ENTRY PER TRADE ROW AS IT IS  *
015100*    READ AND, ONCE THE STREAM IS EXHAUSTED, COMPARES EVERY PAIR   *
015200*    TO FIND EXACT-DUPLICATE ROWS - SMALL ENOUGH VOLUME PER RUN    *
015300*    THAT A SORT STEP ISN'T WARRANTED.  KJO 07/19/04.              *
015400 01  WS-TRADE-DUP-TABLE.
015500     05  WS-TD-ENTRY                OCCURS 2000 TIMES
015600                                     INDEXED BY WS-TD-IDX
015700                                                WS-TD-IDX2.
015800         10  WS-TD-ROW-INDEX        PIC 9(06).
015900         10  WS-TD-FLAGGED          PIC X(01).
016000         10  WS-TD-IMAGE            PIC X(130).
016100     05  WS-TRADE-TABLE-COUNT       PIC S9(06) COMP VALUE ZERO.
016200     05  FILLER                     PIC X(04).
016300 01  WS-CG-DUP-TABLE.
016310*    SAME IDEA, CAP GAINS SIDE - KEPT AS ITS OWN TABLE RATHER
016320*    THAN SHARING ONE WITH THE TRADE SIDE SINCE THE IMAGE WIDTH
016330*    (162 BYTES VS 130) AND ROW COUNTS DIFFER.
016400     05  WS-CD-ENTRY                OCCURS 2000 TIMES
016500                                     INDEXED BY WS-CD-IDX
016600                                                WS-CD-IDX2.
016700         10  WS-CD-ROW-INDEX        PIC 9(06).
016800         10  WS-CD-FLAGGED          PIC X(01).
016900         10  WS-CD-IMAGE            PIC X(162).
017000     05  WS-CG-TABLE-COUNT          PIC S9(06) COMP VALUE ZERO.
017100     05  FILLER                     PIC X(04).
017200 PROCEDURE DIVISION.
017210***************************************************************
017220*  0000-PFAN0020-MAIN - JOB-STEP CONTROLLER.                   *
017230*  RUNS THE TRADE PASS AND CAP GAINS PASS TO EXHAUSTION (EACH   *
017240*  CHECK PARAGRAPH ALSO SAVES AN IMAGE OF ITS ROW), THEN RUNS   *
017250*  THE TWO DUPLICATE-DETECTION SWEEPS OVER THE SAVED IMAGES,    *
017260*  THEN SETS THE RUN-LEVEL VALID FLAGS THE REPORT WRITER READS. *
017270***************************************************************
017300 0000-PFAN0020-MAIN.
017400     PERFORM 1000-INITIALIZE.
017500     PERFORM 2000-VALIDATE-TRADES THRU 2000-EXIT
017600         UNTIL WS-NO-MORE-TRADES.
017700     PERFORM 3000-VALIDATE-CAP-GAINS THRU 3000-EXIT
017800         UNTIL WS-NO-MORE-CAP-GAINS.
017900     PERFORM 6000-DUP-CHECK-TRADES.
018000     PERFORM 7000-DUP-CHECK-CAP-GAINS.
018100     PERFORM 9800-SET-RUN-FLAGS.
018200     PERFORM 9900-TERMINATE.
018300     STOP RUN.

018310 1000-INITIALIZE.
018320*    READ-AHEAD PRIME FOR BOTH STREAMS, SAME PATTERN AS THE
018330*    NORMALIZER.  NO COUNTERS RESET HERE - THEY ARE ALREADY ZERO
018340*    BY VALUE CLAUSE.
018400     OPEN INPUT TRADE-BOOK-RECORD CAPITAL-GAINS-RECORD.
018500     OPEN OUTPUT VALIDATION-ERROR-RECORD.
018600     PERFORM 9010-READ-TRADE.
018700     PERFORM 9020-READ-CAP-GAINS.

018710*    --- PASS 1 : TRADE BOOK VALIDATION --------------------------
018800 2000-VALIDATE-TRADES.
018810*    ONE ITERATION PER TRADE ROW.  EVERY CHECK RUNS REGARDLESS OF
018820*    WHETHER AN EARLIER CHECK ON THE SAME ROW ALREADY FAILED -
018830*    A ROW CAN GENERATE SEVERAL TIP03 RECORDS.
018900     ADD 1 TO WS-TRADE-ROW-INDEX.
019000     PERFORM 4100-QTY-CHECK.
019100     PERFORM 4200-ACTION-CHECK.
019200     PERFORM 4300-VALUE-CHECK.
019300     PERFORM 4400-DATE-CHECK.
019400     PERFORM 4500-SYMBOL-CHECK.
019500     PERFORM 4700-SAVE-TRADE-IMAGE.
019600     PERFORM 9010-READ-TRADE.
019700 2000-EXIT.
019800     EXIT.

019900 4100-QTY-CHECK.
020000*    11/14/11 RBN DST-0482 - THE NORMALIZER NOW TELLS US WHETHER
020010*    A ZERO QTY WAS A TRUE ZERO/BLANK OR WAS NON-NUMERIC TEXT
020020*    ON THE RAW ROW.  REPORT THE RIGHT ERROR TYPE FOR EACH - THE
020030*    DESK TREATS THESE AS TWO DIFFERENT PROBLEMS, ONE A DATA-
020040*    ENTRY GAP AND ONE A FEED-FORMAT PROBLEM.
020050     ADD 1 TO WS-CHECKS-PERFORMED.
020100     IF TB-QTY = ZERO
020200         IF TB-QTY-WAS-NON-NUMERIC
020300             MOVE 'QTY            ' TO WS-CE-COLUMN-NAME
020400             MOVE 'INVALID_NUMERIC ' TO WS-CE-ERROR-TYPE
020500             MOVE 'QTY ON THIS TRADE ROW IS NOT NUMERIC.'
020600                 TO WS-CE-MESSAGE
020700             PERFORM 9050-WRITE-TRADE-ERROR
020800         ELSE
020900             MOVE 'QTY            ' TO WS-CE-COLUMN-NAME
021000             MOVE 'NULL_VALUE      ' TO WS-CE-ERROR-TYPE
021100             MOVE 'QTY IS ZERO OR MISSING ON THIS TRADE ROW.'
021200                 TO WS-CE-MESSAGE
021300             PERFORM 9050-WRITE-TRADE-ERROR
021400         END-IF
021500     END-IF.

021600 4200-ACTION-CHECK.
021610*    CANONICALIZATION IN PFAN0010 ALREADY FORCED ACTION TO EITHER
021620*    'BUY '/'SELL' OR LEFT IT AS WHATEVER GARBAGE CAME IN - THIS
021630*    IS THE PARAGRAPH THAT ACTUALLY REJECTS THE GARBAGE CASE.
021700     IF TB-ACTION-CDE NOT = 'BUY ' AND TB-ACTION-CDE NOT = 'SELL'
021800         MOVE 'ACTION         ' TO WS-CE-COLUMN-NAME
021900         MOVE 'INVALID_ACTION  ' TO WS-CE-ERROR-TYPE
022000         MOVE 'ACTION MUST BE EXACTLY BUY OR SELL.'
022100             TO WS-CE-MESSAGE
022200         PERFORM 9050-WRITE-TRADE-ERROR
022300     END-IF.

022400 4300-VALUE-CHECK.
022410*    CROSS-FOOTS TRADE-VALUE AGAINST QTY TIMES PRICE - CATCHES A
022420*    BROKER FEED THAT SENT THE WRONG TOTAL FOR THE LINE EVEN
022430*    THOUGH BOTH COMPONENT FIELDS LOOK NUMERIC ON THEIR OWN.
022440*    ONE CENT OF TOLERANCE (DST-0506) ABSORBS ROUNDING.
022500     COMPUTE WS-VC-EXPECTED ROUNDED = TB-QTY * TB-PRICE.
022600     COMPUTE WS-VC-DIFFERENCE = TB-TRADE-VALUE - WS-VC-EXPECTED.
022700     IF WS-VC-DIFFERENCE < ZERO
022800         MULTIPLY WS-VC-DIFFERENCE BY -1
022900             GIVING WS-VC-DIFFERENCE
023000     END-IF.
023100     IF WS-VC-DIFFERENCE > 0.01
023200         MOVE 'TRADE-VALUE    ' TO WS-CE-COLUMN-NAME
023300         MOVE 'VALUE_MISMATCH  ' TO WS-CE-ERROR-TYPE
023400         MOVE 'TRADE-VALUE DOES NOT AGREE WITH QTY TIMES PRICE.'
023500             TO WS-CE-MESSAGE
023600         PERFORM 9050-WRITE-TRADE-ERROR
023700     END-IF.

023800 4400-DATE-CHECK.
023810*    A ZERO TRADE-DATE (MEANING THE RAW COLUMN WASN'T NUMERIC)
023820*    IS NOT RE-FLAGGED HERE - IT SKIPS THE CALENDAR CHECK
023830*    ENTIRELY.  THE DESK CONSIDERS A MISSING DATE A SEPARATE
023840*    CONCERN FROM A DATE THAT IS PRESENT BUT IMPOSSIBLE.
023900     IF TB-TRADE-DATE NOT = ZERO
024000         MOVE TB-TRADE-DATE TO WS-DATE-ARG
024100         PERFORM 8100-CHECK-CALENDAR-DATE
024200         IF WS-DC-VALID = 'NO '
024300             MOVE 'TRADE-DATE     ' TO WS-CE-COLUMN-NAME
024400             MOVE 'INVALID_DATE    ' TO WS-CE-ERROR-TYPE
024500             MOVE 'TRADE-DATE IS NOT A VALID CALENDAR DATE.'
024600                 TO WS-CE-MESSAGE
024700             PERFORM 9050-WRITE-TRADE-ERROR
024800         END-IF
024900     END-IF.

025000 4500-SYMBOL-CHECK.
025010*    SYMBOL IS ALREADY ONE OF THE TWO DROP-TRIGGERING FIELDS IN
025020*    THE NORMALIZER, SO IN PRACTICE THIS NEVER FIRES FOR A TRADE
025030*    ROW THAT MADE IT THIS FAR - KEPT AS A BELT-AND-SUSPENDERS
025040*    CHECK IN CASE THE NORMALIZER'S RULE EVER CHANGES.
025100     IF TB-SYMBOL = SPACES
025200         MOVE 'SYMBOL         ' TO WS-CE-COLUMN-NAME
025300         MOVE 'EMPTY_VALUE     ' TO WS-CE-ERROR-TYPE
025400         MOVE 'SYMBOL IS BLANK ON THIS TRADE ROW.'
025500             TO WS-CE-MESSAGE
025600         PERFORM 9050-WRITE-TRADE-ERROR
025700     END-IF.

025800 4700-SAVE-TRADE-IMAGE.
025810*    CAPS AT 2000 ROWS (THE TABLE'S OCCURS LIMIT) - A RUN WITH
025820*    MORE TRADES THAN THAT SIMPLY STOPS GETTING DUPLICATE
025830*    COVERAGE PAST ROW 2000 RATHER THAN ABENDING.  THIS SHOP'S
025840*    VOLUMES HAVE NEVER COME CLOSE TO THE LIMIT.
025900     IF WS-TRADE-TABLE-COUNT < 2000
026000         ADD 1 TO WS-TRADE-TABLE-COUNT
026100         SET WS-TD-IDX TO WS-TRADE-TABLE-COUNT
026200         MOVE WS-TRADE-ROW-INDEX TO WS-TD-ROW-INDEX(WS-TD-IDX)
026300         MOVE 'N' TO WS-TD-FLAGGED(WS-TD-IDX)
026400         MOVE TRADE-BOOK-RECORD TO WS-TD-IMAGE(WS-TD-IDX)
026500     END-IF.

026600*    --- PASS 2 : CAPITAL GAINS VALIDATION ------------------------
026700 3000-VALIDATE-CAP-GAINS.
026710*    MIRROR OF 2000-VALIDATE-TRADES ON THE CAP GAINS SIDE.
026800     ADD 1 TO WS-CG-ROW-INDEX.
026900     PERFORM 5100-QTY-SYMBOL-CHECK.
027000     PERFORM 5200-DATE-CHECK.
027100     PERFORM 5300-SECTION-CHECK.
027200     PERFORM 5400-PNL-CHECK.
027300     PERFORM 5700-SAVE-CG-IMAGE.
027400     PERFORM 9020-READ-CAP-GAINS.
027500 3000-EXIT.
027600     EXIT.

027700 5100-QTY-SYMBOL-CHECK.
027710*    11/14/11 RBN DST-0482 - SAME TREATMENT AS THE TRADE SIDE,
027720*    SEE 4100-QTY-CHECK.  QTY AND SYMBOL ARE CHECKED TOGETHER
027730*    HERE BECAUSE THEY ARE THE SAME TWO FIELDS THE NORMALIZER
027740*    USES FOR ITS OWN DROP RULE ON THIS STREAM.
027800     ADD 1 TO WS-CHECKS-PERFORMED.
027900     IF CG-QTY = ZERO
028000         IF CG-QTY-WAS-NON-NUMERIC
028100             MOVE 'QTY            ' TO WS-CE-COLUMN-NAME
028200             MOVE 'INVALID_NUMERIC ' TO WS-CE-ERROR-TYPE
028300             MOVE 'QTY ON THIS CAP GAINS ROW IS NOT NUMERIC.'
028400                 TO WS-CE-MESSAGE
028500             PERFORM 9060-WRITE-CG-ERROR
028600         ELSE
028700             MOVE 'QTY            ' TO WS-CE-COLUMN-NAME
028800             MOVE 'NULL_VALUE      ' TO WS-CE-ERROR-TYPE
028900             MOVE 'QTY IS ZERO OR MISSING ON THIS CAP GAINS ROW.'
029000                 TO WS-CE-MESSAGE
029100             PERFORM 9060-WRITE-CG-ERROR
029200         END-IF
029300     END-IF.
029400     IF CG-SYMBOL = SPACES
029500         MOVE 'SYMBOL         ' TO WS-CE-COLUMN-NAME
029600         MOVE 'EMPTY_VALUE     ' TO WS-CE-ERROR-TYPE
029700         MOVE 'SYMBOL IS BLANK ON THIS CAP GAINS ROW.'
029800             TO WS-CE-MESSAGE
029900         PERFORM 9060-WRITE-CG-ERROR
030000     END-IF.

030100 5200-DATE-CHECK.
030110*    TWO DATES ON THIS STREAM, SALE AND PURCHASE - BOTH RUN
030120*    THROUGH THE SAME SHARED CALENDAR ROUTINE AS THE TRADE DATE.
030200     IF CG-SALE-DATE NOT = ZERO
030300         MOVE CG-SALE-DATE TO WS-DATE-ARG
030400         PERFORM 8100-CHECK-CALENDAR-DATE
030500         IF WS-DC-VALID = 'NO '
030600             MOVE 'SALE-DATE      ' TO WS-CE-COLUMN-NAME
030700             MOVE 'INVALID_DATE    ' TO WS-CE-ERROR-TYPE
030800             MOVE 'SALE-DATE IS NOT A VALID CALENDAR DATE.'
030900                 TO WS-CE-MESSAGE
031000             PERFORM 9060-WRITE-CG-ERROR
031100         END-IF
031200     END-IF.
031300     IF CG-PURCHASE-DATE NOT = ZERO
031400         MOVE CG-PURCHASE-DATE TO WS-DATE-ARG
031500         PERFORM 8100-CHECK-CALENDAR-DATE
031600         IF WS-DC-VALID = 'NO '
031700             MOVE 'PURCHASE-DATE  ' TO WS-CE-COLUMN-NAME
031800             MOVE 'INVALID_DATE    ' TO WS-CE-ERROR-TYPE
031900             MOVE 'PURCHASE-DATE IS NOT A VALID CALENDAR DATE.'
032000                 TO WS-CE-MESSAGE
032100             PERFORM 9060-WRITE-CG-ERROR
032200         END-IF
032300     END-IF.

032400 5300-SECTION-CHECK.
032410*    SECTION IS ALREADY DEFAULTED TO 'ST' BY THE NORMALIZER WHEN
032420*    BLANK, AND UPPERCASED, SO THIS ONLY FIRES WHEN THE RAW FEED
032430*    SENT SOMETHING OTHER THAN A RECOGNIZABLE HOLDING-PERIOD CODE.
032500     IF CG-SECTION NOT = 'ST' AND CG-SECTION NOT = 'LT'
032600         MOVE 'SECTION        ' TO WS-CE-COLUMN-NAME
032700         MOVE 'INVALID_SECTION ' TO WS-CE-ERROR-TYPE
032800         MOVE 'SECTION MUST BE ST OR LT.' TO WS-CE-MESSAGE
032900         PERFORM 9060-WRITE-CG-ERROR
033000     END-IF.

033100 5400-PNL-CHECK.
033110*    CROSS-FOOTS PNL AGAINST (SALE VALUE LESS SALE EXPENSES) MINUS
033120*    (PURCHASE VALUE PLUS PURCHASE EXPENSES) - THE SAME KIND OF
033130*    CROSS-FOOT AS 4300-VALUE-CHECK ON THE TRADE SIDE, SAME ONE-
033140*    CENT TOLERANCE.
033200     COMPUTE WS-PC-EXPECTED ROUNDED =
033300         (CG-SALE-VALUE - CG-SALE-EXPENSES) -
033400         (CG-PURCHASE-VALUE + CG-PURCHASE-EXPENSES).
033500     COMPUTE WS-PC-DIFFERENCE = CG-PNL - WS-PC-EXPECTED.
033600     IF WS-PC-DIFFERENCE < ZERO
033700         MULTIPLY WS-PC-DIFFERENCE BY -1
033800             GIVING WS-PC-DIFFERENCE
033900     END-IF.
034000     IF WS-PC-DIFFERENCE > 0.01
034100         MOVE 'PNL            ' TO WS-CE-COLUMN-NAME
034200         MOVE 'PNL_MISMATCH    ' TO WS-CE-ERROR-TYPE
034300         MOVE 'PNL DOES NOT AGREE WITH SALE LESS PURCHASE NET.'
034400             TO WS-CE-MESSAGE
034500         PERFORM 9060-WRITE-CG-ERROR
034600     END-IF.

034700 5700-SAVE-CG-IMAGE.
034710*    SAME 2000-ROW CAP AS 4700-SAVE-TRADE-IMAGE, CAP GAINS SIDE.
034800     IF WS-CG-TABLE-COUNT < 2000
034900         ADD 1 TO WS-CG-TABLE-COUNT
035000         SET WS-CD-IDX TO WS-CG-TABLE-COUNT
035100         MOVE WS-CG-ROW-INDEX TO WS-CD-ROW-INDEX(WS-CD-IDX)
035200         MOVE 'N' TO WS-CD-FLAGGED(WS-CD-IDX)
035300         MOVE CAPITAL-GAINS-RECORD TO WS-CD-IMAGE(WS-CD-IDX)
035400     END-IF.

035500*    --- DUPLICATE-ROW DETECTION, BOTH STREAMS ------------------
035510*    07/19/04 KJO DST-0475.  BRUTE-FORCE N-SQUARED COMPARE OVER
035520*    THE SAVED IMAGES - ACCEPTABLE BECAUSE A SINGLE BROKER FEED
035530*    NEVER APPROACHES A VOLUME WHERE THAT MATTERS, AND IT KEEPS
035540*    THIS PROGRAM FROM NEEDING A SORT STEP JUST FOR ONE CHECK.
035600 6000-DUP-CHECK-TRADES.
035700     PERFORM 6100-DUP-OUTER-TRADE
035800         VARYING WS-TD-IDX FROM 1 BY 1
035900         UNTIL WS-TD-IDX > WS-TRADE-TABLE-COUNT.

036000 6100-DUP-OUTER-TRADE.
036100     PERFORM 6200-DUP-INNER-TRADE
036200         VARYING WS-TD-IDX2 FROM 1 BY 1
036300         UNTIL WS-TD-IDX2 > WS-TRADE-TABLE-COUNT.

036400 6200-DUP-INNER-TRADE.
036410*    A ROW ONLY COMPARES AGAINST A *DIFFERENT* INDEX, AND ONLY
036420*    THE FIRST MATCH FLAGS AN ERROR (WS-TD-FLAGGED GUARDS AGAINST
036430*    WRITING THE SAME PAIR TWICE, ONCE FOR EACH DIRECTION).
036500     IF WS-TD-IDX NOT = WS-TD-IDX2
036600         IF WS-TD-IMAGE(WS-TD-IDX) = WS-TD-IMAGE(WS-TD-IDX2)
036700             IF WS-TD-FLAGGED(WS-TD-IDX) NOT = 'Y'
036800                 MOVE 'Y' TO WS-TD-FLAGGED(WS-TD-IDX)
036900                 MOVE WS-TD-ROW-INDEX(WS-TD-IDX)
037000                     TO WS-TRADE-ROW-INDEX
037100                 MOVE 'WHOLE-RECORD   ' TO WS-CE-COLUMN-NAME
037200                 MOVE 'DUPLICATE_ROW   ' TO WS-CE-ERROR-TYPE
037300                 MOVE 'THIS TRADE ROW DUPLICATES ANOTHER ROW.'
037400                     TO WS-CE-MESSAGE
037500                 PERFORM 9050-WRITE-TRADE-ERROR
037600             END-IF
037700         END-IF
037800     END-IF.

037900 7000-DUP-CHECK-CAP-GAINS.
037910*    MIRROR OF 6000-DUP-CHECK-TRADES, CAP GAINS SIDE.
038000     PERFORM 7100-DUP-OUTER-CG
038100         VARYING WS-CD-IDX FROM 1 BY 1
038200         UNTIL WS-CD-IDX > WS-CG-TABLE-COUNT.

038300 7100-DUP-OUTER-CG.
038400     PERFORM 7200-DUP-INNER-CG
038500         VARYING WS-CD-IDX2 FROM 1 BY 1
038600         UNTIL WS-CD-IDX2 > WS-CG-TABLE-COUNT.

038700 7200-DUP-INNER-CG.
038800     IF WS-CD-IDX NOT = WS-CD-IDX2
038900         IF WS-CD-IMAGE(WS-CD-IDX) = WS-CD-IMAGE(WS-CD-IDX2)
039000             IF WS-CD-FLAGGED(WS-CD-IDX) NOT = 'Y'
039100                 MOVE 'Y' TO WS-CD-FLAGGED(WS-CD-IDX)
039200                 MOVE WS-CD-ROW-INDEX(WS-CD-IDX)
039300                     TO WS-CG-ROW-INDEX
039400                 MOVE 'WHOLE-RECORD   ' TO WS-CE-COLUMN-NAME
039500                 MOVE 'DUPLICATE_ROW   ' TO WS-CE-ERROR-TYPE
039600                 MOVE 'THIS CG ROW DUPLICATES ANOTHER ROW.'
039700                     TO WS-CE-MESSAGE
039800                 PERFORM 9060-WRITE-CG-ERROR
039900             END-IF
040000         END-IF
040100     END-IF.

040200*    --- SHARED CALENDAR-VALIDATION ROUTINE -----------------------
040210*    03/02/09 RBN DST-0539.  SPLITS THE CCYYMMDD ARGUMENT INTO
040220*    COMPONENTS BY DIVIDE RATHER THAN A REDEFINES, SINCE THE SAME
040230*    ARGUMENT CELL SERVES THREE DIFFERENT SOURCE FIELDS AND A
040240*    REDEFINES WOULD HAVE TO BE MOVED INTO EVERY TIME ANYWAY.
040300 8100-CHECK-CALENDAR-DATE.
040400     MOVE 'YES' TO WS-DC-VALID.
040500     DIVIDE WS-DATE-ARG BY 10000 GIVING WS-DC-CCYY
040600         REMAINDER WS-DC-REM1.
040700     DIVIDE WS-DC-REM1 BY 100 GIVING WS-DC-MM
040800         REMAINDER WS-DC-DD.
040900     IF WS-DC-CCYY < 1900 OR WS-DC-CCYY > 2100
041000         MOVE 'NO ' TO WS-DC-VALID
041100     END-IF.
041200     IF WS-DC-MM < 1 OR WS-DC-MM > 12
041300         MOVE 'NO ' TO WS-DC-VALID
041400     ELSE
041500         SET WS-ML-IDX TO WS-DC-MM
041600         IF WS-DC-DD < 1 OR WS-DC-DD > WS-ML-ENTRY(WS-ML-IDX)
041700             MOVE 'NO ' TO WS-DC-VALID
041800         END-IF
041900         IF WS-DC-MM = 2 AND WS-DC-DD = 29
042000             PERFORM 8110-CHECK-LEAP-YEAR
042100         END-IF
042200     END-IF.

042300 8110-CHECK-LEAP-YEAR.
042310*    DIVISIBLE BY 4 AND (NOT DIVISIBLE BY 100 OR DIVISIBLE BY
042320*    400) - THE STANDARD GREGORIAN RULE, WRITTEN AS NESTED
042330*    REMAINDER CHECKS SINCE THIS COMPILER ERA HAS NO FUNCTION
042340*    MOD.
042400     DIVIDE WS-DC-CCYY BY 4 GIVING WS-DC-DIVQ
042500         REMAINDER WS-DC-REM2.
042600     IF WS-DC-REM2 NOT = 0
042700         MOVE 'NO ' TO WS-DC-VALID
042800     ELSE
042900         DIVIDE WS-DC-CCYY BY 100 GIVING WS-DC-DIVQ
043000             REMAINDER WS-DC-REM2
043100         IF WS-DC-REM2 = 0
043200             DIVIDE WS-DC-CCYY BY 400 GIVING WS-DC-DIVQ
043300                 REMAINDER WS-DC-REM2
043400             IF WS-DC-REM2 NOT = 0
043500                 MOVE 'NO ' TO WS-DC-VALID
043600             END-IF
043700         END-IF
043800     END-IF.

043900*    --- I/O AND TERMINATION PARAGRAPHS -----------------------
044000 9010-READ-TRADE.
044100     READ TRADE-BOOK-RECORD
044200         AT END
044300             MOVE 'NO ' TO WS-MORE-TRADES
044400     END-READ.

044500 9020-READ-CAP-GAINS.
044600     READ CAPITAL-GAINS-RECORD
044700         AT END
044800             MOVE 'NO ' TO WS-MORE-CAP-GAINS
044900     END-READ.

045000 9050-WRITE-TRADE-ERROR.
045010*    THE ONE PLACE TB-ROW-INDEX TURNS INTO A TIP03 RECORD -
045020*    EVERY CHECK PARAGRAPH ON THE TRADE SIDE ROUTES THROUGH HERE.
045100     MOVE 'TRADES       ' TO VE-TABLE-NAME.
045200     MOVE WS-TRADE-ROW-INDEX TO VE-ROW-INDEX.
045300     MOVE WS-CE-COLUMN-NAME TO VE-COLUMN-NAME.
045400     MOVE WS-CE-ERROR-TYPE TO VE-ERROR-TYPE.
045500     MOVE WS-CE-MESSAGE TO VE-MESSAGE.
045600     WRITE VALIDATION-ERROR-RECORD.
045700     ADD 1 TO WS-TRADE-ERRORS WS-TOTAL-ERRORS.

045800 9060-WRITE-CG-ERROR.
045810*    MIRROR OF 9050-WRITE-TRADE-ERROR, CAP GAINS SIDE.
045900     MOVE 'CAPITAL-GAINS' TO VE-TABLE-NAME.
046000     MOVE WS-CG-ROW-INDEX TO VE-ROW-INDEX.
046100     MOVE WS-CE-COLUMN-NAME TO VE-COLUMN-NAME.
046200     MOVE WS-CE-ERROR-TYPE TO VE-ERROR-TYPE.
046300     MOVE WS-CE-MESSAGE TO VE-MESSAGE.
046400     WRITE VALIDATION-ERROR-RECORD.
046500     ADD 1 TO WS-CG-ERRORS WS-TOTAL-ERRORS.

046600 9800-SET-RUN-FLAGS.
046610*    ANY ERROR ON EITHER STREAM DRAGS WS-ALL-VALID TO 'NO ' -
046620*    THE REPORT WRITER USES THIS SINGLE FLAG TO DECIDE WHETHER
046630*    THE VALIDATION LISTING CARRIES A "CLEAN RUN" OR "ERRORS
046640*    FOUND" BANNER.
046700     IF WS-TRADE-ERRORS > ZERO
046800         MOVE 'NO ' TO WS-TRADES-VALID
046900     END-IF.
047000     IF WS-CG-ERRORS > ZERO
047100         MOVE 'NO ' TO WS-CG-VALID
047200     END-IF.
047300     IF WS-TRADES-VALID = 'NO ' OR WS-CG-VALID = 'NO '
047400         MOVE 'NO ' TO WS-ALL-VALID
047500     END-IF.

047600 9900-TERMINATE.
047700     CLOSE TRADE-BOOK-RECORD CAPITAL-GAINS-RECORD
047800           VALIDATION-ERROR-RECORD.
