000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PFAN-TIP05.
000300 AUTHOR.        DST. MODIFIED BY SHREENI, KJOLLY, RBANDA.
000400 INSTALLATION.  WEALTH MANAGEMENT SYSTEMS - PORTFOLIO ANALYTICS.
000500 DATE-WRITTEN.  02/20/1989.
000600 DATE-COMPILED.
000700 SECURITY.      DST INTERNAL USE ONLY.
000800***************************************************************
000900*  TIP05 - STOCK SUMMARY RECORD LAYOUT.                        *
001000*  ONE PER CLIENT/SYMBOL, BUILT BY PFAN-AGGREGATOR FROM THE     *
001100*  CONTROL BREAK OVER THE TRADE BOOK AND CAPITAL GAINS          *
001200*  STREAMS.  FEEDS THE PER-STOCK TRADE/CAP-GAINS SECTION OF     *
001300*  THE CLIENT REPORT.                                           *
001400*---------------------------------------------------------------
001500*  CHANGE LOG.                                                 *
001600*  DATE       BY     TKT#      DESCRIPTION                     *
001700*  --------   -----  --------  ------------------------------- *
001800*  02/20/89   SHR    DST-0102  ORIGINAL LAYOUT - TRADE TOTALS   *
001900*                              ONLY.                            *
002000*  01/14/90   RJB    DST-0137  ADDED STCG/LTCG SPLIT.           *
002100*  06/30/91   RJB    DST-0193  ADDED NUM-TRANSACTIONS (LOT       *
002200*                              COUNT).                          *
002300*  11/05/93   KLJ    DST-0247  WIDENED TOTAL-BUY-VALUE FOR       *
002400*                              INSTITUTIONAL BLOCK CLIENTS.      *
002500*  07/19/04   KJO    DST-0472  ADDED RANK-WORK REDEFINES FOR     *
002600*                              THE TOP-5 PROFIT/LOSS SORT.       *
002610*  11/14/11   RBN    DST-0483  REMOVED THE SYMBOL-EXCHANGE-PFX   *
002620*                              REDEFINES - NO PARAGRAPH ANYWHERE *
002630*                              IN THE RUN EVER REFERENCED IT AND *
002640*                              6100-STOCK-SUMMARY-LOOP IN PFAN0060*
002650*                              PRINTS SS-SYMBOL WHOLE.  SEE       *
002660*                              DST-0483 TICKET.                   *
002670*  11/14/11   RBN    DST-0485  ADDED SS-AVG-PRICE-CHECK-AREA -     *
002671*                              PFAN0030'S 3120-CHECK-AVG-PRICE     *
002672*                              USES THIS VIEW TO RECOMPUTE THE     *
002673*                              WEIGHTED AVERAGE BUY PRICE FROM      *
002674*                              THE SAME TWO FIELDS INDEPENDENTLY    *
002675*                              OF HOW 3100-FILL-FROM-TRADE-TOTALS   *
002676*                              DERIVED SS-WEIGHTED-AVG-BUY-PRICE,   *
002677*                              AND FLAGS A CONSOLE WARNING IF THE    *
002678*                              TWO FIGURES EVER DRIFT APART.         *
002700***************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT STOCK-SUMMARY-RECORD ASSIGN TO "PFANSTSM"
003500         ORGANIZATION IS SEQUENTIAL.
003600 DATA DIVISION.
003700 FILE SECTION.
003800 FD  STOCK-SUMMARY-RECORD
003900     LABEL RECORD IS STANDARD
004000     RECORD CONTAINS 89 CHARACTERS.
004100 01  STOCK-SUMMARY-RECORD.
004200*    --- PRIMARY CANONICAL VIEW -----------------------------
004300     05  SS-CLIENT-ID               PIC X(08).
004400     05  SS-SYMBOL                  PIC X(10).
004500     05  SS-TOTAL-BUY-QTY           PIC S9(09)V99.
004600     05  SS-TOTAL-BUY-VALUE         PIC S9(11)V99.
004700     05  SS-WEIGHTED-AVG-BUY-PRICE  PIC S9(07)V99.
004800     05  SS-PNL-TOTALS.
004900         10  SS-TOTAL-PNL           PIC S9(09)V99.
005000         10  SS-STCG                PIC S9(09)V99.
005100         10  SS-LTCG                PIC S9(09)V99.
005200     05  SS-NUM-TRANSACTIONS        PIC 9(05).
005300*    --- ALTERNATE RANK-WORK VIEW --------------------------------
005400*    3100-TOP5-SORT TREATS SS-TOTAL-PNL/STCG/LTCG AS A THREE-     *
005500*    ENTRY RANKABLE TABLE WHEN IT BUILDS THE TOP-5 PROFIT AND     *
005600*    TOP-5 LOSS LISTS FOR THE CLIENT OVERVIEW.                    *
005700     05  SS-RANK-WORK-TABLE REDEFINES SS-PNL-TOTALS.
005800         10  SS-RANK-ENTRY          PIC S9(09)V99
005900                                     OCCURS 3 TIMES.
006000*    --- ALTERNATE IDENTITY-KEY VIEW -------------------------
006100*    USED BY 2000-BUILD-STOCK-SUMMARY TO COMPARE THE CONTROL     *
006200*    FIELD AGAINST THE PRIOR RECORD'S KEY ON THE BREAK.          *
006300     05  SS-IDENTITY-KEY REDEFINES SS-CLIENT-ID.
006400         10  SS-KEY-CLIENT-ID       PIC X(08).
006410*    --- ALTERNATE AVG-PRICE CHECK VIEW -----------------------
006420*    11/14/11 RBN DST-0485.  SAME STORAGE AS SS-TOTAL-BUY-QTY    *
006430*    AND SS-TOTAL-BUY-VALUE TAKEN TOGETHER - A ROUNDING-DRIFT     *
006440*    SANITY CHECK VIEW, NOT A SEPARATE SOURCE OF TRUTH.           *
006450     05  SS-AVG-PRICE-CHECK-AREA REDEFINES SS-TOTAL-BUY-QTY.
006460         10  SS-APC-QTY             PIC S9(09)V99.
006470         10  SS-APC-VALUE           PIC S9(11)V99.
006480     05  FILLER                     PIC X(06).
006500 WORKING-STORAGE SECTION.
006510*    STANDALONE LAYOUT-VERSION MARKER - BUMPED BY HAND WHENEVER A
006520*    FIELD IS ADDED OR REMOVED FROM THIS RECORD, SO A DUMP UTILITY
006530*    RUN AGAINST AN OLD PFANSTSM FILE CAN TELL AT A GLANCE WHICH
006540*    LAYOUT GENERATION IT IS LOOKING AT.
006550 77  WS-TIP05-LAYOUT-VERSION    PIC S9(03) COMP VALUE 5.
006600 01  WS-TIP05-COUNTERS.
006700     05  WS-TIP05-SUMMARIES-BUILT   PIC S9(07)  COMP VALUE ZERO.
006800     05  FILLER                     PIC X(04).
006900 PROCEDURE DIVISION.
007000 0000-TIP05-LAYOUT.
007100*    THIS MODULE DOCUMENTS THE STOCK SUMMARY RECORD LAYOUT
007200*    ONLY; NO RECORDS ARE READ OR WRITTEN HERE.
007300     STOP RUN.

