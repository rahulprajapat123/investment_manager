000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PFAN-TIP01.
000300 AUTHOR.        DST. MODIFIED BY SHREENI, KJOLLY, RBANDA.
000400 INSTALLATION.  WEALTH MANAGEMENT SYSTEMS - PORTFOLIO ANALYTICS.
000500 DATE-WRITTEN.  03/11/1987.
000600 DATE-COMPILED.
000700 SECURITY.      DST INTERNAL USE ONLY.
000800***************************************************************
000900*  TIP01 - TRADE BOOK RECORD LAYOUT.                          *
001000*  CANONICAL REPRESENTATION OF A SINGLE BUY/SELL EXECUTION     *
001100*  AFTER PFAN-NORMALIZER HAS MAPPED IT IN FROM THE RAW BROKER  *
001200*  EXTRACT.  USED BY EVERY DOWNSTREAM PFAN MODULE.              *
001300*---------------------------------------------------------------
001400*  CHANGE LOG.                                                 *
001500*  DATE       BY     TKT#      DESCRIPTION                     *
001600*  --------   -----  --------  ------------------------------- *
001700*  03/11/87   SHR    DST-0041  ORIGINAL LAYOUT - SINGLE BROKER. *
001800*  09/02/88   SHR    DST-0077  ADDED ACCOUNT AND EXCHANGE.      *
001900*  01/14/90   RJB    DST-0133  ADDED TOTAL-CHARGES, WIDENED     *
002000*                              TRADE-VALUE FOR LARGE BLOCKS.    *
002100*  06/30/91   RJB    DST-0190  ADDED CURRENCY, DEFAULT USD.     *
002200*  11/05/93   KLJ    DST-0244  ADDED ISIN FOR CROSS-BORDER      *
002300*                              SETTLEMENT MATCHING.             *
002400*  04/18/96   KLJ    DST-0301  MULTI-BROKER SUPPORT - WIDENED   *
002500*                              BROKER AND ACCOUNT FIELDS.       *
002600*  02/09/98   RJB    DST-0355  Y2K REMEDIATION - TRADE-DATE NOW *
002700*                              CARRIES FULL 4-DIGIT CENTURY.    *
002800*  08/22/99   RJB    DST-0360  Y2K FOLLOW-UP - VERIFIED DATE    *
002900*                              BREAKDOWN VIEW BELOW.            *
003000*  05/03/01   KJO    DST-0412  ADDED DATE-BROKEN-DOWN REDEFINES *
003100*                              FOR THE VALIDATOR CALENDAR CHECK.*
003200*  07/19/04   KJO    DST-0468  ADDED CHARGE-COLUMN REDEFINES SO *
003300*                              THE NORMALIZER CAN SUM CHARGES   *
003400*                              IN A LOOP INSTEAD OF SIX ADDS.   *
003500*  10/02/07   RBN    DST-0519  ACTION-CODE REDEFINES ADDED FOR  *
003600*                              THE SINGLE-CHAR SWITCH TABLE.    *
003700*  11/14/08   RBN    DST-0528  ADDED TB-QTY-NUMERIC-IND SO THE   *
003800*                              VALIDATOR CAN TELL A NON-NUMERIC  *
003900*                              RAW QTY FROM A TRUE ZERO/BLANK    *
004000*                              ONE.  SPENT FROM THE TRAILING     *
004100*                              FILLER - RECORD WIDTH UNCHANGED.  *
004200***************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT TRADE-BOOK-RECORD ASSIGN TO "PFANTRDB"
005000   ORGANIZATION IS SEQUENTIAL.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  TRADE-BOOK-RECORD
005400     LABEL RECORD IS STANDARD
005500     RECORD CONTAINS 130 CHARACTERS.
005600 01  TRADE-BOOK-RECORD.
005700*    --- PRIMARY CANONICAL VIEW -----------------------------
005800     05  TB-CLIENT-ID               PIC X(08).
005900     05  TB-BROKER                  PIC X(20).
006000     05  TB-ACCOUNT                 PIC X(16).
006100     05  TB-TRADE-DATE               PIC 9(08).
006200     05  TB-ISIN                    PIC X(12).
006300     05  TB-SYMBOL                  PIC X(10).
006400     05  TB-ACTION-CDE              PIC X(04).
006500   88  TB-ACTION-BUY              VALUE 'BUY '.
006600   88  TB-ACTION-SELL             VALUE 'SELL'.
006700     05  TB-QTY                     PIC S9(07)V99.
006800     05  TB-PRICE                   PIC S9(07)V99.
006900     05  TB-TRADE-VALUE             PIC S9(09)V99.
007000     05  TB-TOTAL-CHARGES           PIC S9(07)V99.
007100     05  TB-EXCHANGE                PIC X(08).
007200     05  TB-CURRENCY                PIC X(03).
007300     05  TB-QTY-NUMERIC-IND         PIC X(01).
007400   88  TB-QTY-WAS-NUMERIC         VALUE 'Y'.
007500   88  TB-QTY-WAS-NON-NUMERIC     VALUE 'N'.
007600     05  FILLER                     PIC X(02).
007700*    --- ALTERNATE DATE-BROKEN-DOWN VIEW ----------------------
007800*    USED BY PFAN-VALIDATOR 4400-DATE-CHECK TO TEST THE        *
007900*    CENTURY/YEAR/MONTH/DAY PARTS OF TB-TRADE-DATE WITHOUT     *
008000*    RE-UNSTRINGING THE FIELD.                                 *
008100     05  TB-TRADE-DATE-BROKEN-DOWN REDEFINES TB-TRADE-DATE.
008200   10  TB-TRDTE-CC            PIC 9(02).
008300   10  TB-TRDTE-YY            PIC 9(02).
008400   10  TB-TRDTE-MM            PIC 9(02).
008500   10  TB-TRDTE-DD            PIC 9(02).
008600*    --- ALTERNATE ACTION SWITCH VIEW -------------------------
008700*    LETS 2100-CAPITALIZE-ACTION TEST A SINGLE CHARACTER       *
008800*    AGAINST A ONE-BYTE TABLE ENTRY RATHER THAN THE FULL       *
008900*    FOUR-BYTE CODE.                                           *
009000     05  TB-ACTION-1ST-CHAR REDEFINES TB-ACTION-CDE.
009100   10  TB-ACTION-LEAD-CHAR    PIC X(01).
009200   10  FILLER                 PIC X(03).
009300*    --- ALTERNATE RAW-CHARGE-COLUMN VIEW -----------------------
009400*    THE BROKER EXTRACT CARRIES UP TO SIX SEPARATE CHARGE       *
009500*    COLUMNS (BROKERAGE, STT, EXCHANGE FEE, GST, STAMP DUTY,    *
009600*    SEBI TURNOVER FEE) THAT ARE SUMMED INTO TB-TOTAL-CHARGES.  *
009700*    THIS VIEW LETS 2180-SUM-CHARGES WALK THEM AS A TABLE.      *
009800     05  TB-CHARGE-COLUMN-TABLE REDEFINES TB-TOTAL-CHARGES.
009900   10  TB-CHARGE-ENTRY        PIC S9(05)V99.
010000 WORKING-STORAGE SECTION.
010100 01  WS-TIP01-COUNTERS.
010200     05  WS-TIP01-RECS-READ         PIC S9(07)  COMP VALUE ZERO.
010300     05  WS-TIP01-RECS-WRITTEN      PIC S9(07)  COMP VALUE ZERO.
010400     05  FILLER                     PIC X(04).
010500 PROCEDURE DIVISION.
010600 0000-TIP01-LAYOUT.
010700*    THIS MODULE DOCUMENTS THE CANONICAL TRADE-BOOK LAYOUT
010800*    ONLY; NO RECORDS ARE READ OR WRITTEN HERE.
010900     STOP RUN.


